000100******************************************************************
000200*                                                                *
000300*    DUPGRP   -  DUPLICATE GROUP RECORD                          *
000400*                                                                *
000500*    ONE ENTRY PER DETECTED DUPLICATE GROUP, WRITTEN BY THE      *
000600*    CONSOLIDATOR (DFCONSOL) TO GROUP-OUT.                       *
000700*                                                                *
000800******************************************************************
000900* CHANGE LOG ------------------------------------------------   *
001000* 11/02/1991 RAH  ORIGINAL COPYBOOK.                             *
001100* END OF CHANGE LOG ------------------------------------------   *
001200*
001300 01  DGR-DUPLICATE-GROUP-RECORD.
001400     03  DGR-GROUP-ID                 PIC  X(020).
001500     03  DGR-DETECT-METHOD            PIC  X(016).
001600         88  DGR-METHOD-SHA256                   VALUE 'SHA256'.
001700         88  DGR-METHOD-PERCEPTUAL               VALUE 'PERCEPTUAL'.
001800         88  DGR-METHOD-METADATA                 VALUE 'METADATA'.
001900     03  DGR-CONFIDENCE-SCORE         PIC S9(03)V9  COMP-3.
002000     03  DGR-SIMILARITY-PCT           PIC S9(03)V9  COMP-3.
002100     03  DGR-FILE-COUNT               PIC  9(05).
002200     03  DGR-TOTAL-SIZE               PIC  9(15).
002300     03  FILLER                      PIC  X(020).
002400*
002500* ALTERNATE NUMERIC VIEW OF THE GROUP-ID SEQUENCE NUMBER, USED
002600* WHEN BUILDING THE NEXT GrpUID FOR A GIVEN DETECTION METHOD.
002700     03  DGR-GROUP-ID-BRK    REDEFINES  DGR-GROUP-ID.
002800         05  DGR-GID-PREFIX           PIC  X(005).
002900         05  DGR-GID-SEQUENCE         PIC  9(015).
