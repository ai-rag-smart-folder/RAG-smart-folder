000100*    STATUS-CHECK PARAGRAPH BODY - COPY INTO B90-CHECK-STATUS.
000200*    NON-NORMAL, NON-EOF STATUS ON ANY TRACKED FILE SETS THE
000300*    RETURN CODE AND STOPS FURTHER PROCESSING.
000400           IF  NOT DFS-STAT-NORMAL(DFS-SUB)
000500           AND NOT DFS-STAT-EOFILE(DFS-SUB)
000600               DISPLAY 'FILE ERROR ON ' DFS-FILE-NAME(DFS-SUB)
000700                       ' ACTION=' DFS-FILE-ACTION(DFS-SUB)
000800                       ' STATUS=' DFS-FILE-STAT(DFS-SUB)
000900                                     UPON CONSOLE
001000               MOVE 16                 TO RTC-CODE
001100           END-IF.
