000100******************************************************************
000200*                                                                *
000300*    DFCONFIG -  DETECTION RUN CONFIGURATION PARAMETER AREA      *
000400*                                                                *
000500*    DEFAULTS AND PER-MODE OVERRIDES FOR THE DUPLICATE           *
000600*    DETECTION ALGORITHMS.  COPIED INTO EVERY DETECTOR AND       *
000700*    INTO THE CONSOLIDATOR SO ALL PROGRAMS AGREE ON ONE SET      *
000800*    OF RULES FOR A GIVEN RUN.                                   *
000900*                                                                *
001000******************************************************************
001100* CHANGE LOG ------------------------------------------------   *
001200* 02/18/1994 RAH  ORIGINAL COPYBOOK.                             *
001300* 07/30/1996 RAH  ADDED PER-MODE OVERRIDE TABLE.                 *
001400* END OF CHANGE LOG ------------------------------------------   *
001500*
001600 01  CFG-PARAMETERS.
001700     03  CFG-DETECTION-MODE           PIC  X(014)  VALUE 'COMPREHENSIVE'.
001800         88  CFG-MODE-EXACT                       VALUE 'EXACT'.
001900         88  CFG-MODE-SIMILAR                     VALUE 'SIMILAR'.
002000         88  CFG-MODE-METADATA                    VALUE 'METADATA'.
002100         88  CFG-MODE-COMPREHENSIVE               VALUE 'COMPREHENSIVE'.
002200     03  CFG-PERCEPTUAL-THRESHOLD     PIC S9(03)V9 COMP-3 VALUE +80.0.
002300     03  CFG-MIN-CONFIDENCE-THRESH    PIC S9(03)V9 COMP-3 VALUE +50.0.
002400     03  CFG-SIZE-TOLERANCE           PIC  9(12)   VALUE ZEROES.
002500     03  CFG-TIME-TOLERANCE           PIC  9(07)   VALUE 60.
002600     03  CFG-MAX-RESULTS-PER-GROUP    PIC  9(05)   VALUE 100.
002700     03  CFG-CROSS-ALGO-VALID-SW      PIC  X(001)  VALUE 'Y'.
002800         88  CFG-CROSS-ALGO-ON                    VALUE 'Y'.
002900         88  CFG-CROSS-ALGO-OFF                   VALUE 'N'.
003000     03  CFG-METADATA-FIELD-COUNT     PIC  9(01)   VALUE 2.
003100     03  CFG-META-USE-SIZE-SW         PIC  X(001)  VALUE 'Y'.
003200     03  CFG-META-USE-TIME-SW         PIC  X(001)  VALUE 'Y'.
003300     03  CFG-META-USE-WIDTH-SW        PIC  X(001)  VALUE 'N'.
003400     03  CFG-META-USE-HEIGHT-SW       PIC  X(001)  VALUE 'N'.
003500     03  CFG-VALIDATION-ERRORS        PIC  9(02)   VALUE ZEROES.
003600*
003700* ONE ROW OF PER-MODE OVERRIDE CONSTANTS, MOVED INTO CFG-PARAMETERS
003800* BY B15-APPLY-MODE-OVERRIDES WHEN A RUN STARTS.
003900 01  CFG-MODE-OVERRIDE-TABLE.
004000     03  FILLER                      PIC  X(043)
004100         VALUE 'EXACT        1000100000000060N2YYNN        '.
004200     03  FILLER                      PIC  X(043)
004300         VALUE 'SIMILAR      0800070000000060Y2YYNN        '.
004400     03  FILLER                      PIC  X(043)
004500         VALUE 'METADATA     0800060001024300Y4YYYY        '.
004600     03  FILLER                      PIC  X(043)
004700         VALUE 'COMPREHENSIVE0800050000000060Y2YYNN        '.
004800 01  CFG-OVERRIDE-REDEF  REDEFINES  CFG-MODE-OVERRIDE-TABLE.
004900     03  CFG-OVR-ENTRY               OCCURS 4 TIMES
005000                                     INDEXED BY CFG-OVR-IDX.
005100         05  CFG-OVR-MODE            PIC  X(013).
005200         05  CFG-OVR-PERC-THRESH     PIC  9(03)V9.
005300         05  CFG-OVR-MIN-CONF        PIC  9(03)V9.
005400         05  CFG-OVR-SIZE-TOL        PIC  9(05).
005500         05  CFG-OVR-TIME-TOL        PIC  9(03).
005600         05  CFG-OVR-MERGE-SW        PIC  X(001).
005700         05  CFG-OVR-FIELD-COUNT     PIC  9(01).
005800         05  CFG-OVR-USE-SIZE        PIC  X(001).
005900         05  CFG-OVR-USE-TIME        PIC  X(001).
006000         05  CFG-OVR-USE-WIDTH       PIC  X(001).
006100         05  CFG-OVR-USE-HEIGHT      PIC  X(001).
006200         05  FILLER                 PIC  X(008).
