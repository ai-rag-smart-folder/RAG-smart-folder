000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DFCONSOL.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  OCTOBER 1991.
001100 DATE-COMPILED.
001200 INSTALLATION.  SMART FOLDER GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       FILTERS, MERGES, RANKS AND NOMINATES ORIGINALS
001500*               OVER THE RAW DUPLICATE GROUPS PRODUCED BY THE
001600*               DETECTION ALGORITHMS, THEN WRITES THE SESSION
001700*               RESULTS AND PRINTS THE DETECTION REPORT.
001800
001900* CHANGE HISTORY ------------------------------------------------
002000* 10/23/1991 DLC ORIGINAL PROGRAM.
002100* 02/18/1994 RAH ADDED CROSS-ALGORITHM OVERLAP MERGE.
002200* 07/30/1996 RAH ADDED ORIGINAL-FILE NOMINATION SCORING.
002300* 04/09/1999 TJK Y2K - SESSION-ID SEQUENCE NOW CARRIES A 4-DIGIT
002400*               YEAR.  REQ# Y2K-0147.
002500* 01/18/2001 DLC ADDED CONFIGURATION VALIDATION AT STARTUP.
002600* 05/30/2003 RAH WIDENED GROUP-ID SEQUENCE TO 15 DIGITS TO MATCH
002700*               THE DETECTOR PROGRAMS' DUPGRP COPYBOOK CHANGE.
002710* 11/12/2004 RAH REQ# RAH-0344 - TWO FIXES: (1) E00-DERIVE-MODE
002720*               NOW READS THE EXACT-STEP-RAN/SIMILAR-STEP-RAN/
002730*               METADATA-STEP-RAN UPSI SWITCHES THE JCL SETS
002740*               INSTEAD OF GUESSING THE MODE FROM THE RAW GROUP
002750*               COUNTS - A CLEAN SINGLE-ALGORITHM RUN THAT FOUND
002760*               ZERO GROUPS WAS FALLING THROUGH TO COMPREHENSIVE
002770*               AND PICKING UP THE WRONG MIN-CONFIDENCE OVERRIDE.
002780*               (2) L00-WRITE-CONSOLIDATED NOW BUILDS THE GROUP-
002790*               ID PREFIX FROM THE KEPT GROUP'S OWN DETECTION
002795*               METHOD (SHA-/PERC-/META-) INSTEAD OF THE FIXED
002798*               'GRP-' LITERAL.
002801* 02/14/2005 DLC REMOVED THE UNUSED UPSI-7/WITH-UPDATES SWITCH -
002802*               CARRIED OVER FROM THE OLD VSE JOBSTREAM AND NEVER
002803*               TESTED BY THIS PROGRAM.  REQ# DLC-0177.
002804* 03/07/2005 RAH REQ# RAH-0346 - GMR-MEMBER-CONFIDENCE IS NO
002805*               LONGER STAMPED FROM THE FLAT GROUP SCORE FOR
002806*               EVERY METHOD - L10-WRITE-ONE-MEMBER NOW CARRIES
002807*               EACH RAW MEMBER'S OWN CONFIDENCE/SIMILARITY
002808*               THROUGH AND ONLY BROADCASTS THE GROUP SCORE FOR
002809*               METADATA GROUPS, PER SPEC.
002810* 04/18/2005 RAH REQ# RAH-0352 - WS-CAT-TABLE LOOKUPS WERE USING
002811*               A MEMBER'S FILE-ID AS A DIRECT SUBSCRIPT, WHICH
002812*               ONLY WORKED WHILE FILE-IDS HAPPENED TO RUN 1..N
002813*               FROM AN EMPTY CATALOG.  THE TABLE NOW CARRIES ITS
002814*               OWN WS-CAT-FILE-ID PER ROW AND EVERY LOOKUP GOES
002815*               THROUGH C10-FIND-CATALOG-ROW INSTEAD.
002900* END OF HISTORY ------------------------------------------------
002950
003000/*****************************************************************
003100*                                                                *
003200*    ENVIRONMENT DIVISION                                        *
003300*                                                                *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600
003700 CONFIGURATION SECTION.
003800
003900 SOURCE-COMPUTER. IBM-2086-A04-140.
004000 OBJECT-COMPUTER. IBM-2086-A04-140.
004100
004200 SPECIAL-NAMES.
004300     SYSLST IS PRINTER,
004310     UPSI-4 ON STATUS IS EXACT-STEP-RAN,
004320     UPSI-5 ON STATUS IS SIMILAR-STEP-RAN,
004330     UPSI-6 ON STATUS IS METADATA-STEP-RAN.
004500
004600 INPUT-OUTPUT SECTION.
004700
004800 FILE-CONTROL.
004900
005000     SELECT FILE-CATALOG-IN
005100         ASSIGN TO FILECATI
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS FILE1-STAT.
005400
005500     SELECT GROUP-RAW-IN
005600         ASSIGN TO GROUPRAW
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS FILE2-STAT.
005900
006000     SELECT MEMBER-RAW-IN
006100         ASSIGN TO MEMBRRAW
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS FILE3-STAT.
006400
006500     SELECT GROUP-OUT
006600         ASSIGN TO GROUPOUT
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS FILE4-STAT.
006900
007000     SELECT MEMBER-OUT
007100         ASSIGN TO MEMBROUT
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS FILE5-STAT.
007400
007500     SELECT SESSION-OUT
007600         ASSIGN TO SESSOUT
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS FILE6-STAT.
007900
008000/*****************************************************************
008100*                                                                *
008200*    DATA DIVISION                                               *
008300*                                                                *
008400******************************************************************
008500 DATA DIVISION.
008600
008700 FILE SECTION.
008800
008900 FD  FILE-CATALOG-IN.
009000 COPY FILECAT.
009100
009200 FD  GROUP-RAW-IN.
009300 COPY DUPGRP REPLACING DGR-DUPLICATE-GROUP-RECORD BY RGI-RAW-GROUP-RECORD
009400                       DGR-GROUP-ID             BY RGI-GROUP-ID
009500                       DGR-DETECT-METHOD        BY RGI-DETECT-METHOD
009600                       DGR-METHOD-SHA256        BY RGI-METHOD-SHA256
009700                       DGR-METHOD-PERCEPTUAL    BY RGI-METHOD-PERCEPTUAL
009800                       DGR-METHOD-METADATA      BY RGI-METHOD-METADATA
009900                       DGR-CONFIDENCE-SCORE     BY RGI-CONFIDENCE-SCORE
010000                       DGR-SIMILARITY-PCT       BY RGI-SIMILARITY-PCT
010100                       DGR-FILE-COUNT           BY RGI-FILE-COUNT
010200                       DGR-TOTAL-SIZE           BY RGI-TOTAL-SIZE
010300                       DGR-GROUP-ID-BRK         BY RGI-GROUP-ID-BRK
010400                       DGR-GID-PREFIX           BY RGI-GID-PREFIX
010500                       DGR-GID-SEQUENCE         BY RGI-GID-SEQUENCE.
010600
010700 FD  MEMBER-RAW-IN.
010800 COPY GRPMEMB REPLACING GMR-GROUP-MEMBER-RECORD BY RMI-RAW-MEMBER-RECORD
010900                        GMR-GROUP-ID            BY RMI-GROUP-ID
011000                        GMR-FILE-ID             BY RMI-FILE-ID
011100                        GMR-MEMBER-CONFIDENCE    BY RMI-MEMBER-CONFIDENCE
011200                        GMR-IS-ORIGINAL         BY RMI-IS-ORIGINAL
011300                        GMR-IS-THE-ORIGINAL     BY RMI-IS-THE-ORIGINAL
011400                        GMR-NOT-THE-ORIGINAL    BY RMI-NOT-THE-ORIGINAL.
011500
011600 FD  GROUP-OUT.
011700 COPY DUPGRP.
011800
011900 FD  MEMBER-OUT.
012000 COPY GRPMEMB.
012100
012200 FD  SESSION-OUT.
012300 COPY SESSRES.
012400
012500 WORKING-STORAGE SECTION.
012600
012700 01  FILE1-STAT                       PIC  X(02).
012800 01  FILE2-STAT                       PIC  X(02).
012900 01  FILE3-STAT                       PIC  X(02).
013000 01  FILE4-STAT                       PIC  X(02).
013100 01  FILE5-STAT                       PIC  X(02).
013200 01  FILE6-STAT                       PIC  X(02).
013300
013400 01  WS-FIELDS.
013500     03  FILLER                      PIC  X(11)  VALUE '**STORAGE**'.
013600     03  THIS-PGM                    PIC  X(08)  VALUE 'DFCONSOL'.
013700     03  VAR-EDIT                    PIC  Z(7)9-.
013800     03  WS-CAT-COUNT                PIC S9(06)  BINARY VALUE ZEROES.
013900     03  WS-RAW-GRP-COUNT            PIC S9(06)  BINARY VALUE ZEROES.
014000     03  WS-RAW-MBR-COUNT            PIC S9(06)  BINARY VALUE ZEROES.
014100     03  WS-KEPT-GRP-COUNT           PIC S9(06)  BINARY VALUE ZEROES.
014200     03  WS-KEPT-MBR-COUNT           PIC S9(06)  BINARY VALUE ZEROES.
014300     03  WS-TOTAL-ERRORS             PIC  9(05)  VALUE ZEROES.
014400     03  WS-SHA-RAW-COUNT            PIC  9(07)  VALUE ZEROES.
014500     03  WS-PERC-RAW-COUNT           PIC  9(07)  VALUE ZEROES.
014600     03  WS-META-RAW-COUNT           PIC  9(07)  VALUE ZEROES.
014700     03  WS-DUPLICATES-FOUND         PIC  9(09)  VALUE ZEROES.
014800     03  WS-SUCCESS-RATE             PIC S9(03)V9  COMP-3.
014900     03  WS-DUPLICATE-PCT            PIC S9(03)V9  COMP-3.
015000     03  WS-TARGET-KG                PIC S9(06)  BINARY VALUE ZEROES.
015100     03  WS-OVERLAP-FOUND-SW         PIC  X(01)  VALUE 'N'.
015200         88  WS-OVERLAP-FOUND                    VALUE 'Y'.
015210     03  WS-CAT-FOUND-SW              PIC  X(01)  VALUE 'N'.
015220         88  WS-CAT-FOUND                        VALUE 'Y'.
015230     03  WS-LOOKUP-FILE-ID            PIC  9(009) VALUE ZEROES.
015300     03  WS-APPEND-COUNT             PIC S9(06)  BINARY.
015400     03  WS-ORIGINAL-COUNT           PIC S9(06)  BINARY.
015500     03  WS-MIN-TIME                 PIC  9(14)  VALUE ZEROES.
015600     03  WS-MAX-TIME                 PIC  9(14)  VALUE ZEROES.
015700     03  WS-MIN-SIZE                 PIC  9(12)  VALUE ZEROES.
015800     03  WS-MAX-SIZE                 PIC  9(12)  VALUE ZEROES.
015900     03  WS-HAVE-TIME-SW             PIC  X(01)  VALUE 'N'.
016000     03  WS-HAVE-SIZE-SW             PIC  X(01)  VALUE 'N'.
016100     03  WS-EFF-TS                   PIC  9(14)  VALUE ZEROES.
016200     03  WS-BEST-SCORE               PIC S9(03)V9999 COMP-3.
016300     03  WS-BEST-ROW                 PIC S9(06)  BINARY.
016400     03  WS-THIS-SCORE               PIC S9(03)V9999 COMP-3.
016500     03  WS-TIME-PART                PIC S9(03)V9999 COMP-3.
016600     03  WS-SIZE-PART                PIC S9(03)V9999 COMP-3.
016700     03  WS-IMG-PART                 PIC S9(03)V9999 COMP-3.
016800     03  WS-PATH-PART                PIC S9(03)V9999 COMP-3.
016900     03  WS-PATH-SCORE               PIC S9(01)V9999 COMP-3.
017000     03  WS-PIXELS                   PIC  9(10)  BINARY.
017100     03  WS-SWAP-SW                  PIC  X(01)  VALUE 'N'.
017200         88  WS-SWAP-MADE                        VALUE 'Y'.
017300     03  WS-KEYWORD-HIT-SW           PIC  X(01).
017400     03  WS-SLASH-COUNT              PIC S9(04)  BINARY.
017500     03  WS-NAME-LEN                 PIC S9(04)  BINARY.
017600     03  WS-POS                      PIC S9(04)  BINARY.
017700     03  WS-PATH-LOWER                PIC  X(120).
017800     03  WS-NAME-UPPER-OR-LOWER       PIC  X(050).
017900     03  WS-RUN-SEQUENCE             PIC  9(06)  VALUE 1.
018000     03  WS-GROUP-SEQUENCE           PIC S9(06)  BINARY VALUE ZEROES.
018100
018200* LOWER-CASE ALPHABET USED TO FOLD THE PATH FOR KEYWORD SEARCHES.
018300 01  WS-UPPER-ALPHA                   PIC  X(26)
018400     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018500 01  WS-LOWER-ALPHA                   PIC  X(26)
018600     VALUE 'abcdefghijklmnopqrstuvwxyz'.
018700
018800* SESSION-ID IS BUILT AS A RUN-SEQUENCE PACKED INTO A PRINTABLE
018900* TEXT FIELD.  REDEFINED BELOW SO THE NUMERIC PART CAN BE MOVED
019000* IN DIRECTLY WITHOUT STRING-BUILDING EVERY TIME.
019100 01  WS-SESSION-ID-AREA               PIC  X(20)
019200     VALUE 'RUN-00000000        '.
019300 01  WS-SESSION-ID-BRK REDEFINES WS-SESSION-ID-AREA.
019400     03  WS-SID-PREFIX                PIC  X(04).
019500     03  WS-SID-SEQUENCE              PIC  9(08).
019600     03  FILLER                      PIC  X(08).
019700
019800* CONSOLIDATED GROUP-ID IS BUILT THE SAME WAY THE DETECTORS
019900* BUILD THEIRS - A FIVE-CHARACTER PREFIX PLUS A 15-DIGIT SEQUENCE.
020000 01  WS-GEN-GROUP-ID-AREA              PIC  X(20).
020100 01  WS-GEN-GROUP-ID-BRK REDEFINES WS-GEN-GROUP-ID-AREA.
020200     03  WS-GID-PREFIX                 PIC  X(05).
020300     03  WS-GID-SEQUENCE               PIC  9(15).
020400
020500* ONE ENTRY PER CATALOG RECORD, LOADED FOR LOOKUP BY FILE-ID.
020520* THE TABLE IS NOT NECESSARILY IN FILE-ID ORDER ACROSS RUNS -
020540* FILE-IDS CONTINUE FROM THE PRIOR RUN'S CATALOG (REQ# RAH-0351)
020560* - SO EACH ROW CARRIES ITS OWN FILE-ID AND IS FOUND BY
020580* C10-FIND-CATALOG-ROW RATHER THAN TAKEN AS THE SUBSCRIPT.
020590* RAH 04/18/2005 REQ# RAH-0352.
021100 01  WS-CAT-TABLE.
021200     03  WS-CAT-ENTRY OCCURS 1 TO 9000 TIMES
021300                     DEPENDING ON WS-CAT-COUNT
021400                     INDEXED BY WS-CAT-IDX.
021450         05  WS-CAT-FILE-ID           PIC  9(009).
021500         05  WS-CAT-FILE-NAME         PIC  X(050).
021600         05  WS-CAT-FILE-PATH         PIC  X(120).
021700*        TRUNCATED VIEW OF THE PATH FOR THE 80-COLUMN DETECTION
021800*        REPORT - ONLY THE FIRST 60 CHARACTERS ARE PRINTABLE.
021900         05  WS-CAT-PATH-VIEW REDEFINES WS-CAT-FILE-PATH.
022000             07  WS-CAT-PATH-PRINT    PIC  X(060).
022100             07  FILLER               PIC  X(060).
022200         05  WS-CAT-FILE-SIZE         PIC  9(012).
022300         05  WS-CAT-IMG-WIDTH         PIC  9(005).
022400         05  WS-CAT-IMG-HEIGHT        PIC  9(005).
022500         05  WS-CAT-CREATED-TS        PIC  9(014).
022600         05  WS-CAT-MODIFIED-TS       PIC  9(014).
022700
022800* ONE ENTRY PER RAW GROUP READ FROM GROUP-RAW-IN, BEFORE FILTER
022900* AND MERGE.
023000 01  WS-RAW-GRP-TABLE.
023100     03  WS-RG-ENTRY OCCURS 1 TO 2000 TIMES
023200                    DEPENDING ON WS-RAW-GRP-COUNT
023300                    INDEXED BY WS-RG-IDX.
023400         05  WS-RG-METHOD             PIC  X(016).
023500         05  WS-RG-CONFIDENCE         PIC S9(03)V9  COMP-3.
023600         05  WS-RG-SIMILARITY         PIC S9(03)V9  COMP-3.
023700         05  WS-RG-FILE-COUNT         PIC  9(005).
023800         05  WS-RG-DROPPED-SW         PIC  X(001).
023900             88  WS-RG-DROPPED                    VALUE 'Y'.
024000             88  WS-RG-KEPT                       VALUE 'N'.
024100
024200* ONE ENTRY PER MEMBER OF A RAW GROUP, OWNED BY ITS RAW GROUP
024300* NUMBER (THE SUBSCRIPT OF WS-RG-ENTRY IT BELONGS TO).
024400 01  WS-RAW-MBR-TABLE.
024500     03  WS-RM-ENTRY OCCURS 1 TO 9000 TIMES
024600                    DEPENDING ON WS-RAW-MBR-COUNT
024700                    INDEXED BY WS-RM-IDX.
024800         05  WS-RM-OWNER              PIC S9(06)  BINARY.
024900         05  WS-RM-FILE-ID            PIC  9(009).
024950         05  WS-RM-CONFIDENCE         PIC S9(03)V9  COMP-3.
025000
025100* ONE ENTRY PER CONSOLIDATED (POST-MERGE) GROUP.
025200 01  WS-KEPT-GRP-TABLE.
025300     03  WS-KG-ENTRY OCCURS 1 TO 2000 TIMES
025400                    DEPENDING ON WS-KEPT-GRP-COUNT
025500                    INDEXED BY WS-KG-IDX WS-KG-IDX2.
025600         05  WS-KG-METHOD             PIC  X(016).
025700         05  WS-KG-CONFIDENCE         PIC S9(03)V9  COMP-3.
025800         05  WS-KG-SIMILARITY         PIC S9(03)V9  COMP-3.
025900         05  WS-KG-FILE-COUNT         PIC  9(005).
026000         05  WS-KG-TOTAL-SIZE         PIC  9(015).
026100
026200* ONE ENTRY PER MEMBER OF A CONSOLIDATED GROUP, OWNED BY ITS
026300* GROUP NUMBER (THE SUBSCRIPT OF WS-KG-ENTRY).  MEMBERS ARE
026400* APPENDED, NEVER MOVED, SO "FIRST ENCOUNTERED" ORDER IS THE
026500* ROW ORDER FOR A GIVEN OWNER.
026600 01  WS-KEPT-MBR-TABLE.
026700     03  WS-KM-ENTRY OCCURS 1 TO 9000 TIMES
026800                    DEPENDING ON WS-KEPT-MBR-COUNT
026900                    INDEXED BY WS-KM-IDX WS-KM-IDX2.
027000         05  WS-KM-OWNER              PIC S9(06)  BINARY.
027100         05  WS-KM-FILE-ID            PIC  9(009).
027150         05  WS-KM-CONFIDENCE         PIC S9(03)V9  COMP-3.
027200         05  WS-KM-IS-ORIG-SW         PIC  X(001).
027300             88  WS-KM-IS-ORIG                    VALUE 'Y'.
027400         05  WS-KM-EXCLUDE-SW         PIC  X(001).
027500             88  WS-KM-EXCLUDED                    VALUE 'Y'.
027600
027700* RANKED ORDER OF KEPT-GROUP NUMBERS, BUILT BY K00-RANK-GROUPS.
027800 01  WS-RANK-TABLE.
027900     03  WS-RANK-ENTRY OCCURS 1 TO 2000 TIMES
028000                      DEPENDING ON WS-KEPT-GRP-COUNT
028100                      INDEXED BY WS-RANK-IDX WS-RANK-IDX2.
028200         05  WS-RANK-KG-NUMBER        PIC S9(06)  BINARY.
028300
028400 COPY DFCONFIG.
028500
028600 COPY DFRTC.
028700
028800 COPY DFSTATW.
028900
029000/*****************************************************************
029100*                                                                *
029200*    PROCEDURE DIVISION                                          *
029300*                                                                *
029400******************************************************************
029500 PROCEDURE DIVISION.
029600
029700 A00-MAINLINE-ROUTINE.
029800
029900     PERFORM B10-INITIALIZATION THRU B15-EXIT.
030000
030100     IF  RTC-NORMAL
030200         PERFORM C00-LOAD-CATALOG THRU C05-EXIT
030300           UNTIL DFS-STAT-EOFILE(1)
030400     END-IF.
030500
030600     IF  RTC-NORMAL
030700         PERFORM D00-LOAD-RAW-GROUP THRU D05-EXIT
030800           UNTIL DFS-STAT-EOFILE(2)
030900     END-IF.
031000
031100     PERFORM E00-DERIVE-MODE THRU E05-EXIT.
031200     PERFORM B16-APPLY-MODE-OVERRIDES THRU B16A-EXIT.
031300     PERFORM B18-VALIDATE-CONFIG THRU B18A-EXIT.
031400
031500     IF  RTC-NORMAL
031600         PERFORM F00-FILTER-BY-CONFIDENCE THRU F05-EXIT
031700           VARYING WS-RG-IDX FROM 1 BY 1
031800             UNTIL WS-RG-IDX > WS-RAW-GRP-COUNT
031900
032000         PERFORM G00-MERGE-ONE-RAW-GROUP THRU G05-EXIT
032100           VARYING WS-RG-IDX FROM 1 BY 1
032200             UNTIL WS-RG-IDX > WS-RAW-GRP-COUNT
032300
032400         PERFORM H00-SUMMARIZE-KEPT-GROUP THRU H05-EXIT
032500           VARYING WS-KG-IDX FROM 1 BY 1
032600             UNTIL WS-KG-IDX > WS-KEPT-GRP-COUNT
032700
032800         PERFORM I00-NOMINATE-ORIGINAL THRU I05-EXIT
032900           VARYING WS-KG-IDX FROM 1 BY 1
033000             UNTIL WS-KG-IDX > WS-KEPT-GRP-COUNT
033100
033200         PERFORM J00-CAP-GROUP-SIZE THRU J05-EXIT
033300           VARYING WS-KG-IDX FROM 1 BY 1
033400             UNTIL WS-KG-IDX > WS-KEPT-GRP-COUNT
033500
033600         PERFORM K00-RANK-GROUPS THRU K05-EXIT
033700
033800         PERFORM L00-WRITE-CONSOLIDATED THRU L05-EXIT
033900           VARYING WS-RANK-IDX FROM 1 BY 1
034000             UNTIL WS-RANK-IDX > WS-KEPT-GRP-COUNT
034100
034200         PERFORM M00-COMPUTE-SESSION-METRICS THRU M05-EXIT
034300         PERFORM N00-WRITE-SESSION-RESULTS THRU N05-EXIT
034400         PERFORM O00-PRINT-DETECTION-REPORT THRU O05-EXIT
034500     END-IF.
034600
034700     PERFORM B20-TERMINATION THRU B25-EXIT.
034800
034900     GOBACK.
035000
035100/*****************************************************************
035200*    PROGRAM INITIALIZATION ROUTINE                              *
035300******************************************************************
035400 B10-INITIALIZATION.
035500
035600     MOVE 'FILECATI'                 TO DFS-FILE-NAME(1).
035700     MOVE 'GROUPRAW'                 TO DFS-FILE-NAME(2).
035800     MOVE 'MEMBRRAW'                 TO DFS-FILE-NAME(3).
035900     MOVE 'GROUPOUT'                 TO DFS-FILE-NAME(4).
036000     MOVE 'MEMBROUT'                 TO DFS-FILE-NAME(5).
036100     MOVE 'SESSOUT '                 TO DFS-FILE-NAME(6).
036200
036300     MOVE 'OPEN'                     TO DFS-FILE-ACTION(1).
036400     OPEN INPUT FILE-CATALOG-IN.
036500     MOVE FILE1-STAT                 TO DFS-FILE-STAT(1).
036600     MOVE 1                          TO DFS-SUB.
036700     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
036800
036900     IF  RTC-NORMAL
037000         MOVE 'OPEN'                 TO DFS-FILE-ACTION(2)
037100         OPEN INPUT GROUP-RAW-IN
037200         MOVE FILE2-STAT             TO DFS-FILE-STAT(2)
037300         MOVE 2                      TO DFS-SUB
037400         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
037500     END-IF.
037600
037700     IF  RTC-NORMAL
037800         MOVE 'OPEN'                 TO DFS-FILE-ACTION(3)
037900         OPEN INPUT MEMBER-RAW-IN
038000         MOVE FILE3-STAT             TO DFS-FILE-STAT(3)
038100         MOVE 3                      TO DFS-SUB
038200         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
038300     END-IF.
038400
038500     IF  RTC-NORMAL
038600         MOVE 'OPEN'                 TO DFS-FILE-ACTION(4)
038700         OPEN OUTPUT GROUP-OUT
038800         MOVE FILE4-STAT             TO DFS-FILE-STAT(4)
038900         MOVE 4                      TO DFS-SUB
039000         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
039100     END-IF.
039200
039300     IF  RTC-NORMAL
039400         MOVE 'OPEN'                 TO DFS-FILE-ACTION(5)
039500         OPEN OUTPUT MEMBER-OUT
039600         MOVE FILE5-STAT             TO DFS-FILE-STAT(5)
039700         MOVE 5                      TO DFS-SUB
039800         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
039900     END-IF.
040000
040100     IF  RTC-NORMAL
040200         MOVE 'OPEN'                 TO DFS-FILE-ACTION(6)
040300         OPEN OUTPUT SESSION-OUT
040400         MOVE FILE6-STAT             TO DFS-FILE-STAT(6)
040500         MOVE 6                      TO DFS-SUB
040600         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
040700     END-IF.
040800
040900     IF  RTC-NORMAL
041000         MOVE 'READ'                 TO DFS-FILE-ACTION(1)
041100         READ FILE-CATALOG-IN
041200             AT END SET DFS-STAT-EOFILE(1) TO TRUE
041300         END-READ
041400         MOVE 'READ'                 TO DFS-FILE-ACTION(2)
041500         READ GROUP-RAW-IN
041600             AT END SET DFS-STAT-EOFILE(2) TO TRUE
041700         END-READ
041800     END-IF.
041900
042000     MOVE WS-RUN-SEQUENCE            TO WS-SID-SEQUENCE.
042100     MOVE 'RUN-'                     TO WS-SID-PREFIX.
042200
042300 B15-EXIT.
042400     EXIT.
042500
042600/*****************************************************************
042700*    MOVE THE RUN'S OVERRIDE ROW (KEYED BY THE DERIVED MODE)     *
042800*    INTO THE WORKING CONFIGURATION                               *
042900******************************************************************
043000 B16-APPLY-MODE-OVERRIDES.
043100
043200     SET CFG-OVR-IDX                 TO 1.
043300     SEARCH CFG-OVR-ENTRY
043400         AT END
043500             MOVE 16                 TO RTC-CODE
043600         WHEN CFG-OVR-MODE(CFG-OVR-IDX) = CFG-DETECTION-MODE
043700             MOVE CFG-OVR-PERC-THRESH(CFG-OVR-IDX)
043800                                     TO CFG-PERCEPTUAL-THRESHOLD
043900             MOVE CFG-OVR-MIN-CONF(CFG-OVR-IDX)
044000                                     TO CFG-MIN-CONFIDENCE-THRESH
044100             MOVE CFG-OVR-SIZE-TOL(CFG-OVR-IDX)
044200                                     TO CFG-SIZE-TOLERANCE
044300             MOVE CFG-OVR-TIME-TOL(CFG-OVR-IDX)
044400                                     TO CFG-TIME-TOLERANCE
044500             MOVE CFG-OVR-MERGE-SW(CFG-OVR-IDX)
044600                                     TO CFG-CROSS-ALGO-VALID-SW
044700             MOVE CFG-OVR-FIELD-COUNT(CFG-OVR-IDX)
044800                                     TO CFG-METADATA-FIELD-COUNT
044900             MOVE CFG-OVR-USE-SIZE(CFG-OVR-IDX)
045000                                     TO CFG-META-USE-SIZE-SW
045100             MOVE CFG-OVR-USE-TIME(CFG-OVR-IDX)
045200                                     TO CFG-META-USE-TIME-SW
045300             MOVE CFG-OVR-USE-WIDTH(CFG-OVR-IDX)
045400                                     TO CFG-META-USE-WIDTH-SW
045500             MOVE CFG-OVR-USE-HEIGHT(CFG-OVR-IDX)
045600                                     TO CFG-META-USE-HEIGHT-SW.
045700
045800 B16A-EXIT.
045900     EXIT.
046000
046100/*****************************************************************
046200*    VALIDATE THE EFFECTIVE CONFIGURATION                        *
046300******************************************************************
046400 B18-VALIDATE-CONFIG.
046500
046600     MOVE ZERO                       TO CFG-VALIDATION-ERRORS.
046700
046800     IF  CFG-PERCEPTUAL-THRESHOLD < 0 OR > 100
046900         ADD 1 TO CFG-VALIDATION-ERRORS
047000         DISPLAY 'CONFIG ERROR - PERCEPTUAL THRESHOLD OUT OF RANGE'
047100                                                    UPON PRINTER
047200     END-IF.
047300
047400     IF  CFG-MIN-CONFIDENCE-THRESH < 0 OR > 100
047500         ADD 1 TO CFG-VALIDATION-ERRORS
047600         DISPLAY 'CONFIG ERROR - MIN CONFIDENCE OUT OF RANGE'
047700                                                    UPON PRINTER
047800     END-IF.
047900
048000     IF  CFG-SIZE-TOLERANCE < ZERO
048100         ADD 1 TO CFG-VALIDATION-ERRORS
048200         DISPLAY 'CONFIG ERROR - SIZE TOLERANCE NEGATIVE'
048300                                                    UPON PRINTER
048400     END-IF.
048500
048600     IF  CFG-TIME-TOLERANCE < ZERO
048700         ADD 1 TO CFG-VALIDATION-ERRORS
048800         DISPLAY 'CONFIG ERROR - TIME TOLERANCE NEGATIVE'
048900                                                    UPON PRINTER
049000     END-IF.
049100
049200     IF  CFG-MAX-RESULTS-PER-GROUP NOT > ZERO
049300         ADD 1 TO CFG-VALIDATION-ERRORS
049400         DISPLAY 'CONFIG ERROR - MAX RESULTS PER GROUP NOT POSITIVE'
049500                                                    UPON PRINTER
049600     END-IF.
049700
049800     IF  CFG-VALIDATION-ERRORS > ZERO
049900         MOVE 16                     TO RTC-CODE
050000     END-IF.
050100
050200 B18A-EXIT.
050300     EXIT.
050400
050500/*****************************************************************
050600*    PROGRAM TERMINATION ROUTINE                                 *
050700******************************************************************
050800 B20-TERMINATION.
050900
051000     CLOSE FILE-CATALOG-IN
051100           GROUP-RAW-IN
051200           MEMBER-RAW-IN
051300           GROUP-OUT
051400           MEMBER-OUT
051500           SESSION-OUT.
051600
051700 B25-EXIT.
051800     EXIT.
051900
052000/*****************************************************************
052100*    CHECK A SEQUENTIAL FILE'S STATUS                            *
052200******************************************************************
052300 B90-CHECK-STATUS.
052400 COPY DFSTATP.
052500 B95-EXIT-CHECK.
052600     EXIT.
052700
052800/*****************************************************************
052900*    LOAD THE CATALOG INTO MEMORY, ONE ROW PER FILE-ID           *
053000******************************************************************
053100 C00-LOAD-CATALOG.
053200
053300     ADD  1                          TO WS-CAT-COUNT.
053350     MOVE FCR-FILE-ID                TO WS-CAT-FILE-ID(WS-CAT-COUNT).
053400     MOVE FCR-FILE-NAME              TO WS-CAT-FILE-NAME(WS-CAT-COUNT).
053500     MOVE FCR-FILE-PATH              TO WS-CAT-FILE-PATH(WS-CAT-COUNT).
053600     MOVE FCR-FILE-SIZE              TO WS-CAT-FILE-SIZE(WS-CAT-COUNT).
053700     MOVE FCR-IMG-WIDTH              TO WS-CAT-IMG-WIDTH(WS-CAT-COUNT).
053800     MOVE FCR-IMG-HEIGHT             TO WS-CAT-IMG-HEIGHT(WS-CAT-COUNT).
053900     MOVE FCR-CREATED-TS             TO WS-CAT-CREATED-TS(WS-CAT-COUNT).
054000     MOVE FCR-MODIFIED-TS            TO WS-CAT-MODIFIED-TS(WS-CAT-COUNT).
054100
054200     MOVE 'READ'                     TO DFS-FILE-ACTION(1).
054300     READ FILE-CATALOG-IN
054400         AT END SET DFS-STAT-EOFILE(1) TO TRUE
054500     END-READ.
054600
054700 C05-EXIT.
054800     EXIT.
054810
054820/*****************************************************************
054830*    FIND THE CATALOG ROW FOR WS-LOOKUP-FILE-ID.  THE CATALOG    *
054840*    IS LOADED BY POSITION, NOT BY FILE-ID (FILE-IDS CARRY OVER  *
054850*    FROM EARLIER RUNS AND NEED NOT RUN 1..N), SO EVERY LOOKUP   *
054860*    MUST SCAN FOR IT RATHER THAN USE THE FILE-ID AS A SUBSCRIPT *
054870*    - RAH 04/18/2005 REQ# RAH-0352.                             *
054880******************************************************************
054890 C10-FIND-CATALOG-ROW.
054900
054910     SET  WS-CAT-IDX                 TO 1.
054920     MOVE 'N'                        TO WS-CAT-FOUND-SW.
054930     PERFORM C12-TEST-ONE-CAT-ROW THRU C12A-EXIT
054940       VARYING WS-CAT-IDX FROM 1 BY 1
054950         UNTIL WS-CAT-IDX > WS-CAT-COUNT
054960            OR WS-CAT-FOUND.
054970
054980 C15-EXIT.
054990     EXIT.
055000
055010 C12-TEST-ONE-CAT-ROW.
055020     IF  WS-CAT-FILE-ID(WS-CAT-IDX) = WS-LOOKUP-FILE-ID
055030         MOVE 'Y'                    TO WS-CAT-FOUND-SW
055040     END-IF.
055050 C12A-EXIT.
055060     EXIT.
055070
055080/*****************************************************************
055100*    LOAD ONE RAW GROUP AND ITS MEMBERS (GROUP-RAW-IN AND        *
055200*    MEMBER-RAW-IN ARE READ IN LOCKSTEP - EACH GROUP RECORD IS   *
055300*    IMMEDIATELY FOLLOWED BY RGI-FILE-COUNT MEMBER RECORDS)      *
055400******************************************************************
055500 D00-LOAD-RAW-GROUP.
055600
055700     ADD  1                          TO WS-RAW-GRP-COUNT.
055800     MOVE RGI-DETECT-METHOD          TO WS-RG-METHOD(WS-RAW-GRP-COUNT).
055900     MOVE RGI-CONFIDENCE-SCORE       TO
055910         WS-RG-CONFIDENCE(WS-RAW-GRP-COUNT).
056000     MOVE RGI-SIMILARITY-PCT         TO
056010         WS-RG-SIMILARITY(WS-RAW-GRP-COUNT).
056100     MOVE RGI-FILE-COUNT             TO
056110         WS-RG-FILE-COUNT(WS-RAW-GRP-COUNT).
056200     MOVE 'N'                        TO
056210         WS-RG-DROPPED-SW(WS-RAW-GRP-COUNT).
056300
056400     EVALUATE TRUE
056500         WHEN RGI-METHOD-SHA256
056600             ADD 1 TO WS-SHA-RAW-COUNT
056700         WHEN RGI-METHOD-PERCEPTUAL
056800             ADD 1 TO WS-PERC-RAW-COUNT
056900         WHEN RGI-METHOD-METADATA
057000             ADD 1 TO WS-META-RAW-COUNT
057100     END-EVALUATE.
057200
057300     SET WS-RM-IDX                   TO 1.
057400     PERFORM D10-LOAD-RAW-MEMBER THRU D15-EXIT
057500       VARYING WS-RM-IDX FROM 1 BY 1
057600         UNTIL WS-RM-IDX > RGI-FILE-COUNT.
057700
057800     MOVE 'READ'                     TO DFS-FILE-ACTION(2).
057900     READ GROUP-RAW-IN
058000         AT END SET DFS-STAT-EOFILE(2) TO TRUE
058100     END-READ.
058200
058300 D05-EXIT.
058400     EXIT.
058500
058600 D10-LOAD-RAW-MEMBER.
058700
058800     MOVE 'READ'                     TO DFS-FILE-ACTION(3).
058900     READ MEMBER-RAW-IN
059000         AT END SET DFS-STAT-EOFILE(3) TO TRUE
059100     END-READ.
059200
059300     ADD  1                          TO WS-RAW-MBR-COUNT.
059400     MOVE WS-RAW-GRP-COUNT           TO WS-RM-OWNER(WS-RAW-MBR-COUNT).
059500     MOVE RMI-FILE-ID                TO WS-RM-FILE-ID(WS-RAW-MBR-COUNT).
059550     MOVE RMI-MEMBER-CONFIDENCE      TO
059560         WS-RM-CONFIDENCE(WS-RAW-MBR-COUNT).
059600
059700 D15-EXIT.
059800     EXIT.
059900
060000/*****************************************************************
060100*    DERIVE THE RUN'S DETECTION MODE FROM THE UPSI SWITCHES THE  *
060200*    JCL SETS TO SAY WHICH DETECTOR STEP(S) WERE RUN AHEAD OF    *
060300*    THIS STEP - NOT FROM THE RAW GROUP COUNTS, SINCE A CLEAN    *
060310*    SINGLE-ALGORITHM RUN THAT FINDS ZERO GROUPS MUST STILL BE   *
060320*    CLASSIFIED AS THAT ALGORITHM'S MODE, NOT COMPREHENSIVE -    *
060330*    RAH 11/12/2004 REQ# RAH-0344                                *
060400******************************************************************
060500 E00-DERIVE-MODE.
060600
060700     EVALUATE TRUE
060800         WHEN EXACT-STEP-RAN
060810          AND NOT SIMILAR-STEP-RAN
060820          AND NOT METADATA-STEP-RAN
060830             MOVE 'EXACT'         TO CFG-DETECTION-MODE
060840         WHEN SIMILAR-STEP-RAN
060850          AND NOT EXACT-STEP-RAN
060860          AND NOT METADATA-STEP-RAN
060870             MOVE 'SIMILAR'       TO CFG-DETECTION-MODE
060880         WHEN METADATA-STEP-RAN
060890          AND NOT EXACT-STEP-RAN
060900          AND NOT SIMILAR-STEP-RAN
060910             MOVE 'METADATA'      TO CFG-DETECTION-MODE
060920         WHEN OTHER
060930             MOVE 'COMPREHENSIVE' TO CFG-DETECTION-MODE
062600     END-EVALUATE.
062700
062800 E05-EXIT.
062900     EXIT.
063000
063100/*****************************************************************
063200*    DROP RAW GROUPS BELOW THE MINIMUM CONFIDENCE THRESHOLD      *
063300******************************************************************
063400 F00-FILTER-BY-CONFIDENCE.
063500
063600     IF  WS-RG-CONFIDENCE(WS-RG-IDX) < CFG-MIN-CONFIDENCE-THRESH
063700         MOVE 'Y'                TO WS-RG-DROPPED-SW(WS-RG-IDX)
063800     END-IF.
063900
064000 F05-EXIT.
064100     EXIT.
064200
064300/*****************************************************************
064400*    MERGE ONE SURVIVING RAW GROUP INTO THE KEPT-GROUP TABLE -   *
064500*    INTO THE FIRST KEPT GROUP IT OVERLAPS WHEN CROSS-ALGORITHM  *
064600*    VALIDATION IS ON, ELSE ALWAYS AS A NEW KEPT GROUP           *
064700******************************************************************
064800 G00-MERGE-ONE-RAW-GROUP.
064900
065000     IF  WS-RG-DROPPED(WS-RG-IDX)
065100         GO TO G05-EXIT
065200     END-IF.
065300
065400     MOVE 'N'                        TO WS-OVERLAP-FOUND-SW.
065500     MOVE ZERO                       TO WS-TARGET-KG.
065600
065700     IF  CFG-CROSS-ALGO-VALID-SW = 'Y'
065800         SET WS-KG-IDX               TO 1.
065900         PERFORM G10-TEST-ONE-KEPT-GROUP THRU G15-EXIT
066000           VARYING WS-KG-IDX FROM 1 BY 1
066100             UNTIL WS-KG-IDX > WS-KEPT-GRP-COUNT
066200                OR WS-OVERLAP-FOUND
066300     END-IF.
066400
066500     IF  WS-OVERLAP-FOUND
066600         PERFORM G20-APPEND-AND-REWEIGHT THRU G25-EXIT
066700     ELSE
066800         PERFORM G30-ADD-NEW-KEPT-GROUP THRU G35-EXIT
066900     END-IF.
067000
067100 G05-EXIT.
067200     EXIT.
067300
067400 G10-TEST-ONE-KEPT-GROUP.
067500
067600     SET WS-RM-IDX                   TO 1.
067700     PERFORM G12-TEST-ONE-RAW-MEMBER THRU G13-EXIT
067800       VARYING WS-RM-IDX FROM 1 BY 1
067900         UNTIL WS-RM-IDX > WS-RAW-MBR-COUNT
068000            OR WS-OVERLAP-FOUND.
068100
068200     IF  WS-OVERLAP-FOUND
068300         MOVE WS-KG-IDX              TO WS-TARGET-KG
068400     END-IF.
068500
068600 G15-EXIT.
068700     EXIT.
068800
068900 G12-TEST-ONE-RAW-MEMBER.
069000
069100     IF  WS-RM-OWNER(WS-RM-IDX) NOT = WS-RG-IDX
069200         GO TO G13-EXIT
069300     END-IF.
069400
069500     SET WS-KM-IDX                   TO 1.
069600     PERFORM G14-TEST-ONE-KEPT-MEMBER THRU G14A-EXIT
069700       VARYING WS-KM-IDX FROM 1 BY 1
069800         UNTIL WS-KM-IDX > WS-KEPT-MBR-COUNT
069900            OR WS-OVERLAP-FOUND.
070000
070100 G13-EXIT.
070200     EXIT.
070300
070400 G14-TEST-ONE-KEPT-MEMBER.
070500
070600     IF  WS-KM-OWNER(WS-KM-IDX) = WS-KG-IDX
070700     AND WS-KM-FILE-ID(WS-KM-IDX) = WS-RM-FILE-ID(WS-RM-IDX)
070800         MOVE 'Y'                    TO WS-OVERLAP-FOUND-SW
070900     END-IF.
071000
071100 G14A-EXIT.
071200     EXIT.
071300
071400/*****************************************************************
071500*    APPEND S's NON-DUPLICATE MEMBERS TO KEPT GROUP T, THEN      *
071600*    REWEIGHT T'S CONFIDENCE AND RAISE ITS SIMILARITY (U5-MERGE) *
071700******************************************************************
071800 G20-APPEND-AND-REWEIGHT.
071900
072000     MOVE ZERO                       TO WS-APPEND-COUNT.
072100
072200     SET WS-RM-IDX                   TO 1.
072300     PERFORM G22-APPEND-ONE-MEMBER THRU G23-EXIT
072400       VARYING WS-RM-IDX FROM 1 BY 1
072500         UNTIL WS-RM-IDX > WS-RAW-MBR-COUNT.
072600
072700     IF  WS-APPEND-COUNT > ZERO
072800         COMPUTE WS-KG-CONFIDENCE(WS-TARGET-KG) ROUNDED =
072900           (WS-KG-CONFIDENCE(WS-TARGET-KG)
072950              * (WS-KG-FILE-COUNT(WS-TARGET-KG))
073000            +  WS-RG-CONFIDENCE(WS-RG-IDX)
073010               * WS-RG-FILE-COUNT(WS-RG-IDX))
073100           / (WS-KG-FILE-COUNT(WS-TARGET-KG)
073110              + WS-RG-FILE-COUNT(WS-RG-IDX))
073200         ADD  WS-APPEND-COUNT        TO WS-KG-FILE-COUNT(WS-TARGET-KG)
073300     END-IF.
073400
073500     IF  WS-RG-SIMILARITY(WS-RG-IDX) > WS-KG-SIMILARITY(WS-TARGET-KG)
073600         MOVE WS-RG-SIMILARITY(WS-RG-IDX)
073700                                     TO WS-KG-SIMILARITY(WS-TARGET-KG)
073800     END-IF.
073900
074000 G25-EXIT.
074100     EXIT.
074200
074300 G22-APPEND-ONE-MEMBER.
074400
074500     IF  WS-RM-OWNER(WS-RM-IDX) NOT = WS-RG-IDX
074600         GO TO G23-EXIT
074700     END-IF.
074800
074900     MOVE 'N'                        TO WS-OVERLAP-FOUND-SW.
075000     SET WS-KM-IDX                   TO 1.
075100     PERFORM G14-TEST-ONE-KEPT-MEMBER THRU G14A-EXIT
075200       VARYING WS-KM-IDX FROM 1 BY 1
075300         UNTIL WS-KM-IDX > WS-KEPT-MBR-COUNT
075400            OR WS-OVERLAP-FOUND.
075500
075600     IF  NOT WS-OVERLAP-FOUND
075700         ADD  1                      TO WS-KEPT-MBR-COUNT
075800                                        WS-APPEND-COUNT
075900         MOVE WS-TARGET-KG           TO WS-KM-OWNER(WS-KEPT-MBR-COUNT)
076000         MOVE WS-RM-FILE-ID(WS-RM-IDX)
076100                                     TO WS-KM-FILE-ID(WS-KEPT-MBR-COUNT)
076150         MOVE WS-RM-CONFIDENCE(WS-RM-IDX)
076160                                     TO
076170             WS-KM-CONFIDENCE(WS-KEPT-MBR-COUNT)
076200         MOVE 'N'                    TO
076210             WS-KM-IS-ORIG-SW(WS-KEPT-MBR-COUNT)
076300         MOVE 'N'                    TO
076310             WS-KM-EXCLUDE-SW(WS-KEPT-MBR-COUNT)
076400     END-IF.
076500
076600     MOVE WS-TARGET-KG               TO WS-KG-IDX.
076700
076800 G23-EXIT.
076900     EXIT.
077000
077100/*****************************************************************
077200*    ADD THE RAW GROUP AS A BRAND-NEW KEPT GROUP                 *
077300******************************************************************
077400 G30-ADD-NEW-KEPT-GROUP.
077500
077600     ADD  1                          TO WS-KEPT-GRP-COUNT.
077700     MOVE WS-RG-METHOD(WS-RG-IDX)    TO WS-KG-METHOD(WS-KEPT-GRP-COUNT).
077800     MOVE WS-RG-CONFIDENCE(WS-RG-IDX) TO
077810         WS-KG-CONFIDENCE(WS-KEPT-GRP-COUNT).
077900     MOVE WS-RG-SIMILARITY(WS-RG-IDX) TO
077910         WS-KG-SIMILARITY(WS-KEPT-GRP-COUNT).
078000     MOVE ZERO                       TO
078010         WS-KG-FILE-COUNT(WS-KEPT-GRP-COUNT).
078100
078200     SET WS-RM-IDX                   TO 1.
078300     PERFORM G32-COPY-ONE-MEMBER THRU G33-EXIT
078400       VARYING WS-RM-IDX FROM 1 BY 1
078500         UNTIL WS-RM-IDX > WS-RAW-MBR-COUNT.
078600
078700 G35-EXIT.
078800     EXIT.
078900
079000 G32-COPY-ONE-MEMBER.
079100
079200     IF  WS-RM-OWNER(WS-RM-IDX) NOT = WS-RG-IDX
079300         GO TO G33-EXIT
079400     END-IF.
079500
079600     ADD  1                          TO WS-KEPT-MBR-COUNT.
079700     ADD  1                          TO
079710         WS-KG-FILE-COUNT(WS-KEPT-GRP-COUNT).
079800     MOVE WS-KEPT-GRP-COUNT          TO WS-KM-OWNER(WS-KEPT-MBR-COUNT).
079900     MOVE WS-RM-FILE-ID(WS-RM-IDX)   TO WS-KM-FILE-ID(WS-KEPT-MBR-COUNT).
079950     MOVE WS-RM-CONFIDENCE(WS-RM-IDX) TO
079960         WS-KM-CONFIDENCE(WS-KEPT-MBR-COUNT).
080000     MOVE 'N'                        TO
080010         WS-KM-IS-ORIG-SW(WS-KEPT-MBR-COUNT).
080100     MOVE 'N'                        TO
080110         WS-KM-EXCLUDE-SW(WS-KEPT-MBR-COUNT).
080200
080300 G33-EXIT.
080400     EXIT.
080500
080600/*****************************************************************
080700*    RECOMPUTE FILE-COUNT AND TOTAL-SIZE FOR ONE KEPT GROUP      *
080800******************************************************************
080900 H00-SUMMARIZE-KEPT-GROUP.
081000
081100     MOVE ZERO                       TO WS-KG-FILE-COUNT(WS-KG-IDX).
081200     MOVE ZERO                       TO WS-KG-TOTAL-SIZE(WS-KG-IDX).
081300
081400     SET WS-KM-IDX                   TO 1.
081500     PERFORM H10-ADD-ONE-MEMBER THRU H15-EXIT
081600       VARYING WS-KM-IDX FROM 1 BY 1
081700         UNTIL WS-KM-IDX > WS-KEPT-MBR-COUNT.
081800
081900 H05-EXIT.
082000     EXIT.
082100
082200 H10-ADD-ONE-MEMBER.
082300
082400     IF  WS-KM-OWNER(WS-KM-IDX) NOT = WS-KG-IDX
082500         GO TO H15-EXIT
082600     END-IF.
082610     IF  WS-KM-EXCLUDED(WS-KM-IDX)
082620         GO TO H15-EXIT
082630     END-IF.
082700
082710     MOVE WS-KM-FILE-ID(WS-KM-IDX)   TO WS-LOOKUP-FILE-ID.
082720     PERFORM C10-FIND-CATALOG-ROW THRU C15-EXIT.
082730
082800     ADD  1                          TO WS-KG-FILE-COUNT(WS-KG-IDX).
082900     ADD  WS-CAT-FILE-SIZE(WS-CAT-IDX)
083000                                     TO WS-KG-TOTAL-SIZE(WS-KG-IDX).
083100
083200 H15-EXIT.
083300     EXIT.
083400
083500/*****************************************************************
083600*    NOMINATE THE ORIGINAL FOR ONE KEPT GROUP (U5-ORIGINAL)      *
083700******************************************************************
083800 I00-NOMINATE-ORIGINAL.
083900
084000     MOVE ZERO                       TO WS-MIN-TIME WS-MAX-TIME.
084100     MOVE ZERO                       TO WS-MIN-SIZE WS-MAX-SIZE.
084200     MOVE 'N'                        TO WS-HAVE-TIME-SW WS-HAVE-SIZE-SW.
084300
084400     SET WS-KM-IDX                   TO 1.
084500     PERFORM I10-SCAN-MINMAX THRU I15-EXIT
084600       VARYING WS-KM-IDX FROM 1 BY 1
084700         UNTIL WS-KM-IDX > WS-KEPT-MBR-COUNT.
084800
084900     MOVE ZERO                       TO WS-BEST-SCORE.
085000     MOVE ZERO                       TO WS-BEST-ROW.
085100
085200     SET WS-KM-IDX                   TO 1.
085300     PERFORM I20-SCORE-ONE-MEMBER THRU I25-EXIT
085400       VARYING WS-KM-IDX FROM 1 BY 1
085500         UNTIL WS-KM-IDX > WS-KEPT-MBR-COUNT.
085600
085700     IF  WS-BEST-ROW > ZERO
085800         MOVE 'Y'                    TO WS-KM-IS-ORIG-SW(WS-BEST-ROW)
085900     END-IF.
086000
086100 I05-EXIT.
086200     EXIT.
086300
086400 I10-SCAN-MINMAX.
086500
086600     IF  WS-KM-OWNER(WS-KM-IDX) NOT = WS-KG-IDX
086700         GO TO I15-EXIT
086800     END-IF.
086850     MOVE WS-KM-FILE-ID(WS-KM-IDX)   TO WS-LOOKUP-FILE-ID.
086870     PERFORM C10-FIND-CATALOG-ROW THRU C15-EXIT.
086900
087000     IF  WS-CAT-CREATED-TS(WS-CAT-IDX) NOT = ZERO
087100         MOVE WS-CAT-CREATED-TS(WS-CAT-IDX) TO WS-EFF-TS
087200     ELSE
087300         MOVE WS-CAT-MODIFIED-TS(WS-CAT-IDX) TO WS-EFF-TS
087400     END-IF.
087500
087600     IF  WS-EFF-TS NOT = ZERO
087700         IF  WS-HAVE-TIME-SW = 'N'
087800             MOVE WS-EFF-TS          TO WS-MIN-TIME WS-MAX-TIME
087900             MOVE 'Y'                TO WS-HAVE-TIME-SW
088000         ELSE
088100             IF  WS-EFF-TS < WS-MIN-TIME
088200                 MOVE WS-EFF-TS      TO WS-MIN-TIME
088300             END-IF
088400             IF  WS-EFF-TS > WS-MAX-TIME
088500                 MOVE WS-EFF-TS      TO WS-MAX-TIME
088600             END-IF
088700         END-IF
088800     END-IF.
088900
089000     IF  WS-CAT-FILE-SIZE(WS-CAT-IDX) > ZERO
089100         IF  WS-HAVE-SIZE-SW = 'N'
089200             MOVE WS-CAT-FILE-SIZE(WS-CAT-IDX)
089300                                     TO WS-MIN-SIZE WS-MAX-SIZE
089400             MOVE 'Y'                TO WS-HAVE-SIZE-SW
089500         ELSE
089600             IF  WS-CAT-FILE-SIZE(WS-CAT-IDX) < WS-MIN-SIZE
089700                 MOVE WS-CAT-FILE-SIZE(WS-CAT-IDX)
089800                                     TO WS-MIN-SIZE
089900             END-IF
090000             IF  WS-CAT-FILE-SIZE(WS-CAT-IDX) > WS-MAX-SIZE
090100                 MOVE WS-CAT-FILE-SIZE(WS-CAT-IDX)
090200                                     TO WS-MAX-SIZE
090300             END-IF
090400         END-IF
090500     END-IF.
090600
090700 I15-EXIT.
090800     EXIT.
090900
091000 I20-SCORE-ONE-MEMBER.
091100
091200     IF  WS-KM-OWNER(WS-KM-IDX) NOT = WS-KG-IDX
091300         GO TO I25-EXIT
091400     END-IF.
091450     MOVE WS-KM-FILE-ID(WS-KM-IDX)   TO WS-LOOKUP-FILE-ID.
091470     PERFORM C10-FIND-CATALOG-ROW THRU C15-EXIT.
091500
091600     MOVE ZERO                       TO WS-THIS-SCORE.
091700     MOVE ZERO                       TO WS-TIME-PART WS-SIZE-PART
091800                                        WS-IMG-PART WS-PATH-PART.
091900
092000*    TIME - 40 PERCENT, EARLIER IS BETTER
092100     IF  WS-CAT-CREATED-TS(WS-CAT-IDX) NOT = ZERO
092200         MOVE WS-CAT-CREATED-TS(WS-CAT-IDX) TO WS-EFF-TS
092300     ELSE
092400         MOVE WS-CAT-MODIFIED-TS(WS-CAT-IDX) TO WS-EFF-TS
092500     END-IF.
092600     IF  WS-EFF-TS NOT = ZERO
092700     AND WS-MAX-TIME > WS-MIN-TIME
092800         COMPUTE WS-TIME-PART =
092900             (1 - ((WS-EFF-TS - WS-MIN-TIME) /
093000                   (WS-MAX-TIME - WS-MIN-TIME))) * 40
093100     END-IF.
093200
093300*    SIZE - 30 PERCENT, LARGER IS BETTER
093400     IF  WS-CAT-FILE-SIZE(WS-CAT-IDX) > ZERO
093500     AND WS-MAX-SIZE > WS-MIN-SIZE
093600         COMPUTE WS-SIZE-PART =
093700             ((WS-CAT-FILE-SIZE(WS-CAT-IDX) - WS-MIN-SIZE) /
093800              (WS-MAX-SIZE - WS-MIN-SIZE)) * 30
093900     END-IF.
094000
094100*    IMAGE QUALITY - 20 PERCENT
094200     IF  WS-CAT-IMG-WIDTH(WS-CAT-IDX) > ZERO
094300     AND WS-CAT-IMG-HEIGHT(WS-CAT-IDX) > ZERO
094400         COMPUTE WS-PIXELS = WS-CAT-IMG-WIDTH(WS-CAT-IDX)
094500                           * WS-CAT-IMG-HEIGHT(WS-CAT-IDX)
094600         COMPUTE WS-IMG-PART = WS-PIXELS / 2073600 * 20
094700         IF  WS-IMG-PART > 20
094800             MOVE 20                 TO WS-IMG-PART
094900         END-IF
095000     END-IF.
095100
095200*    PATH - 10 PERCENT
095300     MOVE WS-CAT-FILE-PATH(WS-CAT-IDX) TO WS-PATH-LOWER.
095400     INSPECT WS-PATH-LOWER CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
095500     PERFORM J10-SCORE-PATH THRU J15-EXIT.
095600     COMPUTE WS-PATH-PART = WS-PATH-SCORE * 10.
095700
095800     COMPUTE WS-THIS-SCORE =
095900         WS-TIME-PART + WS-SIZE-PART + WS-IMG-PART + WS-PATH-PART.
096000
096100     IF  WS-THIS-SCORE > WS-BEST-SCORE
096200     OR  WS-BEST-ROW = ZERO
096300         MOVE WS-THIS-SCORE          TO WS-BEST-SCORE
096400         MOVE WS-KM-IDX              TO WS-BEST-ROW
096500     END-IF.
096600
096700 I25-EXIT.
096800     EXIT.
096900
097000/*****************************************************************
097100*    PATH-QUALITY SCORE FOR THE CURRENT MEMBER - STARTS AT 0.5,  *
097200*    ADJUSTED PER U5-ORIGINAL, CLAMPED TO [0.0,1.0]               *
097300******************************************************************
097400 J10-SCORE-PATH.
097500
097600     MOVE 0.5                        TO WS-PATH-SCORE.
097700
097800     MOVE 'N'                        TO WS-KEYWORD-HIT-SW.
097900     PERFORM J20-CHECK-ONE-KEYWORD THRU J25-EXIT.
098000
098100     IF  WS-KEYWORD-HIT-SW = 'Y'
098200         SUBTRACT 0.2                FROM WS-PATH-SCORE
098300     END-IF.
098400
098500     MOVE ZERO                       TO WS-SLASH-COUNT.
098600     INSPECT WS-PATH-LOWER TALLYING WS-SLASH-COUNT FOR ALL '/'.
098700
098800     IF  WS-SLASH-COUNT NOT > 2
098900         ADD 0.2                     TO WS-PATH-SCORE
099000     END-IF.
099100     IF  WS-SLASH-COUNT NOT < 5
099200         SUBTRACT 0.1                FROM WS-PATH-SCORE
099300     END-IF.
099400
099500     MOVE WS-CAT-FILE-NAME(WS-CAT-IDX) TO
099510         WS-NAME-UPPER-OR-LOWER.
099600     MOVE 1                          TO WS-POS.
099700     STRING WS-NAME-UPPER-OR-LOWER   DELIMITED BY SPACE
099800                                     INTO WS-NAME-UPPER-OR-LOWER
099900                                     WITH POINTER WS-POS.
100000     SUBTRACT 1 FROM WS-POS          GIVING WS-NAME-LEN.
100100
100200     IF  WS-NAME-LEN NOT > 20
100300         ADD 0.1                     TO WS-PATH-SCORE
100400     END-IF.
100500     IF  WS-NAME-LEN NOT < 50
100600         SUBTRACT 0.1                FROM WS-PATH-SCORE
100700     END-IF.
100800
100900     IF  WS-PATH-SCORE < 0.0
101000         MOVE 0.0                    TO WS-PATH-SCORE
101100     END-IF.
101200     IF  WS-PATH-SCORE > 1.0
101300         MOVE 1.0                    TO WS-PATH-SCORE
101400     END-IF.
101500
101600 J15-EXIT.
101700     EXIT.
101800
101900 J20-CHECK-ONE-KEYWORD.
102000
102100     MOVE ZERO                       TO WS-SLASH-COUNT.
102200     INSPECT WS-PATH-LOWER TALLYING WS-SLASH-COUNT FOR ALL 'backup'.
102300     INSPECT WS-PATH-LOWER TALLYING WS-SLASH-COUNT FOR ALL 'temp'.
102400     INSPECT WS-PATH-LOWER TALLYING WS-SLASH-COUNT FOR ALL 'tmp'.
102500     INSPECT WS-PATH-LOWER TALLYING WS-SLASH-COUNT FOR ALL 'cache'.
102600     INSPECT WS-PATH-LOWER TALLYING WS-SLASH-COUNT FOR ALL 'trash'.
102700     INSPECT WS-PATH-LOWER TALLYING WS-SLASH-COUNT FOR ALL 'recycle'.
102800     IF  WS-SLASH-COUNT > ZERO
102900         MOVE 'Y'                    TO WS-KEYWORD-HIT-SW
103000     END-IF.
103100
103200 J25-EXIT.
103300     EXIT.
103400
103500/*****************************************************************
103600*    CAP ONE KEPT GROUP TO CFG-MAX-RESULTS-PER-GROUP MEMBERS -   *
103700*    EXCLUDE EVERY MEMBER PAST THE FIRST N ENCOUNTERED           *
103800******************************************************************
103900 J00-CAP-GROUP-SIZE.
104000
104100     IF  WS-KG-FILE-COUNT(WS-KG-IDX) NOT > CFG-MAX-RESULTS-PER-GROUP
104200         GO TO J05-EXIT
104300     END-IF.
104400
104500     MOVE ZERO                       TO WS-ORIGINAL-COUNT.
104600     SET WS-KM-IDX2                  TO 1.
104700     PERFORM J30-CAP-ONE-MEMBER THRU J35-EXIT
104800       VARYING WS-KM-IDX2 FROM 1 BY 1
104900         UNTIL WS-KM-IDX2 > WS-KEPT-MBR-COUNT.
105000
105100     MOVE ZERO                       TO WS-KG-FILE-COUNT(WS-KG-IDX).
105200     MOVE ZERO                       TO WS-KG-TOTAL-SIZE(WS-KG-IDX).
105300
105400     SET WS-KM-IDX                   TO 1.
105500     PERFORM H10-ADD-ONE-MEMBER THRU H15-EXIT
105600       VARYING WS-KM-IDX FROM 1 BY 1
105700         UNTIL WS-KM-IDX > WS-KEPT-MBR-COUNT.
106000
106100 J05-EXIT.
106200     EXIT.
106300
106400 J30-CAP-ONE-MEMBER.
106500
106600     IF  WS-KM-OWNER(WS-KM-IDX2) NOT = WS-KG-IDX
106700         GO TO J35-EXIT
106800     END-IF.
106900
107000     ADD  1                          TO WS-ORIGINAL-COUNT.
107100     IF  WS-ORIGINAL-COUNT > CFG-MAX-RESULTS-PER-GROUP
107200         MOVE 'Y'                    TO WS-KM-EXCLUDE-SW(WS-KM-IDX2)
107300     END-IF.
107400
107500 J35-EXIT.
107600     EXIT.
107700
107800/*****************************************************************
107900*    RANK THE KEPT GROUPS DESCENDING BY CONFIDENCE, FILE COUNT,  *
108000*    THEN TOTAL SIZE - A SIMPLE EXCHANGE SORT OVER AN INDEX LIST *
108100******************************************************************
108200 K00-RANK-GROUPS.
108300
108400     SET WS-RANK-IDX                 TO 1.
108500     PERFORM K10-INIT-ONE-RANK THRU K15-EXIT
108600       VARYING WS-RANK-IDX FROM 1 BY 1
108700         UNTIL WS-RANK-IDX > WS-KEPT-GRP-COUNT.
108800
108900     MOVE 'Y'                        TO WS-SWAP-SW.
109000     PERFORM K20-ONE-SORT-PASS THRU K25-EXIT
109100       UNTIL WS-SWAP-SW = 'N'.
109200
109300 K05-EXIT.
109400     EXIT.
109500
109600 K10-INIT-ONE-RANK.
109700
109800     MOVE WS-RANK-IDX                TO WS-RANK-KG-NUMBER(WS-RANK-IDX).
109900
110000 K15-EXIT.
110100     EXIT.
110200
110300 K20-ONE-SORT-PASS.
110400
110500     MOVE 'N'                        TO WS-SWAP-SW.
110600     IF  WS-KEPT-GRP-COUNT > 1
110700         SET WS-RANK-IDX             TO 1.
110800         PERFORM K30-COMPARE-ADJACENT THRU K35-EXIT
110900           VARYING WS-RANK-IDX FROM 1 BY 1
111000             UNTIL WS-RANK-IDX > WS-KEPT-GRP-COUNT - 1
111100     END-IF.
111200
111300 K25-EXIT.
111400     EXIT.
111500
111600 K30-COMPARE-ADJACENT.
111700
111800     SET WS-RANK-IDX2                TO WS-RANK-IDX.
111900     SET WS-RANK-IDX2                 UP BY 1.
112000     SET WS-KG-IDX                   TO WS-RANK-KG-NUMBER(WS-RANK-IDX).
112100     SET WS-KG-IDX2                  TO WS-RANK-KG-NUMBER(WS-RANK-IDX2).
112200
112300     IF  (WS-KG-CONFIDENCE(WS-KG-IDX2) > WS-KG-CONFIDENCE(WS-KG-IDX))
112400     OR ((WS-KG-CONFIDENCE(WS-KG-IDX2) = WS-KG-CONFIDENCE(WS-KG-IDX))
112500         AND (WS-KG-FILE-COUNT(WS-KG-IDX2) > WS-KG-FILE-COUNT(WS-KG-IDX)))
112600     OR ((WS-KG-CONFIDENCE(WS-KG-IDX2) = WS-KG-CONFIDENCE(WS-KG-IDX))
112700         AND (WS-KG-FILE-COUNT(WS-KG-IDX2) = WS-KG-FILE-COUNT(WS-KG-IDX))
112800         AND (WS-KG-TOTAL-SIZE(WS-KG-IDX2) > WS-KG-TOTAL-SIZE(WS-KG-IDX)))
112900         MOVE WS-RANK-KG-NUMBER(WS-RANK-IDX)  TO WS-TARGET-KG
113000         MOVE WS-RANK-KG-NUMBER(WS-RANK-IDX2) TO
113010             WS-RANK-KG-NUMBER(WS-RANK-IDX)
113100         MOVE WS-TARGET-KG           TO WS-RANK-KG-NUMBER(WS-RANK-IDX2)
113200         MOVE 'Y'                    TO WS-SWAP-SW
113300     END-IF.
113400
113500 K35-EXIT.
113600     EXIT.
113700
113800/*****************************************************************
113900*    WRITE ONE CONSOLIDATED GROUP, IN RANK ORDER - CONSOLIDATED  *
113910*    GROUP-ID IS BUILT THE SAME WAY THE DETECTORS BUILD THEIRS,  *
113920*    PREFIXED BY THE KEPT GROUP'S OWN DETECTION METHOD RATHER    *
113930*    THAN A FIXED LITERAL - RAH 11/12/2004 REQ# RAH-0344         *
114000******************************************************************
114100 L00-WRITE-CONSOLIDATED.
114200
114300     SET WS-KG-IDX                   TO WS-RANK-KG-NUMBER(WS-RANK-IDX).
114400     ADD  1                          TO WS-GROUP-SEQUENCE.
114500
114510     EVALUATE WS-KG-METHOD(WS-KG-IDX)
114520         WHEN 'SHA256'
114530             MOVE 'SHA-'             TO WS-GID-PREFIX
114540         WHEN 'PERCEPTUAL'
114550             MOVE 'PERC-'            TO WS-GID-PREFIX
114560         WHEN OTHER
114570             MOVE 'META-'            TO WS-GID-PREFIX
114580     END-EVALUATE.
114700     MOVE WS-GROUP-SEQUENCE          TO WS-GID-SEQUENCE.
114800
114900     MOVE WS-GEN-GROUP-ID-AREA       TO DGR-GROUP-ID.
115000     MOVE WS-KG-METHOD(WS-KG-IDX)    TO DGR-DETECT-METHOD.
115100     MOVE WS-KG-CONFIDENCE(WS-KG-IDX) TO DGR-CONFIDENCE-SCORE.
115200     MOVE WS-KG-SIMILARITY(WS-KG-IDX) TO DGR-SIMILARITY-PCT.
115300     MOVE WS-KG-FILE-COUNT(WS-KG-IDX) TO DGR-FILE-COUNT.
115400     MOVE WS-KG-TOTAL-SIZE(WS-KG-IDX) TO DGR-TOTAL-SIZE.
115500
115600     MOVE 'WRITE'                    TO DFS-FILE-ACTION(4).
115700     WRITE DGR-DUPLICATE-GROUP-RECORD.
115800
115900     ADD  WS-KG-FILE-COUNT(WS-KG-IDX) TO WS-DUPLICATES-FOUND.
116000
116100     SET WS-KM-IDX                   TO 1.
116200     PERFORM L10-WRITE-ONE-MEMBER THRU L15-EXIT
116300       VARYING WS-KM-IDX FROM 1 BY 1
116400         UNTIL WS-KM-IDX > WS-KEPT-MBR-COUNT.
116500
116600 L05-EXIT.
116700     EXIT.
116800
116900 L10-WRITE-ONE-MEMBER.
117000
117100     IF  WS-KM-OWNER(WS-KM-IDX) NOT = WS-KG-IDX
117200         GO TO L15-EXIT
117300     END-IF.
117400     IF  WS-KM-EXCLUDED(WS-KM-IDX)
117500         GO TO L15-EXIT
117600     END-IF.
117700
117800     MOVE DGR-GROUP-ID               TO GMR-GROUP-ID.
117900     MOVE WS-KM-FILE-ID(WS-KM-IDX)   TO GMR-FILE-ID.
118000     IF  DGR-METHOD-METADATA
118010         MOVE DGR-CONFIDENCE-SCORE   TO GMR-MEMBER-CONFIDENCE
118020     ELSE
118030         MOVE WS-KM-CONFIDENCE(WS-KM-IDX)
118040                                     TO GMR-MEMBER-CONFIDENCE
118050     END-IF.
118100     IF  WS-KM-IS-ORIG(WS-KM-IDX)
118200         MOVE 'Y'                    TO GMR-IS-ORIGINAL
118300     ELSE
118400         MOVE 'N'                    TO GMR-IS-ORIGINAL
118500     END-IF.
118600
118700     MOVE 'WRITE'                    TO DFS-FILE-ACTION(5).
118800     WRITE GMR-GROUP-MEMBER-RECORD.
118900
119000 L15-EXIT.
119100     EXIT.
119200
119300/*****************************************************************
119400*    COMPUTE THE SESSION-WIDE METRICS (U6)                      *
119500******************************************************************
119600 M00-COMPUTE-SESSION-METRICS.
119700
119800     IF  WS-CAT-COUNT = ZERO
119900         MOVE ZERO                   TO WS-SUCCESS-RATE WS-DUPLICATE-PCT
120000     ELSE
120100         COMPUTE WS-SUCCESS-RATE ROUNDED =
120200             (WS-CAT-COUNT - WS-TOTAL-ERRORS) / WS-CAT-COUNT * 100
120300         IF  WS-SUCCESS-RATE < ZERO
120400             MOVE ZERO               TO WS-SUCCESS-RATE
120500         END-IF
120600         COMPUTE WS-DUPLICATE-PCT ROUNDED =
120700             WS-DUPLICATES-FOUND / WS-CAT-COUNT * 100
120800     END-IF.
120900
121000 M05-EXIT.
121100     EXIT.
121200
121300/*****************************************************************
121400*    WRITE THE SESSION-RESULTS RECORD AND ONE ALGO-PERFORMANCE   *
121500*    RECORD PER ALGORITHM THAT PARTICIPATED IN THIS RUN          *
121600******************************************************************
121700 N00-WRITE-SESSION-RESULTS.
121800
121900     MOVE 'S'                        TO SRR-RECORD-TYPE.
122000     MOVE WS-SESSION-ID-AREA         TO SRR-SESSION-ID.
122100     MOVE CFG-DETECTION-MODE         TO SRR-DETECTION-MODE.
122200     MOVE WS-CAT-COUNT               TO SRR-FILES-SCANNED.
122300     MOVE WS-KEPT-GRP-COUNT          TO SRR-GROUPS-FOUND.
122400     MOVE WS-DUPLICATES-FOUND        TO SRR-DUPLICATES-FOUND.
122500     MOVE WS-TOTAL-ERRORS            TO SRR-ERROR-COUNT.
122600     MOVE WS-SUCCESS-RATE            TO SRR-SUCCESS-RATE.
122700     MOVE WS-DUPLICATE-PCT           TO SRR-DUPLICATE-PCT.
122800
122900     MOVE 'WRITE'                    TO DFS-FILE-ACTION(6).
123000     WRITE SRR-SESSION-RESULTS-RECORD.
123100
123200     IF  CFG-MODE-EXACT OR CFG-MODE-COMPREHENSIVE
123300         MOVE 'SHA256'               TO APR-ALGO-NAME
123400         MOVE WS-CAT-COUNT           TO APR-FILES-PROCESSED
123500         MOVE WS-SHA-RAW-COUNT       TO APR-GROUPS-FOUND
123600         PERFORM N10-WRITE-ONE-ALGO THRU N15-EXIT
123700     END-IF.
123800
123900     IF  CFG-MODE-SIMILAR OR CFG-MODE-COMPREHENSIVE
124000         MOVE 'PERCEPTUAL'           TO APR-ALGO-NAME
124100         MOVE WS-CAT-COUNT           TO APR-FILES-PROCESSED
124200         MOVE WS-PERC-RAW-COUNT      TO APR-GROUPS-FOUND
124300         PERFORM N10-WRITE-ONE-ALGO THRU N15-EXIT
124400     END-IF.
124500
124600     IF  CFG-MODE-METADATA OR CFG-MODE-COMPREHENSIVE
124700         MOVE 'METADATA'             TO APR-ALGO-NAME
124800         MOVE WS-CAT-COUNT           TO APR-FILES-PROCESSED
124900         MOVE WS-META-RAW-COUNT      TO APR-GROUPS-FOUND
125000         PERFORM N10-WRITE-ONE-ALGO THRU N15-EXIT
125100     END-IF.
125200
125300 N05-EXIT.
125400     EXIT.
125500
125600 N10-WRITE-ONE-ALGO.
125700
125800     MOVE 'A'                        TO APR-RECORD-TYPE.
125900     MOVE WS-SESSION-ID-AREA         TO APR-SESSION-ID.
126000     MOVE ZERO                       TO APR-ERRORS.
126100     IF  APR-FILES-PROCESSED = ZERO
126200         MOVE ZERO                   TO APR-ERROR-RATE
126300     ELSE
126400         COMPUTE APR-ERROR-RATE ROUNDED =
126500             APR-ERRORS / APR-FILES-PROCESSED * 100
126600     END-IF.
126700
126800     MOVE 'WRITE'                    TO DFS-FILE-ACTION(6).
126900     WRITE APR-ALGO-PERFORMANCE-RECORD.
127000
127100 N15-EXIT.
127200     EXIT.
127300
127400/*****************************************************************
127500*    PRINT THE DETECTION REPORT (R2)                             *
127600******************************************************************
127700 O00-PRINT-DETECTION-REPORT.
127800
127900     DISPLAY ' '                                       UPON PRINTER.
128000     DISPLAY 'DUPLICATE DETECTION REPORT'               UPON PRINTER.
128100     DISPLAY 'SESSION ID ........... ' WS-SESSION-ID-AREA
128200                                                        UPON PRINTER.
128300     DISPLAY 'DETECTION MODE ....... ' CFG-DETECTION-MODE
128400                                                        UPON PRINTER.
128500     MOVE WS-CAT-COUNT               TO VAR-EDIT.
128600     DISPLAY 'FILES SCANNED ........ ' VAR-EDIT         UPON PRINTER.
128700     MOVE WS-KEPT-GRP-COUNT          TO VAR-EDIT.
128800     DISPLAY 'GROUPS FOUND ......... ' VAR-EDIT         UPON PRINTER.
128900     MOVE WS-DUPLICATES-FOUND        TO VAR-EDIT.
129000     DISPLAY 'DUPLICATES FOUND ..... ' VAR-EDIT         UPON PRINTER.
129100     DISPLAY 'SUCCESS RATE ......... ' WS-SUCCESS-RATE '%'
129200                                                        UPON PRINTER.
129300     DISPLAY 'DUPLICATE PERCENTAGE . ' WS-DUPLICATE-PCT '%'
129400                                                        UPON PRINTER.
129500
129600     SET WS-RANK-IDX                 TO 1.
129700     PERFORM O10-PRINT-ONE-GROUP THRU O15-EXIT
129800       VARYING WS-RANK-IDX FROM 1 BY 1
129900         UNTIL WS-RANK-IDX > WS-KEPT-GRP-COUNT.
130000
130100 O05-EXIT.
130200     EXIT.
130300
130400 O10-PRINT-ONE-GROUP.
130500
130600     SET WS-KG-IDX                   TO WS-RANK-KG-NUMBER(WS-RANK-IDX).
130700
130800     DISPLAY ' '                                       UPON PRINTER.
130900     MOVE WS-RANK-IDX                TO VAR-EDIT.
131000     DISPLAY 'GROUP ' VAR-EDIT ' - METHOD=' WS-KG-METHOD(WS-KG-IDX)
131100             ' CONFIDENCE=' WS-KG-CONFIDENCE(WS-KG-IDX)
131200             ' SIMILARITY=' WS-KG-SIMILARITY(WS-KG-IDX)
131300                                                        UPON PRINTER.
131400
131500     SET WS-KM-IDX                   TO 1.
131600     PERFORM O20-PRINT-ONE-MEMBER THRU O25-EXIT
131700       VARYING WS-KM-IDX FROM 1 BY 1
131800         UNTIL WS-KM-IDX > WS-KEPT-MBR-COUNT.
131900
132000 O15-EXIT.
132100     EXIT.
132200
132300 O20-PRINT-ONE-MEMBER.
132400
132500     IF  WS-KM-OWNER(WS-KM-IDX) NOT = WS-KG-IDX
132600         GO TO O25-EXIT
132700     END-IF.
132800     IF  WS-KM-EXCLUDED(WS-KM-IDX)
132900         GO TO O25-EXIT
133000     END-IF.
133050     MOVE WS-KM-FILE-ID(WS-KM-IDX)   TO WS-LOOKUP-FILE-ID.
133070     PERFORM C10-FIND-CATALOG-ROW THRU C15-EXIT.
133100
133200     MOVE WS-CAT-FILE-SIZE(WS-CAT-IDX) TO VAR-EDIT.
133300     IF  WS-KM-IS-ORIG(WS-KM-IDX)
133400         DISPLAY '    ' WS-CAT-FILE-NAME(WS-CAT-IDX)
133500                 ' ' WS-CAT-PATH-PRINT(WS-CAT-IDX)
133600                 ' SIZE=' VAR-EDIT ' [ORIGINAL]'       UPON PRINTER
133700     ELSE
133800         DISPLAY '    ' WS-CAT-FILE-NAME(WS-CAT-IDX)
133900                 ' ' WS-CAT-PATH-PRINT(WS-CAT-IDX)
134000                 ' SIZE=' VAR-EDIT                     UPON PRINTER
134100     END-IF.
134200
134300 O25-EXIT.
134400     EXIT.
