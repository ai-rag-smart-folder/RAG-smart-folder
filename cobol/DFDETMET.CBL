000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DFDETMET.
000900 AUTHOR.        R A HOLLENBECK.
001000 DATE-WRITTEN.  JUNE 1994.
001100 DATE-COMPILED.
001200 INSTALLATION.  SMART FOLDER GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       GROUPS CATALOG ENTRIES BY SIZE, MODIFIED TIME,
001500*               AND (WHEN RUNNING IN METADATA MODE) IMAGE WIDTH
001600*               AND HEIGHT, WHEN NO CONTENT HASH MATCH EXISTS.
001700
001800* CHANGE HISTORY ------------------------------------------------
001900* 06/09/1994 RAH ORIGINAL PROGRAM, REWORKED FROM THE AD MAILBOX
002000*               ATTRIBUTE LOOKUP TRANSACTION INTO A CATALOG
002100*               METADATA GROUPING PASS.
002200* 07/30/1996 RAH ADDED WIDTH/HEIGHT COMPARISON FOR METADATA MODE.
002300* 04/09/1999 TJK Y2K - MODIFIED-TS SECONDS CONVERSION NOW USES A
002400*               4-DIGIT YEAR BASE.  REQ# Y2K-0147.
002500* 01/18/2001 DLC ADDED CONFIGURATION VALIDATION AT STARTUP.
002510* 11/12/2004 RAH REQ# RAH-0345 - B30 NOW SKIPS CATALOG RECORDS
002520*               WITH NO CONFIGURED METADATA FIELD POPULATED
002530*               INSTEAD OF LOADING EVERY RECORD AS A CANDIDATE.
002540* 02/14/2005 DLC REMOVED THE UNUSED UPSI-7/WITH-UPDATES SWITCH -
002550*               CARRIED OVER FROM THE OLD VSE JOBSTREAM AND NEVER
002560*               TESTED BY THIS PROGRAM.  REQ# DLC-0177.
002600* END OF HISTORY ------------------------------------------------
002700
002800/*****************************************************************
002900*                                                                *
003000*    ENVIRONMENT DIVISION                                        *
003100*                                                                *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400
003500 CONFIGURATION SECTION.
003600
003700 SOURCE-COMPUTER. IBM-2086-A04-140.
003800 OBJECT-COMPUTER. IBM-2086-A04-140.
003900
004000 SPECIAL-NAMES.
004100     SYSLST IS PRINTER.
004300
004400 INPUT-OUTPUT SECTION.
004500
004600 FILE-CONTROL.
004700
004800     SELECT FILE-CATALOG-IN
004900         ASSIGN TO FILECATI
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS FILE1-STAT.
005200
005300     SELECT GROUP-OUT
005400         ASSIGN TO GROUPOUT
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS FILE2-STAT.
005700
005800     SELECT MEMBER-OUT
005900         ASSIGN TO MEMBROUT
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS FILE3-STAT.
006200
006300/*****************************************************************
006400*                                                                *
006500*    DATA DIVISION                                               *
006600*                                                                *
006700******************************************************************
006800 DATA DIVISION.
006900
007000 FILE SECTION.
007100
007200 FD  FILE-CATALOG-IN.
007300 COPY FILECAT.
007400
007500 FD  GROUP-OUT.
007600 COPY DUPGRP.
007700
007800 FD  MEMBER-OUT.
007900 COPY GRPMEMB.
008000
008100 WORKING-STORAGE SECTION.
008110 01  FILE1-STAT                       PIC  X(02).
008120 01  FILE2-STAT                       PIC  X(02).
008130 01  FILE3-STAT                       PIC  X(02).
008200
008300 01  WS-FIELDS.
008400     03  FILLER                      PIC  X(11)  VALUE '**STORAGE**'.
008500     03  THIS-PGM                    PIC  X(08)  VALUE 'DFDETMET'.
008600     03  WS-GROUP-SEQUENCE           PIC S9(06)  BINARY VALUE ZEROES.
008700     03  WS-META-COUNT               PIC S9(06)  BINARY VALUE ZEROES.
008750     03  WS-META-QUALIFY-SW          PIC  X(01)  VALUE 'N'.
008760         88  WS-META-QUALIFY                     VALUE 'Y'.
008800     03  WS-GROUPS-FOUND             PIC  9(07)  VALUE ZEROES.
008900     03  WS-FILES-PROCESSED          PIC  9(09)  VALUE ZEROES.
009000     03  WS-ERRORS                   PIC  9(05)  VALUE ZEROES.
009100     03  WS-ERROR-RATE               PIC S9(03)V9 COMP-3.
009200     03  WS-GRP-MEMBER-COUNT         PIC S9(05)  BINARY.
009300     03  VAR-EDIT                    PIC  Z(7)9-.
009400
009500* CUMULATIVE DAYS BEFORE EACH MONTH, USED TO TURN A BROKEN-OUT
009600* TIMESTAMP INTO AN APPROXIMATE SECONDS VALUE FOR THE TIME-
009700* TOLERANCE COMPARE (ORDINARY CALENDAR YEAR, LEAP DAY IGNORED -
009800* CLOSE ENOUGH FOR A TOLERANCE WINDOW MEASURED IN SECONDS).
009900 01  WS-CUMDAYS-VALUES.
010000     03  FILLER                      PIC X(36)
010100         VALUE '000031059090120151181212243273304334'(1:36).
010200 01  WS-CUMDAYS-TABLE REDEFINES WS-CUMDAYS-VALUES.
010300     03  WS-CUMDAYS                  OCCURS 12 TIMES
010400                                     INDEXED BY WS-CD-IDX
010500                                     PIC 9(03).
010600
010700 01  WS-CALC-FIELDS.
010800     03  WS-TS-SECS                  PIC S9(10)  BINARY.
010900
011000     03  WS-CMP-SIZE-A                PIC  9(12).
011100     03  WS-CMP-SIZE-B                PIC  9(12).
011200     03  WS-CMP-SECS-A                PIC S9(10)  BINARY.
011300     03  WS-CMP-SECS-B                PIC S9(10)  BINARY.
011400     03  WS-CMP-WIDTH-A               PIC  9(05).
011500     03  WS-CMP-WIDTH-B               PIC  9(05).
011600     03  WS-CMP-HEIGHT-A              PIC  9(05).
011700     03  WS-CMP-HEIGHT-B              PIC  9(05).
011800
011900     03  WS-CMP-COMPARABLE            PIC S9(02)  BINARY.
012000     03  WS-CMP-MATCHING              PIC S9(02)  BINARY.
012100     03  WS-CMP-SIZE-MATCH-SW         PIC  X(01).
012200     03  WS-CMP-TIME-MATCH-SW         PIC  X(01).
012300     03  WS-CMP-WIDTH-MATCH-SW        PIC  X(01).
012400     03  WS-CMP-HEIGHT-MATCH-SW       PIC  X(01).
012500
012600     03  WS-FLD-SIZE-EVER-SW          PIC  X(01).
012700     03  WS-FLD-TIME-EVER-SW          PIC  X(01).
012800     03  WS-FLD-WIDTH-EVER-SW         PIC  X(01).
012900     03  WS-FLD-HEIGHT-EVER-SW        PIC  X(01).
013000
013100     03  WS-PAIR-COUNT                PIC S9(07)  BINARY.
013200     03  WS-PAIR-SIM-SUM              PIC S9(07)V9 COMP-3.
013300     03  WS-AVG-SIM                   PIC S9(03)V9 COMP-3.
013400     03  WS-SIZE-BONUS                PIC S9(03)V9 COMP-3.
013500     03  WS-DIVERSITY-BONUS           PIC S9(03)V9 COMP-3.
013600     03  WS-FIELDS-MATCHED            PIC S9(02)  BINARY.
013700     03  WS-PAIR-SIM                  PIC S9(03)V9 COMP-3.
013750     03  WS-CMP-DIFF                  PIC S9(12)  BINARY.
013760     03  WS-META-QUALIFY-SW           PIC  X(01).
013770         88  WS-META-QUALIFIES              VALUE 'Y'.
013800
013900 01  WS-GROUP-MEMBERS.
014000     03  WS-GM-ENTRY OCCURS 1 TO 6000 TIMES
014100                     DEPENDING ON WS-GRP-MEMBER-COUNT
014200                     INDEXED BY WS-GM-IDX WS-GM-IDX2.
014300         05  WS-GM-FILE-ID           PIC  9(09).
014400         05  WS-GM-FILE-SIZE         PIC  9(12).
014500         05  WS-GM-MOD-SECS          PIC S9(10)  BINARY.
014600         05  WS-GM-IMG-WIDTH         PIC  9(05).
014700         05  WS-GM-IMG-HEIGHT        PIC  9(05).
014800
014900* ONE OCCURRENCE PER CATALOG ENTRY LOADED FOR THIS PASS.
015000 01  WS-META-TABLE.
015100     03  WS-META-ENTRY OCCURS 1 TO 9000 TIMES
015200                       DEPENDING ON WS-META-COUNT
015300                       INDEXED BY WS-MT-IDX WS-MT-IDX2.
015400         05  WS-MT-FILE-ID           PIC  9(09).
015500         05  WS-MT-FILE-SIZE         PIC  9(12).
015600         05  WS-MT-MOD-SECS          PIC S9(10)  BINARY.
015700         05  WS-MT-IMG-WIDTH         PIC  9(05).
015800         05  WS-MT-IMG-HEIGHT        PIC  9(05).
015900         05  WS-MT-DONE-SW           PIC  X(01).
016000             88  WS-MT-DONE                      VALUE 'Y'.
016100
016200 COPY DFCONFIG.
016300
016400 COPY DFRTC.
016500
016600 COPY DFSTATW.
016700
016800/*****************************************************************
016900*                                                                *
017000*    PROCEDURE DIVISION                                          *
017100*                                                                *
017200******************************************************************
017300 PROCEDURE DIVISION.
017400
017500 A00-MAINLINE-ROUTINE.
017600
017700     PERFORM B10-INITIALIZATION THRU B15-EXIT.
017800
017900     IF  RTC-NORMAL
018000         PERFORM B30-LOAD-METADATA-CANDIDATES THRU B35-EXIT
018100           UNTIL DFS-STAT-EOFILE(1)
018200              OR RTC-CODE NOT = ZERO
018300     END-IF.
018400
018500     IF  RTC-NORMAL
018600         PERFORM C00-GREEDY-GROUP-LOOP THRU C05-EXIT
018700           VARYING WS-MT-IDX FROM 1 BY 1
018800             UNTIL WS-MT-IDX > WS-META-COUNT
018900     END-IF.
019000
019100     PERFORM B20-TERMINATION THRU B25-EXIT.
019200
019300     PERFORM R00-PRINT-ALGO-LINE THRU R05-EXIT.
019400
019500     GOBACK.
019600
019700/*****************************************************************
019800*    PROGRAM INITIALIZATION ROUTINE                              *
019900******************************************************************
020000 B10-INITIALIZATION.
020100
020200     PERFORM B15-APPLY-MODE-OVERRIDES THRU B15A-EXIT.
020300     PERFORM B18-VALIDATE-CONFIG THRU B18A-EXIT.
020400
020500     MOVE 'FILECATI'                 TO DFS-FILE-NAME(1).
020600     MOVE 'GROUPOUT'                 TO DFS-FILE-NAME(2).
020700     MOVE 'MEMBROUT'                 TO DFS-FILE-NAME(3).
020800
020900     MOVE 'OPEN'                     TO DFS-FILE-ACTION(1).
021000     OPEN INPUT FILE-CATALOG-IN.
021100     MOVE FILE1-STAT                 TO DFS-FILE-STAT(1).
021200     MOVE 1                          TO DFS-SUB.
021300     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
021400
021500     IF  RTC-NORMAL
021600         MOVE 'OPEN'                 TO DFS-FILE-ACTION(2)
021700         OPEN OUTPUT GROUP-OUT
021800         MOVE FILE2-STAT             TO DFS-FILE-STAT(2)
021900         MOVE 2                      TO DFS-SUB
022000         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
022100     END-IF.
022200
022300     IF  RTC-NORMAL
022400         MOVE 'OPEN'                 TO DFS-FILE-ACTION(3)
022500         OPEN OUTPUT MEMBER-OUT
022600         MOVE FILE3-STAT             TO DFS-FILE-STAT(3)
022700         MOVE 3                      TO DFS-SUB
022800         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
022900     END-IF.
023000
023100     IF  RTC-NORMAL
023200         MOVE 'READ'                 TO DFS-FILE-ACTION(1)
023300         READ FILE-CATALOG-IN
023400             AT END SET DFS-STAT-EOFILE(1) TO TRUE
023500         END-READ
023600     END-IF.
023700
023800 B15-EXIT.
023900     EXIT.
024000
024100/*****************************************************************
024200*    MOVE THE METADATA-MODE OVERRIDE ROW INTO THE WORKING CONFIG *
024300******************************************************************
024400 B15-APPLY-MODE-OVERRIDES.
024500
024600     MOVE 'METADATA'                 TO CFG-DETECTION-MODE.
024700     SET CFG-OVR-IDX                 TO 1.
024800     SEARCH CFG-OVR-ENTRY
024900         AT END
025000             MOVE 16                 TO RTC-CODE
025100         WHEN CFG-OVR-MODE(CFG-OVR-IDX) = 'METADATA     '
025200             MOVE CFG-OVR-PERC-THRESH(CFG-OVR-IDX)
025300                                     TO CFG-PERCEPTUAL-THRESHOLD
025400             MOVE CFG-OVR-MIN-CONF(CFG-OVR-IDX)
025500                                     TO CFG-MIN-CONFIDENCE-THRESH
025600             MOVE CFG-OVR-SIZE-TOL(CFG-OVR-IDX)
025700                                     TO CFG-SIZE-TOLERANCE
025800             MOVE CFG-OVR-TIME-TOL(CFG-OVR-IDX)
025900                                     TO CFG-TIME-TOLERANCE
026000             MOVE CFG-OVR-MERGE-SW(CFG-OVR-IDX)
026100                                     TO CFG-CROSS-ALGO-VALID-SW
026200             MOVE CFG-OVR-FIELD-COUNT(CFG-OVR-IDX)
026300                                     TO CFG-METADATA-FIELD-COUNT
026400             MOVE CFG-OVR-USE-SIZE(CFG-OVR-IDX)
026500                                     TO CFG-META-USE-SIZE-SW
026600             MOVE CFG-OVR-USE-TIME(CFG-OVR-IDX)
026700                                     TO CFG-META-USE-TIME-SW
026800             MOVE CFG-OVR-USE-WIDTH(CFG-OVR-IDX)
026900                                     TO CFG-META-USE-WIDTH-SW
027000             MOVE CFG-OVR-USE-HEIGHT(CFG-OVR-IDX)
027100                                     TO CFG-META-USE-HEIGHT-SW.
027200
027300 B15A-EXIT.
027400     EXIT.
027500
027600/*****************************************************************
027700*    VALIDATE THE EFFECTIVE CONFIGURATION                        *
027800******************************************************************
027900 B18-VALIDATE-CONFIG.
028000
028100     MOVE ZERO                       TO CFG-VALIDATION-ERRORS.
028200
028300     IF  CFG-MIN-CONFIDENCE-THRESH < 0 OR > 100
028400         ADD 1 TO CFG-VALIDATION-ERRORS
028500         DISPLAY 'CONFIG ERROR - MIN CONFIDENCE OUT OF RANGE'
028600                                                    UPON PRINTER
028700     END-IF.
028800
028900     IF  CFG-SIZE-TOLERANCE < ZERO
029000         ADD 1 TO CFG-VALIDATION-ERRORS
029100         DISPLAY 'CONFIG ERROR - SIZE TOLERANCE NEGATIVE'
029200                                                    UPON PRINTER
029300     END-IF.
029400
029500     IF  CFG-TIME-TOLERANCE < ZERO
029600         ADD 1 TO CFG-VALIDATION-ERRORS
029700         DISPLAY 'CONFIG ERROR - TIME TOLERANCE NEGATIVE'
029800                                                    UPON PRINTER
029900     END-IF.
030000
030100     IF  CFG-MAX-RESULTS-PER-GROUP NOT > ZERO
030200         ADD 1 TO CFG-VALIDATION-ERRORS
030300         DISPLAY 'CONFIG ERROR - MAX RESULTS PER GROUP NOT POSITIVE'
030400                                                    UPON PRINTER
030500     END-IF.
030600
030700     IF  CFG-VALIDATION-ERRORS > ZERO
030800         MOVE 16                     TO RTC-CODE
030900     END-IF.
031000
031100 B18A-EXIT.
031200     EXIT.
031300
031400/*****************************************************************
031500*    PROGRAM TERMINATION ROUTINE                                 *
031600******************************************************************
031700 B20-TERMINATION.
031800
031900     CLOSE FILE-CATALOG-IN
032000           GROUP-OUT
032100           MEMBER-OUT.
032200
032300 B25-EXIT.
032400     EXIT.
032500
032600/*****************************************************************
032700*    CHECK A SEQUENTIAL FILE'S STATUS                            *
032800******************************************************************
032900 B90-CHECK-STATUS.
033000 COPY DFSTATP.
033100 B95-EXIT-CHECK.
033200     EXIT.
033300
033400/*****************************************************************
033500*    LOAD EACH CATALOG ENTRY THAT HAS AT LEAST ONE CONFIGURED    *
033600*    METADATA FIELD POPULATED, TIMESTAMP CONVERTED TO AN         *
033650*    APPROXIMATE SECONDS VALUE                                   *
033700******************************************************************
033800 B30-LOAD-METADATA-CANDIDATES.
033900
034000     ADD  1                          TO WS-FILES-PROCESSED.
034010
034020*    A RECORD WITH NONE OF THE CONFIGURED METADATA FIELDS
034030*    POPULATED CANNOT MATCH ANYTHING, SO IT IS NOT WORTH
034040*    CARRYING IN THE CANDIDATE TABLE - RAH 11/12/2004
034050*    REQ# RAH-0345.
034060     MOVE 'N'                        TO WS-META-QUALIFY-SW.
034070     IF  CFG-META-USE-SIZE-SW = 'Y'
034080     AND FCR-FILE-SIZE > ZERO
034090         MOVE 'Y'                    TO WS-META-QUALIFY-SW
034100     END-IF.
034110     IF  CFG-META-USE-TIME-SW = 'Y'
034120     AND FCR-MODIFIED-TS NOT = ZERO
034130         MOVE 'Y'                    TO WS-META-QUALIFY-SW
034140     END-IF.
034150     IF  CFG-META-USE-WIDTH-SW = 'Y'
034160     AND FCR-IMG-WIDTH > ZERO
034170         MOVE 'Y'                    TO WS-META-QUALIFY-SW
034180     END-IF.
034190     IF  CFG-META-USE-HEIGHT-SW = 'Y'
034200     AND FCR-IMG-HEIGHT > ZERO
034210         MOVE 'Y'                    TO WS-META-QUALIFY-SW
034220     END-IF.
034230
034240     IF  WS-META-QUALIFY
034250         ADD  1                      TO WS-META-COUNT
034260         MOVE FCR-FILE-ID            TO WS-MT-FILE-ID(WS-META-COUNT)
034270         MOVE FCR-FILE-SIZE          TO WS-MT-FILE-SIZE(WS-META-COUNT)
034280         MOVE FCR-IMG-WIDTH          TO WS-MT-IMG-WIDTH(WS-META-COUNT)
034290         MOVE FCR-IMG-HEIGHT         TO WS-MT-IMG-HEIGHT(WS-META-COUNT)
034300         MOVE 'N'                    TO WS-MT-DONE-SW(WS-META-COUNT)
034310         IF  FCR-MODIFIED-TS = ZERO
034320             MOVE ZERO               TO WS-MT-MOD-SECS(WS-META-COUNT)
034330         ELSE
034340             PERFORM D30-TS-TO-SECONDS THRU D35-EXIT
034350             MOVE WS-TS-SECS         TO WS-MT-MOD-SECS(WS-META-COUNT)
034360         END-IF
034370     END-IF.
035500
035600     MOVE 'READ'                     TO DFS-FILE-ACTION(1).
035700     READ FILE-CATALOG-IN
035800         AT END SET DFS-STAT-EOFILE(1) TO TRUE
035900     END-READ.
036000
036100 B35-EXIT.
036200     EXIT.
036300
036400/*****************************************************************
036500*    CONVERT FCR-MODIFIED-TS-BRK INTO AN APPROXIMATE SECONDS     *
036600*    VALUE, RELATIVE TO YEAR 1900                                *
036700******************************************************************
036800 D30-TS-TO-SECONDS.
036900
037000     SET WS-CD-IDX                   TO FCR-MOD-MM.
037100     COMPUTE WS-TS-SECS =
037200         ((FCR-MOD-CCYY - 1900) * 365 + WS-CUMDAYS(WS-CD-IDX)
037300           + FCR-MOD-DD) * 86400
037400         + (FCR-MOD-HH * 3600) + (FCR-MOD-MI * 60) + FCR-MOD-SS.
037500
037600 D35-EXIT.
037700     EXIT.
037800
037900/*****************************************************************
038000*    GREEDY GROUPING SWEEP OVER THE METADATA TABLE               *
038100******************************************************************
038200 C00-GREEDY-GROUP-LOOP.
038300
038400     IF  WS-MT-DONE(WS-MT-IDX)
038500         GO TO C05-EXIT
038600     END-IF.
038700
038800     MOVE 'Y'                        TO WS-MT-DONE-SW(WS-MT-IDX).
038900     MOVE 1                          TO WS-GRP-MEMBER-COUNT.
039000     MOVE WS-MT-FILE-ID(WS-MT-IDX)    TO WS-GM-FILE-ID(1).
039100     MOVE WS-MT-FILE-SIZE(WS-MT-IDX)  TO WS-GM-FILE-SIZE(1).
039200     MOVE WS-MT-MOD-SECS(WS-MT-IDX)   TO WS-GM-MOD-SECS(1).
039300     MOVE WS-MT-IMG-WIDTH(WS-MT-IDX)  TO WS-GM-IMG-WIDTH(1).
039400     MOVE WS-MT-IMG-HEIGHT(WS-MT-IDX) TO WS-GM-IMG-HEIGHT(1).
039500
039600     SET WS-MT-IDX2                   TO WS-MT-IDX.
039700     SET WS-MT-IDX2                   UP BY 1.
039800     PERFORM C10-COMPARE-REST THRU C15-EXIT
039900       WITH TEST BEFORE
040000       VARYING WS-MT-IDX2 FROM WS-MT-IDX2 BY 1
040050         UNTIL WS-MT-IDX2 > WS-META-COUNT.
040100
040200     IF  WS-GRP-MEMBER-COUNT > 1
040300         PERFORM D50-COMPUTE-GROUP-CONFIDENCE THRU D55-EXIT
040400         PERFORM F00-WRITE-GROUP THRU F05-EXIT
040500     END-IF.
040600
040700 C05-EXIT.
040800     EXIT.
040900
041000 C10-COMPARE-REST.
041100
041200     IF  WS-MT-DONE(WS-MT-IDX2)
041300         GO TO C15-EXIT
041400     END-IF.
041500
041600     MOVE WS-GM-FILE-SIZE(1)          TO WS-CMP-SIZE-A.
041700     MOVE WS-GM-MOD-SECS(1)           TO WS-CMP-SECS-A.
041800     MOVE WS-GM-IMG-WIDTH(1)          TO WS-CMP-WIDTH-A.
041900     MOVE WS-GM-IMG-HEIGHT(1)         TO WS-CMP-HEIGHT-A.
042000     MOVE WS-MT-FILE-SIZE(WS-MT-IDX2) TO WS-CMP-SIZE-B.
042100     MOVE WS-MT-MOD-SECS(WS-MT-IDX2)  TO WS-CMP-SECS-B.
042200     MOVE WS-MT-IMG-WIDTH(WS-MT-IDX2) TO WS-CMP-WIDTH-B.
042300     MOVE WS-MT-IMG-HEIGHT(WS-MT-IDX2) TO WS-CMP-HEIGHT-B.
042400
042500     PERFORM D00-FIELD-MATCH-TEST THRU D05-EXIT.
042600
042700     IF  WS-CMP-COMPARABLE > ZERO
042800         IF  (WS-CMP-MATCHING / WS-CMP-COMPARABLE) NOT < 0.5
042900             MOVE 'Y'                TO WS-MT-DONE-SW(WS-MT-IDX2)
043000             ADD  1                  TO WS-GRP-MEMBER-COUNT
043100             MOVE WS-MT-FILE-ID(WS-MT-IDX2)
043200                                 TO WS-GM-FILE-ID(WS-GRP-MEMBER-COUNT)
043300             MOVE WS-MT-FILE-SIZE(WS-MT-IDX2)
043400                                 TO WS-GM-FILE-SIZE(WS-GRP-MEMBER-COUNT)
043500             MOVE WS-MT-MOD-SECS(WS-MT-IDX2)
043600                                 TO WS-GM-MOD-SECS(WS-GRP-MEMBER-COUNT)
043700             MOVE WS-MT-IMG-WIDTH(WS-MT-IDX2)
043800                                 TO WS-GM-IMG-WIDTH(WS-GRP-MEMBER-COUNT)
043900             MOVE WS-MT-IMG-HEIGHT(WS-MT-IDX2)
044000                                 TO WS-GM-IMG-HEIGHT(WS-GRP-MEMBER-COUNT)
044100         END-IF
044200     END-IF.
044300
044400 C15-EXIT.
044500     EXIT.
044600
044700/*****************************************************************
044800*    COMPARE ONE PAIR OF FILES FIELD BY FIELD - SIZE, MODIFIED   *
044900*    TIME, AND (WHEN CONFIGURED) WIDTH/HEIGHT                    *
045000******************************************************************
045100 D00-FIELD-MATCH-TEST.
045200
045300     MOVE ZERO                       TO WS-CMP-COMPARABLE
045400                                        WS-CMP-MATCHING.
045500     MOVE 'N'                        TO WS-CMP-SIZE-MATCH-SW
045600                                        WS-CMP-TIME-MATCH-SW
045700                                        WS-CMP-WIDTH-MATCH-SW
045800                                        WS-CMP-HEIGHT-MATCH-SW.
045900
046000     IF  CFG-META-USE-SIZE-SW = 'Y'
046100         ADD  1                      TO WS-CMP-COMPARABLE
046200         IF  WS-CMP-SIZE-A NOT < WS-CMP-SIZE-B
046300             COMPUTE WS-CMP-DIFF = WS-CMP-SIZE-A - WS-CMP-SIZE-B
046400         ELSE
046500             COMPUTE WS-CMP-DIFF = WS-CMP-SIZE-B - WS-CMP-SIZE-A
046600         END-IF
046700         IF  WS-CMP-DIFF NOT > CFG-SIZE-TOLERANCE
046800             ADD 1 TO WS-CMP-MATCHING
046900             MOVE 'Y'                TO WS-CMP-SIZE-MATCH-SW
047000         END-IF
047100     END-IF.
047200
047300     IF  CFG-META-USE-TIME-SW = 'Y'
047400     AND WS-CMP-SECS-A NOT = ZERO
047500     AND WS-CMP-SECS-B NOT = ZERO
047600         ADD  1                      TO WS-CMP-COMPARABLE
047700         IF  WS-CMP-SECS-A NOT < WS-CMP-SECS-B
047800             COMPUTE WS-CMP-DIFF = WS-CMP-SECS-A - WS-CMP-SECS-B
047900         ELSE
048000             COMPUTE WS-CMP-DIFF = WS-CMP-SECS-B - WS-CMP-SECS-A
048100         END-IF
048200         IF  WS-CMP-DIFF NOT > CFG-TIME-TOLERANCE
048300             ADD 1 TO WS-CMP-MATCHING
048400             MOVE 'Y'                TO WS-CMP-TIME-MATCH-SW
048500         END-IF
048600     END-IF.
048610
048620     IF  CFG-META-USE-WIDTH-SW = 'Y'
048630     AND WS-CMP-WIDTH-A NOT = ZERO
048640     AND WS-CMP-WIDTH-B NOT = ZERO
048650         ADD  1                      TO WS-CMP-COMPARABLE
048660         IF  WS-CMP-WIDTH-A = WS-CMP-WIDTH-B
048670             ADD 1 TO WS-CMP-MATCHING
048680             MOVE 'Y'                TO WS-CMP-WIDTH-MATCH-SW
048690         END-IF
049200     END-IF.
049300
049400     IF  CFG-META-USE-HEIGHT-SW = 'Y'
049500     AND WS-CMP-HEIGHT-A NOT = ZERO
049600     AND WS-CMP-HEIGHT-B NOT = ZERO
049700         ADD  1                      TO WS-CMP-COMPARABLE
049800         IF  WS-CMP-HEIGHT-A = WS-CMP-HEIGHT-B
049900             ADD 1 TO WS-CMP-MATCHING
050000             MOVE 'Y'                TO WS-CMP-HEIGHT-MATCH-SW
050100         END-IF
050200     END-IF.
050300
050400 D05-EXIT.
050500     EXIT.
050600
050700/*****************************************************************
050800*    FINAL GROUP CONFIDENCE - AVERAGE PAIRWISE SIMILARITY PLUS   *
050900*    A SIZE BONUS AND A FIELD-DIVERSITY BONUS, CAPPED AT 95.0    *
051000******************************************************************
051100 D50-COMPUTE-GROUP-CONFIDENCE.
051200
051300     MOVE ZERO                       TO WS-PAIR-COUNT.
051400     MOVE ZERO                       TO WS-PAIR-SIM-SUM.
051500     MOVE 'N'                        TO WS-FLD-SIZE-EVER-SW
051600                                        WS-FLD-TIME-EVER-SW
051700                                        WS-FLD-WIDTH-EVER-SW
051800                                        WS-FLD-HEIGHT-EVER-SW.
051900
052000     SET WS-GM-IDX                   TO 1.
052100     PERFORM D60-PAIR-OUTER THRU D65-EXIT
052200       VARYING WS-GM-IDX FROM 1 BY 1
052300         UNTIL WS-GM-IDX > WS-GRP-MEMBER-COUNT.
052400
052500     IF  WS-PAIR-COUNT = ZERO
052600         MOVE ZERO                   TO WS-AVG-SIM
052700     ELSE
052800         COMPUTE WS-AVG-SIM ROUNDED = WS-PAIR-SIM-SUM / WS-PAIR-COUNT
052900     END-IF.
053000
053100     COMPUTE WS-SIZE-BONUS = WS-GRP-MEMBER-COUNT * 2.0.
053200     IF  WS-SIZE-BONUS > 10.0
053300         MOVE 10.0                   TO WS-SIZE-BONUS
053400     END-IF.
053500
053600     MOVE ZERO                       TO WS-FIELDS-MATCHED.
053700     IF  WS-FLD-SIZE-EVER-SW   = 'Y'  ADD 1 TO WS-FIELDS-MATCHED END-IF.
053800     IF  WS-FLD-TIME-EVER-SW   = 'Y'  ADD 1 TO WS-FIELDS-MATCHED END-IF.
053900     IF  WS-FLD-WIDTH-EVER-SW  = 'Y'  ADD 1 TO WS-FIELDS-MATCHED END-IF.
054000     IF  WS-FLD-HEIGHT-EVER-SW = 'Y'  ADD 1 TO WS-FIELDS-MATCHED END-IF.
054100
054200     COMPUTE WS-DIVERSITY-BONUS ROUNDED =
054300         WS-FIELDS-MATCHED / CFG-METADATA-FIELD-COUNT * 10.0.
054400
054500     COMPUTE DGR-CONFIDENCE-SCORE ROUNDED =
054600         WS-AVG-SIM + WS-SIZE-BONUS + WS-DIVERSITY-BONUS.
054700     IF  DGR-CONFIDENCE-SCORE > 95.0
054800         MOVE 95.0                   TO DGR-CONFIDENCE-SCORE
054900     END-IF.
055000     MOVE DGR-CONFIDENCE-SCORE       TO DGR-SIMILARITY-PCT.
055100
055200 D55-EXIT.
055300     EXIT.
055400
055500 D60-PAIR-OUTER.
055600
055700     SET WS-GM-IDX2                  TO WS-GM-IDX.
055800     SET WS-GM-IDX2                  UP BY 1.
055900     PERFORM D70-PAIR-INNER THRU D75-EXIT
056000       VARYING WS-GM-IDX2 FROM WS-GM-IDX2 BY 1
056100         UNTIL WS-GM-IDX2 > WS-GRP-MEMBER-COUNT.
056200
056300 D65-EXIT.
056400     EXIT.
056500
056600 D70-PAIR-INNER.
056700
056800     MOVE WS-GM-FILE-SIZE(WS-GM-IDX)    TO WS-CMP-SIZE-A.
056900     MOVE WS-GM-MOD-SECS(WS-GM-IDX)     TO WS-CMP-SECS-A.
057000     MOVE WS-GM-IMG-WIDTH(WS-GM-IDX)     TO WS-CMP-WIDTH-A.
057100     MOVE WS-GM-IMG-HEIGHT(WS-GM-IDX)    TO WS-CMP-HEIGHT-A.
057200     MOVE WS-GM-FILE-SIZE(WS-GM-IDX2)    TO WS-CMP-SIZE-B.
057300     MOVE WS-GM-MOD-SECS(WS-GM-IDX2)     TO WS-CMP-SECS-B.
057400     MOVE WS-GM-IMG-WIDTH(WS-GM-IDX2)    TO WS-CMP-WIDTH-B.
057500     MOVE WS-GM-IMG-HEIGHT(WS-GM-IDX2)   TO WS-CMP-HEIGHT-B.
057600
057700     PERFORM D00-FIELD-MATCH-TEST THRU D05-EXIT.
057800
057900     ADD  1                          TO WS-PAIR-COUNT.
058000     IF  WS-CMP-COMPARABLE = ZERO
058100         MOVE ZERO                   TO WS-PAIR-SIM
058200     ELSE
058300         COMPUTE WS-PAIR-SIM ROUNDED =
058400             WS-CMP-MATCHING / WS-CMP-COMPARABLE * 100
058500     END-IF.
058600     ADD  WS-PAIR-SIM                TO WS-PAIR-SIM-SUM.
058700
058800     IF  WS-CMP-SIZE-MATCH-SW   = 'Y'
058810         MOVE 'Y'                TO WS-FLD-SIZE-EVER-SW
058820     END-IF.
058900     IF  WS-CMP-TIME-MATCH-SW   = 'Y'
058910         MOVE 'Y'                TO WS-FLD-TIME-EVER-SW
058920     END-IF.
059000     IF  WS-CMP-WIDTH-MATCH-SW  = 'Y'
059010         MOVE 'Y'                TO WS-FLD-WIDTH-EVER-SW
059020     END-IF.
059100     IF  WS-CMP-HEIGHT-MATCH-SW = 'Y'
059110         MOVE 'Y'                TO WS-FLD-HEIGHT-EVER-SW
059120     END-IF.
059200
059300 D75-EXIT.
059400     EXIT.
059500
059600/*****************************************************************
059700*    WRITE ONE DUPLICATE-GROUP-RECORD AND ITS GROUP MEMBERS      *
059800******************************************************************
059900 F00-WRITE-GROUP.
060000
060100     ADD  1                          TO WS-GROUP-SEQUENCE
060200                                        WS-GROUPS-FOUND.
060300     MOVE 'META-'                    TO DGR-GID-PREFIX.
060400     MOVE WS-GROUP-SEQUENCE          TO DGR-GID-SEQUENCE.
060500     MOVE 'METADATA'                 TO DGR-DETECT-METHOD.
060600     MOVE WS-GRP-MEMBER-COUNT        TO DGR-FILE-COUNT.
060700
060800     MOVE ZERO                       TO DGR-TOTAL-SIZE.
060900     SET WS-GM-IDX                   TO 1.
061000     PERFORM F10-WRITE-MEMBER THRU F15-EXIT
061100       VARYING WS-GM-IDX FROM 1 BY 1
061200         UNTIL WS-GM-IDX > WS-GRP-MEMBER-COUNT.
061300
061400     MOVE 'WRITE'                    TO DFS-FILE-ACTION(2).
061500     WRITE DGR-DUPLICATE-GROUP-RECORD.
061600
061700 F05-EXIT.
061800     EXIT.
061900
062000 F10-WRITE-MEMBER.
062100
062200     ADD  WS-GM-FILE-SIZE(WS-GM-IDX) TO DGR-TOTAL-SIZE.
062300
062400     MOVE DGR-GROUP-ID               TO GMR-GROUP-ID.
062500     MOVE WS-GM-FILE-ID(WS-GM-IDX)   TO GMR-FILE-ID.
062600     MOVE DGR-CONFIDENCE-SCORE       TO GMR-MEMBER-CONFIDENCE.
062700     IF  WS-GM-IDX = 1
062800         MOVE 'Y'                    TO GMR-IS-ORIGINAL
062900     ELSE
063000         MOVE 'N'                    TO GMR-IS-ORIGINAL
063100     END-IF.
063200
063300     MOVE 'WRITE'                    TO DFS-FILE-ACTION(3).
063400     WRITE GMR-GROUP-MEMBER-RECORD.
063500
063600 F15-EXIT.
063700     EXIT.
063800
063900/*****************************************************************
064000*    ALGORITHM PERFORMANCE LINE FOR THIS DETECTOR                *
064100******************************************************************
064200 R00-PRINT-ALGO-LINE.
064300
064400     IF  WS-FILES-PROCESSED = ZERO
064500         MOVE ZERO                   TO WS-ERROR-RATE
064600     ELSE
064700         COMPUTE WS-ERROR-RATE ROUNDED =
064800             WS-ERRORS / WS-FILES-PROCESSED * 100
064900     END-IF.
065000
065100     DISPLAY ' '                                       UPON PRINTER.
065200     DISPLAY 'METADATA DUPLICATE DETECTOR'              UPON PRINTER.
065300     MOVE WS-FILES-PROCESSED         TO VAR-EDIT.
065400     DISPLAY '  FILES PROCESSED ..... ' VAR-EDIT       UPON PRINTER.
065500     MOVE WS-GROUPS-FOUND            TO VAR-EDIT.
065600     DISPLAY '  GROUPS FOUND ........ ' VAR-EDIT       UPON PRINTER.
065700
065800 R05-EXIT.
065900     EXIT.
