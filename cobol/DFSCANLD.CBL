000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DFSCANLD.
000900 AUTHOR.        R A HOLLENBECK.
001000 DATE-WRITTEN.  JUNE 1989.
001100 DATE-COMPILED.
001200 INSTALLATION.  SMART FOLDER GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       SCANS CANDIDATE FILE RECORDS, APPLIES SKIP AND
001500*               VALIDATION RULES, POSTS ACCEPTED FILES TO THE
001600*               FILE CATALOG AND PRINTS THE SCAN SUMMARY REPORT.
001700
001800* CHANGE HISTORY ------------------------------------------------
001900* 06/14/1989 RAH ORIGINAL PROGRAM.
002000* 03/02/1990 RAH ADDED TEMPORARY/SYSTEM-NAME SKIP RULES.
002100* 11/02/1991 RAH ADDED DUPLICATE-HASH CHECK AGAINST CATALOG.
002200* 09/09/1992 RAH ADDED SUFFIX-PATTERN SKIP RULE (.TMP/.BAK/ETC).
002300* 04/09/1999 TJK Y2K - CATALOG TIMESTAMPS NOW 4-DIGIT YEAR.
002400*               REQ# Y2K-0147.
002500* 01/18/2001 DLC ADDED ERROR-RATE AND RECOMMENDATION LINES TO
002600*               THE SCAN SUMMARY REPORT PER AUDIT REQUEST.
002700* 08/22/2001 DLC ADDED IMG-WIDTH/IMG-HEIGHT PASS-THROUGH FOR THE
002800*               METADATA DETECTOR'S DIMENSION MATCH.
002900* 05/30/2003 RAH WIDENED CATALOG TABLE TO 9000 ENTRIES.
002950* 02/14/2005 DLC REMOVED THE UNUSED UPSI-7/WITH-UPDATES SWITCH -
002960*               CARRIED OVER FROM THE OLD VSE JOBSTREAM AND NEVER
002970*               TESTED BY THIS PROGRAM.  REQ# DLC-0177.
002980* 04/18/2005 RAH FILECATO NOW OPENED EXTEND INSTEAD OF OUTPUT SO
002985*               A RERUN NO LONGER DROPS EVERY FILE CATALOGUED BY
002990*               AN EARLIER RUN.  REQ# RAH-0351.
003000* END OF HISTORY ------------------------------------------------
003100
003200/*****************************************************************
003300*                                                                *
003400*    ENVIRONMENT DIVISION                                        *
003500*                                                                *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800
003900******************************************************************
004000*    CONFIGURATION SECTION                                       *
004100******************************************************************
004200 CONFIGURATION SECTION.
004300
004400 SOURCE-COMPUTER. IBM-2086-A04-140.
004500 OBJECT-COMPUTER. IBM-2086-A04-140.
004600
004700 SPECIAL-NAMES.
004800     SYSLST IS PRINTER.
005000
005100******************************************************************
005200*    INPUT-OUTPUT SECTION                                        *
005300******************************************************************
005400 INPUT-OUTPUT SECTION.
005500
005600 FILE-CONTROL.
005700
005800     SELECT SCAN-INPUT
005900         ASSIGN TO SCANIN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FILE1-STAT.
006200
006300     SELECT FILE-CATALOG-IN
006400         ASSIGN TO FILECATI
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS FILE2-STAT.
006700
006800     SELECT FILE-CATALOG-OUT
006900         ASSIGN TO FILECATO
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS FILE3-STAT.
007200
007300/*****************************************************************
007400*                                                                *
007500*    DATA DIVISION                                               *
007600*                                                                *
007700******************************************************************
007800 DATA DIVISION.
007900
008000******************************************************************
008100*    FILE SECTION                                                *
008200******************************************************************
008300 FILE SECTION.
008400
008500 FD  SCAN-INPUT.
008600 COPY SCANIN.
008700
008800 FD  FILE-CATALOG-IN.
008900 01  FCI-RECORD                      PIC  X(450).
009000
009100 FD  FILE-CATALOG-OUT.
009200 COPY FILECAT.
009300
009400******************************************************************
009500*    WORKING-STORAGE SECTION                                     *
009600******************************************************************
009700 WORKING-STORAGE SECTION.
009710 01  FILE1-STAT                       PIC  X(02).
009720 01  FILE2-STAT                       PIC  X(02).
009730 01  FILE3-STAT                       PIC  X(02).
009800
009900 01  WS-FIELDS.
010000     03  FILLER                      PIC  X(11)  VALUE '**STORAGE**'.
010100     03  LOWVALUE                     PIC  X(01)  VALUE LOW-VALUE.
010200     03  THIS-PGM                     PIC  X(08)  VALUE 'DFSCANLD'.
010300
010400     03  LOWER-CASE                   PIC  X(26)
010500         VALUE 'abcdefghijklmnopqrstuvwxyz'.
010600     03  UPPER-CASE                   PIC  X(26)
010700         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010800
010900     03  WS-POS                       PIC S9(04)  BINARY.
011000     03  WS-NAME-LENGTH               PIC S9(04)  BINARY.
011100     03  WS-NAME-WORK                 PIC  X(050) VALUE SPACES.
011200     03  WS-NAME-UPPER                PIC  X(050) VALUE SPACES.
011300     03  WS-EXT-WORK                  PIC  X(010) VALUE SPACES.
011400
011500     03  WS-SKIP-REASON               PIC  X(10)  VALUE SPACES.
011600         88  WS-SKIPPED                          VALUE 'HIDDEN',
011610                                                         'SYSTEM',
011700                                                         'LARGE',
011710                                                         'ZERO-BYTE',
011800                                                         'CORRUPTED'.
011900     03  WS-IS-ERROR-SW               PIC  X(01)  VALUE 'N'.
012000         88  WS-IS-ERROR                          VALUE 'Y'.
012100
012200     03  TOTAL-FILES                  PIC  9(09)  VALUE ZEROES.
012300     03  PROCESSED-FILES              PIC  9(09)  VALUE ZEROES.
012400     03  SKIPPED-FILES                PIC  9(09)  VALUE ZEROES.
012500     03  DUPLICATES-FOUND             PIC  9(09)  VALUE ZEROES.
012600     03  ERROR-COUNT                  PIC  9(05)  VALUE ZEROES.
012700
012800     03  SKIPPED-HIDDEN               PIC  9(07)  VALUE ZEROES.
012900     03  SKIPPED-SYSTEM               PIC  9(07)  VALUE ZEROES.
013000     03  SKIPPED-LARGE                PIC  9(07)  VALUE ZEROES.
013100     03  SKIPPED-ZEROBYTE             PIC  9(07)  VALUE ZEROES.
013200     03  SKIPPED-CORRUPTED            PIC  9(07)  VALUE ZEROES.
013300     03  ERRORS-HASH                  PIC  9(07)  VALUE ZEROES.
013400
013500     03  WS-NEXT-FILE-ID              PIC  9(09)  VALUE ZEROES.
013600     03  WS-CATALOG-COUNT             PIC S9(08)  BINARY VALUE ZEROES.
013700     03  WS-SUCCESS-RATE              PIC S9(03)V9 COMP-3.
013800     03  WS-ERROR-PCT                 PIC S9(03)V9 COMP-3.
013900
014000     03  VAR-EDIT                     PIC  Z(7)9-.
014100     03  VAR-EDIT1                    PIC  ZZ9.9.
014200
014300* CATALOG LOADED INTO MEMORY AT START OF RUN; SAME LAYOUT AS
014400* FCR-FILE-CATALOG-RECORD, FIELD NAMES CARRY A WCT- PREFIX SO
014500* BOTH COPIES OF THE LAYOUT CAN COEXIST IN ONE PROGRAM.
014600 01  WS-CATALOG-TABLE.
014700     03  WS-CATALOG-ENTRY OCCURS 1 TO 9000 TIMES
014800                          DEPENDING ON WS-CATALOG-COUNT
014900                          INDEXED BY WCT-IDX.
015000 COPY FILECAT REPLACING FCR-FILE-CATALOG-RECORD BY WCT-ENTRY-FLR
015100                        FCR-FILE-ID              BY WCT-FILE-ID
015200                        FCR-FILE-PATH            BY WCT-FILE-PATH
015300                        FCR-FILE-NAME            BY WCT-FILE-NAME
015400                        FCR-FILE-SIZE            BY WCT-FILE-SIZE
015500                        FCR-SHA-HASH             BY WCT-SHA-HASH
015600                        FCR-PERC-HASH            BY WCT-PERC-HASH
015700                        FCR-FILE-TYPE            BY WCT-FILE-TYPE
015800                        FCR-MIME-TYPE            BY WCT-MIME-TYPE
015900                        FCR-IMG-WIDTH            BY WCT-IMG-WIDTH
016000                        FCR-IMG-HEIGHT           BY WCT-IMG-HEIGHT
016100                        FCR-CREATED-TS           BY WCT-CREATED-TS
016200                        FCR-MODIFIED-TS          BY WCT-MODIFIED-TS
016300                        FCR-CREATED-TS-BRK       BY WCT-CREATED-TS-BRK
016400                        FCR-CRT-CCYY             BY WCT-CRT-CCYY
016500                        FCR-CRT-MM               BY WCT-CRT-MM
016600                        FCR-CRT-DD               BY WCT-CRT-DD
016700                        FCR-CRT-HH               BY WCT-CRT-HH
016800                        FCR-CRT-MI               BY WCT-CRT-MI
016900                        FCR-CRT-SS               BY WCT-CRT-SS
017000                        FCR-MODIFIED-TS-BRK      BY WCT-MODIFIED-TS-BRK
017100                        FCR-MOD-CCYY             BY WCT-MOD-CCYY
017200                        FCR-MOD-MM               BY WCT-MOD-MM
017300                        FCR-MOD-DD               BY WCT-MOD-DD
017400                        FCR-MOD-HH               BY WCT-MOD-HH
017500                        FCR-MOD-MI               BY WCT-MOD-MI
017600                        FCR-MOD-SS               BY WCT-MOD-SS.
017700
017800 COPY DFRTC.
017900
018000 COPY DFSTATW.
018100
018200/*****************************************************************
018300*                                                                *
018400*    PROCEDURE DIVISION                                          *
018500*                                                                *
018600******************************************************************
018700 PROCEDURE DIVISION.
018800
018900******************************************************************
019000*    MAINLINE ROUTINE                                            *
019100******************************************************************
019200 A00-MAINLINE-ROUTINE.
019300
019400     PERFORM B10-INITIALIZATION THRU B15-EXIT.
019500
019600     PERFORM C00-PROCESS-SCAN-RECORD THRU C99-EXIT-PROCESS
019700       UNTIL DFS-STAT-EOFILE(1)
019800          OR RTC-CODE NOT = ZERO.
019900
020000     PERFORM B20-TERMINATION THRU B25-EXIT.
020100
020200     PERFORM R00-PRINT-SCAN-SUMMARY THRU R95-EXIT.
020300
020400     GOBACK.
020500
020600/*****************************************************************
020700*    PROGRAM INITIALIZATION ROUTINE                              *
020800******************************************************************
020900 B10-INITIALIZATION.
021000
021100     MOVE 'SCANIN'                   TO DFS-FILE-NAME(1).
021200     MOVE 'FILECATI'                 TO DFS-FILE-NAME(2).
021300     MOVE 'FILECATO'                 TO DFS-FILE-NAME(3).
021400
021500     MOVE 'OPEN'                     TO DFS-FILE-ACTION(1).
021600     OPEN INPUT SCAN-INPUT.
021700     MOVE FILE1-STAT                 TO DFS-FILE-STAT(1).
021800
021900     MOVE 'OPEN'                     TO DFS-FILE-ACTION(2).
022000     OPEN INPUT FILE-CATALOG-IN.
022100     IF  FILE2-STAT = '35'
022200         MOVE '00'                   TO DFS-FILE-STAT(2)
022300         MOVE ZEROES                 TO WS-CATALOG-COUNT
022400     ELSE
022500         MOVE FILE2-STAT             TO DFS-FILE-STAT(2)
022600     END-IF.
022700
022800     MOVE DFS-SUB                    TO DFS-SUB.
022900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
023000       VARYING DFS-SUB FROM 1 BY 1 UNTIL DFS-SUB > 2.
023100
023200     IF  RTC-NORMAL
023300         PERFORM B30-LOAD-CATALOG THRU B35-EXIT
023400           UNTIL DFS-STAT-EOFILE(2)
023500              OR RTC-CODE NOT = ZERO
023600     END-IF.
023700
023710*    FILECATO IS THE SAME PHYSICAL CATALOG DATASET AS FILECATI,
023720*    OPENED UNDER ITS OWN DD SO THIS RUN CAN APPEND TO IT -
023730*    EXTEND LEAVES EVERY ROW LOADED ABOVE IN B30 SITTING ON THE
023740*    DATASET, SO ONLY THE NEWLY ACCEPTED FILES WRITTEN BELOW BY
023750*    E00-WRITE-CATALOG-ENTRY ARE ADDED.  STATUS '35' MEANS THE
023760*    CATALOG DOES NOT EXIST YET (FIRST RUN EVER) AND IS TREATED
023770*    AS NORMAL, THE SAME WAY THE FILECATI OPEN ABOVE TREATS A
023780*    MISSING CATALOG - RAH 04/18/2005 REQ# RAH-0351.
023800     IF  RTC-NORMAL
023900         MOVE 'OPEN'                 TO DFS-FILE-ACTION(3)
024000         OPEN EXTEND FILE-CATALOG-OUT
024050         IF  FILE3-STAT = '35'
024060             MOVE '00'               TO FILE3-STAT
024070         END-IF
024100         MOVE FILE3-STAT             TO DFS-FILE-STAT(3)
024200         MOVE 3                      TO DFS-SUB
024300         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
024400     END-IF.
024500
024600     IF  RTC-NORMAL
024700         MOVE 'READ'                 TO DFS-FILE-ACTION(1)
024800         READ SCAN-INPUT
024900             AT END SET DFS-STAT-EOFILE(1) TO TRUE
025000         END-READ
025100     END-IF.
025200
025300 B15-EXIT.
025400     EXIT.
025500
025600/*****************************************************************
025700*    LOAD EXISTING CATALOG INTO MEMORY BEFORE THE SCAN BEGINS    *
025800******************************************************************
025900 B30-LOAD-CATALOG.
026000
026100     MOVE 'READ'                     TO DFS-FILE-ACTION(2).
026200     READ FILE-CATALOG-IN
026300         AT END SET DFS-STAT-EOFILE(2) TO TRUE
026400         GO TO B35-EXIT
026500     END-READ.
026600
026700     ADD  1                          TO WS-CATALOG-COUNT.
026800     MOVE FCI-RECORD TO WCT-ENTRY-FLR(WS-CATALOG-COUNT).
026900     IF  WCT-FILE-ID(WS-CATALOG-COUNT) NOT < WS-NEXT-FILE-ID
027000         ADD  1 TO WCT-FILE-ID(WS-CATALOG-COUNT)
027100               GIVING WS-NEXT-FILE-ID
027200     END-IF.
027300
027400 B35-EXIT.
027500     EXIT.
027600
027700/*****************************************************************
027800*    PROGRAM TERMINATION ROUTINE                                 *
027900******************************************************************
028000 B20-TERMINATION.
028100
028200     CLOSE SCAN-INPUT
028300           FILE-CATALOG-IN
028400           FILE-CATALOG-OUT.
028500
028600 B25-EXIT.
028700     EXIT.
028800
028900/*****************************************************************
029000*    CHECK A SEQUENTIAL FILE'S STATUS                            *
029100******************************************************************
029200 B90-CHECK-STATUS.
029300 COPY DFSTATP.
029400 B95-EXIT-CHECK.
029500     EXIT.
029600
029700/*****************************************************************
029800*    PROGRAM PROCESSING ROUTINES                                 *
029900******************************************************************
030000
030100 C00-PROCESS-SCAN-RECORD.
030200
030300     ADD  1                          TO TOTAL-FILES.
030400     MOVE SPACES                     TO WS-SKIP-REASON.
030500     MOVE 'N'                        TO WS-IS-ERROR-SW.
030600
030700     PERFORM D00-APPLY-SKIP-RULES THRU D99-EXIT.
030800
030900     IF  WS-SKIPPED
031000         ADD  1                      TO SKIPPED-FILES
031100         PERFORM D50-TALLY-SKIP-REASON THRU D55-EXIT
031200         GO TO C90-READ-NEXT
031300     END-IF.
031400
031500     IF  WS-IS-ERROR
031600         ADD  1                      TO ERROR-COUNT
031700                                        ERRORS-HASH
031800         GO TO C90-READ-NEXT
031900     END-IF.
032000
032100     PERFORM E00-WRITE-CATALOG-ENTRY THRU E99-EXIT.
032200     ADD  1                          TO PROCESSED-FILES.
032300
032400 C90-READ-NEXT.
032500     MOVE 'READ'                     TO DFS-FILE-ACTION(1).
032600     READ SCAN-INPUT
032700         AT END SET DFS-STAT-EOFILE(1) TO TRUE
032800     END-READ.
032900
033000 C99-EXIT-PROCESS.
033100     EXIT.
033200
033300/*****************************************************************
033400*    APPLY SKIP/VALIDATION RULES IN ORDER - FIRST HIT WINS       *
033500******************************************************************
033600 D00-APPLY-SKIP-RULES.
033700
033800     MOVE SIR-FILE-NAME              TO WS-NAME-WORK.
033900     MOVE 1                          TO WS-POS.
034000     STRING SIR-FILE-NAME DELIMITED BY SPACE
034100                                     INTO WS-NAME-WORK
034200                                    WITH POINTER WS-POS.
034300     SUBTRACT 1 FROM WS-POS          GIVING WS-NAME-LENGTH.
034400     MOVE WS-NAME-WORK               TO WS-NAME-UPPER.
034500     INSPECT WS-NAME-UPPER CONVERTING LOWER-CASE TO UPPER-CASE.
034600
034700*    RULE 1 - HIDDEN
034800     IF  WS-NAME-WORK(1:1) = '.'
034900         MOVE 'HIDDEN'               TO WS-SKIP-REASON
035000         GO TO D99-EXIT
035100     END-IF.
035200
035300*    RULE 2 - TEMPORARY (LEADING OR TRAILING TILDE)
035400     IF  WS-NAME-WORK(1:1) = '~'
035500     OR  WS-NAME-WORK(WS-NAME-LENGTH:1) = '~'
035600         MOVE 'SYSTEM'               TO WS-SKIP-REASON
035700         GO TO D99-EXIT
035800     END-IF.
035900
036000*    RULE 3 - RESERVED SYSTEM NAMES (EXACT MATCH)
036100     IF  WS-NAME-WORK(1:WS-NAME-LENGTH) = 'Thumbs.db'
036200     OR  WS-NAME-WORK(1:WS-NAME-LENGTH) = 'Desktop.ini'
036300     OR  WS-NAME-WORK(1:WS-NAME-LENGTH) = '.DS_Store'
036400     OR  WS-NAME-WORK(1:WS-NAME-LENGTH) = '.localized'
036500     OR  WS-NAME-WORK(1:WS-NAME-LENGTH) = '$RECYCLE.BIN'
036600     OR  WS-NAME-WORK(1:WS-NAME-LENGTH) = 'System Volume Information'
036700         MOVE 'SYSTEM'               TO WS-SKIP-REASON
036800         GO TO D99-EXIT
036900     END-IF.
037000
037100*    RULE 4 - SUFFIX PATTERNS (CASE-INSENSITIVE)
037200     IF  WS-NAME-UPPER(1:2) = '._'
037300         MOVE 'SYSTEM'               TO WS-SKIP-REASON
037400         GO TO D99-EXIT
037500     END-IF.
037550
037560     IF  WS-NAME-LENGTH NOT < 4
037570         COMPUTE WS-POS = WS-NAME-LENGTH - 3
037580         IF  WS-NAME-UPPER(WS-POS:4) = '.TMP'
037590         OR  WS-NAME-UPPER(WS-POS:4) = '.BAK'
037600         OR  WS-NAME-UPPER(WS-POS:4) = '.SWP'
037610         OR  WS-NAME-UPPER(WS-POS:4) = '.LOG'
037620             MOVE 'SYSTEM'           TO WS-SKIP-REASON
037630             GO TO D99-EXIT
037640         END-IF
037650     END-IF.
037660
037670     IF  WS-NAME-LENGTH NOT < 5
037680         COMPUTE WS-POS = WS-NAME-LENGTH - 4
037690         IF  WS-NAME-UPPER(WS-POS:5) = '.TEMP'
037700         OR  WS-NAME-UPPER(WS-POS:5) = '.LOCK'
037710             MOVE 'SYSTEM'           TO WS-SKIP-REASON
037720             GO TO D99-EXIT
037730         END-IF
037740     END-IF.
038200
038300*    RULE 5 - ZERO-BYTE
038400     IF  SIR-FILE-SIZE = ZERO
038500         MOVE 'ZERO-BYTE'            TO WS-SKIP-REASON
038600         GO TO D99-EXIT
038700     END-IF.
038800
038900*    RULE 6 - TOO LARGE (OVER 1GB)
039000     IF  SIR-FILE-SIZE > 1073741824
039100         MOVE 'LARGE'                TO WS-SKIP-REASON
039200         GO TO D99-EXIT
039300     END-IF.
039400
039500*    RULE 7 - CORRUPTED
039600     IF  SIR-IS-CORRUPT
039700         MOVE 'CORRUPTED'            TO WS-SKIP-REASON
039800         GO TO D99-EXIT
039900     END-IF.
040000
040100*    RULE 8 - MISSING HASH (ERROR, NOT A SKIP)
040200     IF  SIR-RAW-SHA = SPACES
040300         MOVE 'Y'                    TO WS-IS-ERROR-SW
040400         GO TO D99-EXIT
040500     END-IF.
040600
040700 D99-EXIT.
040800     EXIT.
042100
042200/*****************************************************************
042300*    TALLY THE MATCHING SKIP-REASON COUNTER                      *
042400******************************************************************
042500 D50-TALLY-SKIP-REASON.
042600
042700     EVALUATE WS-SKIP-REASON
042800         WHEN 'HIDDEN'
042900             ADD 1 TO SKIPPED-HIDDEN
043000         WHEN 'SYSTEM'
043100             ADD 1 TO SKIPPED-SYSTEM
043200         WHEN 'LARGE'
043300             ADD 1 TO SKIPPED-LARGE
043400         WHEN 'ZERO-BYTE'
043500             ADD 1 TO SKIPPED-ZEROBYTE
043600         WHEN 'CORRUPTED'
043700             ADD 1 TO SKIPPED-CORRUPTED
044000     END-EVALUATE.
044100
044200 D55-EXIT.
044300     EXIT.
044400
044500/*****************************************************************
044600*    ASSIGN FILE-ID, LOWER-CASE THE EXTENSION, CHECK FOR AN      *
044700*    EXISTING CATALOG ENTRY WITH THE SAME HASH, APPEND THE NEW   *
044800*    ENTRY TO THE IN-MEMORY TABLE AND WRITE IT TO THE CATALOG.   *
044900******************************************************************
045000 E00-WRITE-CATALOG-ENTRY.
045100
045200     ADD  1                          TO WS-NEXT-FILE-ID.
045300     MOVE WS-NEXT-FILE-ID            TO FCR-FILE-ID.
045400     MOVE SIR-FILE-PATH              TO FCR-FILE-PATH.
045500     MOVE SIR-FILE-NAME              TO FCR-FILE-NAME.
045600     MOVE SIR-FILE-SIZE              TO FCR-FILE-SIZE.
045700     MOVE SIR-RAW-SHA                TO FCR-SHA-HASH.
045800     MOVE SIR-RAW-PERC               TO FCR-PERC-HASH.
045900     MOVE SIR-MIME-TYPE              TO FCR-MIME-TYPE.
046000     MOVE SIR-IMG-WIDTH              TO FCR-IMG-WIDTH.
046100     MOVE SIR-IMG-HEIGHT             TO FCR-IMG-HEIGHT.
046200     MOVE SIR-CREATED-TS             TO FCR-CREATED-TS.
046300     MOVE SIR-MODIFIED-TS            TO FCR-MODIFIED-TS.
046400
046500     MOVE SIR-FILE-TYPE              TO WS-EXT-WORK.
046600     INSPECT WS-EXT-WORK CONVERTING UPPER-CASE TO LOWER-CASE.
046700     MOVE WS-EXT-WORK                TO FCR-FILE-TYPE.
046800
046900     SET WCT-IDX                     TO 1.
047000     SET WS-CAT-FOUND-SW             TO FALSE.
047100     PERFORM E50-SCAN-FOR-DUP-HASH THRU E55-EXIT
047200       VARYING WCT-IDX FROM 1 BY 1
047300         UNTIL WCT-IDX > WS-CATALOG-COUNT
047400            OR WS-CAT-FOUND.
047500     IF  WS-CAT-FOUND
047600         ADD 1                       TO DUPLICATES-FOUND
047700     END-IF.
047800
047900     ADD  1                          TO WS-CATALOG-COUNT.
048000     MOVE FCR-FILE-CATALOG-RECORD TO WCT-ENTRY-FLR(WS-CATALOG-COUNT).
048100
048200     MOVE 'WRITE'                    TO DFS-FILE-ACTION(3).
048300     WRITE FCR-FILE-CATALOG-RECORD.
048400     MOVE 3                          TO DFS-SUB.
048500     MOVE '00'                       TO DFS-FILE-STAT(3).
048600
048700 E99-EXIT.
048800     EXIT.
048900
049000 E50-SCAN-FOR-DUP-HASH.
049100     IF  WCT-SHA-HASH(WCT-IDX) = FCR-SHA-HASH
049200         SET WS-CAT-FOUND-SW         TO TRUE
049300     END-IF.
049400 E55-EXIT.
049500     EXIT.
049600
049700/*****************************************************************
049800*    SCAN SUMMARY REPORT  (R1)                                   *
049900******************************************************************
050000 R00-PRINT-SCAN-SUMMARY.
050100
050200     DISPLAY ' '                                       UPON PRINTER.
050300     DISPLAY '***************************************'  UPON PRINTER.
050400     DISPLAY '*        SMART FOLDER SCAN SUMMARY     *'  UPON PRINTER.
050500     DISPLAY '***************************************'  UPON PRINTER.
050600     DISPLAY ' '                                       UPON PRINTER.
050700
050800     MOVE TOTAL-FILES                TO VAR-EDIT.
050900     DISPLAY 'TOTAL FILES FOUND ........ ' VAR-EDIT  UPON PRINTER.
051000     MOVE PROCESSED-FILES            TO VAR-EDIT.
051100     DISPLAY 'SUCCESSFULLY PROCESSED ... ' VAR-EDIT  UPON PRINTER.
051200     MOVE SKIPPED-FILES              TO VAR-EDIT.
051300     DISPLAY 'TOTAL SKIPPED ............ ' VAR-EDIT  UPON PRINTER.
051400     MOVE DUPLICATES-FOUND           TO VAR-EDIT.
051500     DISPLAY 'DUPLICATES FOUND ......... ' VAR-EDIT  UPON PRINTER.
051600     MOVE ERROR-COUNT                TO VAR-EDIT.
051700     DISPLAY 'ERRORS ENCOUNTERED ....... ' VAR-EDIT  UPON PRINTER.
051800
051900     PERFORM R10-PRINT-SKIP-BREAKDOWN THRU R15-EXIT.
052000
052100     IF  TOTAL-FILES = ZERO
052200         MOVE ZERO                   TO WS-SUCCESS-RATE
052300     ELSE
052400         COMPUTE WS-SUCCESS-RATE ROUNDED =
052500             PROCESSED-FILES / TOTAL-FILES * 100
052600     END-IF.
052700     MOVE WS-SUCCESS-RATE            TO VAR-EDIT1.
052800     DISPLAY ' '                                       UPON PRINTER.
052900     DISPLAY 'SUCCESS RATE .............. ' VAR-EDIT1 '%'
053000                                                       UPON PRINTER.
053100
053200     IF  ERROR-COUNT > ZERO
053300         PERFORM R20-PRINT-ERROR-SUMMARY THRU R25-EXIT
053400     END-IF.
053500
053600     PERFORM R30-PRINT-RECOMMENDATIONS THRU R35-EXIT.
053700
053800 R95-EXIT.
053900     EXIT.
054000
054100/*****************************************************************
054200*    SKIP BREAKDOWN SECTION - ONLY REASONS WITH COUNT > 0        *
054300******************************************************************
054400 R10-PRINT-SKIP-BREAKDOWN.
054500
054600     IF  SKIPPED-HIDDEN = ZERO AND SKIPPED-SYSTEM = ZERO
054700     AND SKIPPED-LARGE  = ZERO AND SKIPPED-ZEROBYTE = ZERO
054800     AND SKIPPED-CORRUPTED = ZERO
054900         GO TO R15-EXIT
055000     END-IF.
055100
055200     DISPLAY ' '                                       UPON PRINTER.
055300     DISPLAY 'SKIP BREAKDOWN:'                         UPON PRINTER.
055400     IF  SKIPPED-HIDDEN > ZERO
055500         MOVE SKIPPED-HIDDEN         TO VAR-EDIT
055600         DISPLAY '  HIDDEN .............. ' VAR-EDIT  UPON PRINTER
055700     END-IF.
055800     IF  SKIPPED-SYSTEM > ZERO
055900         MOVE SKIPPED-SYSTEM         TO VAR-EDIT
056000         DISPLAY '  SYSTEM .............. ' VAR-EDIT  UPON PRINTER
056100     END-IF.
056200     IF  SKIPPED-LARGE > ZERO
056300         MOVE SKIPPED-LARGE          TO VAR-EDIT
056400         DISPLAY '  LARGE (>1GB) ........ ' VAR-EDIT  UPON PRINTER
056500     END-IF.
056600     IF  SKIPPED-ZEROBYTE > ZERO
056700         MOVE SKIPPED-ZEROBYTE       TO VAR-EDIT
056800         DISPLAY '  ZERO-BYTE ........... ' VAR-EDIT  UPON PRINTER
056900     END-IF.
057000     IF  SKIPPED-CORRUPTED > ZERO
057100         MOVE SKIPPED-CORRUPTED      TO VAR-EDIT
057200         DISPLAY '  CORRUPTED ........... ' VAR-EDIT  UPON PRINTER
057300     END-IF.
057400
057500 R15-EXIT.
057600     EXIT.
057700
057800/*****************************************************************
057900*    ERROR SUMMARY SECTION (PRINTED WHEN ERRORS > 0)             *
058000******************************************************************
058100 R20-PRINT-ERROR-SUMMARY.
058200
058300     DISPLAY ' '                                       UPON PRINTER.
058400     DISPLAY 'ERROR SUMMARY:'                          UPON PRINTER.
058500     MOVE ERRORS-HASH                TO VAR-EDIT.
058600     DISPLAY '  HASH-ERROR .......... ' VAR-EDIT       UPON PRINTER.
058700
058800 R25-EXIT.
058900     EXIT.
059000
059100/*****************************************************************
059200*    RECOMMENDATIONS - ONE NUMBERED LINE PER CONDITION THAT      *
059300*    HOLDS, IN THE ORDER GIVEN BY THE BUSINESS RULES.            *
059400******************************************************************
059500 R30-PRINT-RECOMMENDATIONS.
059600
059800     IF  TOTAL-FILES > ZERO
059900         COMPUTE WS-ERROR-PCT ROUNDED =
060000             ERROR-COUNT / TOTAL-FILES * 100
060100     ELSE
060200         MOVE ZERO                   TO WS-ERROR-PCT
060300     END-IF.
060400
060500     DISPLAY ' '                                       UPON PRINTER.
060600     DISPLAY 'RECOMMENDATIONS:'                        UPON PRINTER.
060700     MOVE ZERO                       TO R30-LINE-NBR.
060800
060900     IF  WS-ERROR-PCT > 10.0
061000         ADD 1 TO R30-LINE-NBR
061100         DISPLAY R30-LINE-NBR '. HIGH ERROR RATE DETECTED - CHECK '
061200                 'SOURCE FILE READABILITY.'           UPON PRINTER
061300     END-IF.
061400
061500     IF  SKIPPED-LARGE > ZERO
061600         ADD 1 TO R30-LINE-NBR
061700         MOVE SKIPPED-LARGE          TO VAR-EDIT
061800         DISPLAY R30-LINE-NBR '. ' VAR-EDIT
061900                 ' LARGE FILES (>1GB) WERE SKIPPED - REVIEW '
062000                 'MANUALLY IF NEEDED.'                UPON PRINTER
062100     END-IF.
062200
062300     IF  SKIPPED-CORRUPTED > ZERO
062400         ADD 1 TO R30-LINE-NBR
062500         MOVE SKIPPED-CORRUPTED      TO VAR-EDIT
062600         DISPLAY R30-LINE-NBR '. ' VAR-EDIT
062700                 ' CORRUPTED FILES DETECTED - THESE MAY NEED '
062800                 'REPAIR OR REMOVAL.'                 UPON PRINTER
062900     END-IF.
063000
063100     IF  DUPLICATES-FOUND > ZERO
063200         ADD 1 TO R30-LINE-NBR
063300         MOVE DUPLICATES-FOUND       TO VAR-EDIT
063400         DISPLAY R30-LINE-NBR '. ' VAR-EDIT
063500                 ' DUPLICATE FILES FOUND - RUN DETECTION TO '
063600                 'RECLAIM SPACE.'                     UPON PRINTER
063700     END-IF.
063800
063900     IF  TOTAL-FILES > 10000
064000         ADD 1 TO R30-LINE-NBR
064100         DISPLAY R30-LINE-NBR '. LARGE FOLDER DETECTED - CONSIDER '
064200                 'RUNNING DETECTION IN BATCHES.'       UPON PRINTER
064300     END-IF.
064400
064500     IF  R30-LINE-NBR = ZERO
064600         DISPLAY '1. SCAN COMPLETED SUCCESSFULLY WITH NO ISSUES '
064700                 'DETECTED.'                           UPON PRINTER
064800     END-IF.
064900
065000 R35-EXIT.
065100     EXIT.
