000100******************************************************************
000200*                                                                *
000300*    GRPMEMB  -  GROUP MEMBER RECORD                             *
000400*                                                                *
000500*    ONE ENTRY PER FILE WITHIN A DETECTED DUPLICATE GROUP,       *
000600*    WRITTEN BY THE CONSOLIDATOR (DFCONSOL) TO MEMBER-OUT.       *
000700*                                                                *
000800******************************************************************
000900* CHANGE LOG ------------------------------------------------   *
001000* 11/02/1991 RAH  ORIGINAL COPYBOOK.                             *
001100* END OF CHANGE LOG ------------------------------------------   *
001200*
001300 01  GMR-GROUP-MEMBER-RECORD.
001400     03  GMR-GROUP-ID                 PIC  X(020).
001500     03  GMR-FILE-ID                  PIC  9(09).
001600     03  GMR-MEMBER-CONFIDENCE        PIC S9(03)V9  COMP-3.
001700     03  GMR-IS-ORIGINAL              PIC  X(001).
001800         88  GMR-IS-THE-ORIGINAL                 VALUE 'Y'.
001900         88  GMR-NOT-THE-ORIGINAL                VALUE 'N'.
002000     03  FILLER                      PIC  X(010).
