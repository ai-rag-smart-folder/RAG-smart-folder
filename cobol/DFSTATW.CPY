000100******************************************************************
000200*                                                                *
000300*    DFSTATW  -  GENERIC FILE-STATUS WORK TABLE                  *
000400*                                                                *
000500*    ONE ENTRY PER FILE OPENED BY A DFxxxxxx PROGRAM.  MODELLED  *
000600*    ON THE SHOP'S OLD VSAM VSMSTATW TABLE BUT CARRIES A PLAIN   *
000700*    TWO-CHARACTER FILE STATUS SINCE THESE ARE SEQUENTIAL AND    *
000800*    LINE SEQUENTIAL FILES, NOT VSAM.                            *
000900*                                                                *
001000******************************************************************
001100* CHANGE LOG ------------------------------------------------   *
001200* 07/30/1996 RAH  ORIGINAL COPYBOOK, ADAPTED FROM VSMSTATW FOR   *
001300*                 SEQUENTIAL CATALOG/REPORT FILES.               *
001400* END OF CHANGE LOG ------------------------------------------   *
001500*
001600 01  DFS-STATUS-TABLE.
001700     03  DFS-STATUS-ENTRY            OCCURS 6 TIMES.
001800         05  DFS-FILE-NAME            PIC  X(08).
001900         05  DFS-FILE-STAT            PIC  X(02).
002000             88  DFS-STAT-NORMAL                 VALUE '00'.
002100             88  DFS-STAT-EOFILE                 VALUE '10'.
002200             88  DFS-STAT-DUPE                   VALUE '22'.
002300         05  DFS-FILE-ACTION          PIC  X(08).
002400 01  DFS-TOTL                         PIC S9(04) BINARY VALUE 6.
002500 01  DFS-SUB                          PIC S9(04) BINARY VALUE ZEROES.
