000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DFDETSIM.
000900 AUTHOR.        R A HOLLENBECK.
001000 DATE-WRITTEN.  FEBRUARY 1994.
001100 DATE-COMPILED.
001200 INSTALLATION.  SMART FOLDER GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       GROUPS IMAGE CATALOG ENTRIES BY PERCEPTUAL HASH
001500*               SIMILARITY.  HAMMING DISTANCE BETWEEN TWO 64
001600*               HEX-DIGIT HASHES IS FOUND ONE NIBBLE AT A TIME
001700*               AGAINST A PRECOMPUTED BIT-DIFFERENCE TABLE.
001800
001900* CHANGE HISTORY ------------------------------------------------
002000* 02/18/1994 RAH ORIGINAL PROGRAM, REWORKED FROM THE OLD JCL-CARD
002100*               SUBMISSION TRANSACTION INTO A CATALOG-DRIVEN
002200*               BATCH GROUPING PASS.
002300* 07/30/1996 RAH ADDED NIBBLE HAMMING-DISTANCE TABLE IN PLACE OF
002400*               THE BIT-BY-BIT COMPARE - MUCH FASTER ON LARGE
002500*               CATALOGS.
002600* 04/09/1999 TJK Y2K - NO DATE FIELDS COMPARED HERE, REVIEWED AND
002700*               PASSED UNDER REQ# Y2K-0147 WITH NO CHANGE.
002800* 01/18/2001 DLC ADDED CONFIGURATION VALIDATION AT STARTUP.
002850* 02/14/2005 DLC REMOVED THE UNUSED UPSI-7/WITH-UPDATES SWITCH -
002860*               CARRIED OVER FROM THE OLD VSE JOBSTREAM AND NEVER
002870*               TESTED BY THIS PROGRAM.  REQ# DLC-0177.
002900* END OF HISTORY ------------------------------------------------
003000
003100/*****************************************************************
003200*                                                                *
003300*    ENVIRONMENT DIVISION                                        *
003400*                                                                *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700
003800 CONFIGURATION SECTION.
003900
004000 SOURCE-COMPUTER. IBM-2086-A04-140.
004100 OBJECT-COMPUTER. IBM-2086-A04-140.
004200
004300 SPECIAL-NAMES.
004400     SYSLST IS PRINTER.
004600
004700 INPUT-OUTPUT SECTION.
004800
004900 FILE-CONTROL.
005000
005100     SELECT FILE-CATALOG-IN
005200         ASSIGN TO FILECATI
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS FILE1-STAT.
005500
005600     SELECT GROUP-OUT
005700         ASSIGN TO GROUPOUT
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS FILE2-STAT.
006000
006100     SELECT MEMBER-OUT
006200         ASSIGN TO MEMBROUT
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS FILE3-STAT.
006500
006600/*****************************************************************
006700*                                                                *
006800*    DATA DIVISION                                               *
006900*                                                                *
007000******************************************************************
007100 DATA DIVISION.
007200
007300 FILE SECTION.
007400
007500 FD  FILE-CATALOG-IN.
007600 COPY FILECAT.
007700
007800 FD  GROUP-OUT.
007900 COPY DUPGRP.
008000
008100 FD  MEMBER-OUT.
008200 COPY GRPMEMB.
008300
008400 WORKING-STORAGE SECTION.
008410 01  FILE1-STAT                       PIC  X(02).
008420 01  FILE2-STAT                       PIC  X(02).
008430 01  FILE3-STAT                       PIC  X(02).
008500
008600 01  WS-FIELDS.
008700     03  FILLER                      PIC  X(11)  VALUE '**STORAGE**'.
008800     03  THIS-PGM                    PIC  X(08)  VALUE 'DFDETSIM'.
008900     03  WS-GROUP-SEQUENCE           PIC S9(06)  BINARY VALUE ZEROES.
009000     03  WS-IMG-COUNT                PIC S9(06)  BINARY VALUE ZEROES.
009100     03  WS-GROUPS-FOUND             PIC  9(07)  VALUE ZEROES.
009200     03  WS-FILES-PROCESSED          PIC  9(09)  VALUE ZEROES.
009300     03  WS-ERRORS                   PIC  9(05)  VALUE ZEROES.
009400     03  WS-ERROR-RATE               PIC S9(03)V9 COMP-3.
009500     03  VAR-EDIT                    PIC  Z(7)9-.
009600
009700     03  WS-HASH-A                   PIC  X(064) VALUE SPACES.
009800     03  WS-HASH-B                   PIC  X(064) VALUE SPACES.
009900     03  WS-CHAR-A                   PIC  X(001).
010000     03  WS-CHAR-B                   PIC  X(001).
010100     03  WS-HAMMING                  PIC S9(04)  BINARY.
010200     03  WS-SIMILARITY               PIC S9(03)V9 COMP-3.
010300     03  WS-SIM-SUM                  PIC S9(07)V9 COMP-3.
010400     03  WS-POS                      PIC S9(04)  BINARY.
010500     03  WS-GRP-MEMBER-COUNT         PIC S9(05)  BINARY.
010600
010700* ONE OCCURRENCE PER IMAGE-BEARING CATALOG ENTRY LOADED FOR THIS
010800* PASS.  WS-IMG-DONE-SW IS SET ONCE AN ENTRY HAS JOINED A GROUP
010900* SO THE GREEDY SWEEP DOES NOT PLACE IT IN A SECOND GROUP.
011000 01  WS-IMG-TABLE.
011100     03  WS-IMG-ENTRY OCCURS 1 TO 6000 TIMES
011200                      DEPENDING ON WS-IMG-COUNT
011300                      INDEXED BY WS-IMG-IDX WS-IMG-IDX2.
011400         05  WS-IMG-FILE-ID          PIC  9(09).
011500         05  WS-IMG-PERC-HASH        PIC  X(064).
011600         05  WS-IMG-DONE-SW          PIC  X(001).
011700             88  WS-IMG-DONE                    VALUE 'Y'.
011800
011900* ONE OCCURRENCE PER MEMBER OF THE GROUP CURRENTLY BEING BUILT.
012000 01  WS-GROUP-MEMBERS.
012100     03  WS-GM-ENTRY OCCURS 1 TO 6000 TIMES
012200                     DEPENDING ON WS-GRP-MEMBER-COUNT
012300                     INDEXED BY WS-GM-IDX.
012400         05  WS-GM-FILE-ID           PIC  9(09).
012500         05  WS-GM-SIMILARITY        PIC S9(03)V9 COMP-3.
012600
012700* HEX-DIGIT CHARACTER TABLE, '0'-'F' IN NUMERIC-VALUE ORDER, BUILT
012800* FROM A LITERAL STRING REDEFINED AS AN OCCURS TABLE - THE SAME
012900* VALUE/REDEFINES-INTO-A-TABLE TRICK USED ELSEWHERE IN THE SHOP
013000* FOR SMALL CONSTANT LOOKUP TABLES.
013100 01  WS-HEX-CHAR-VALUES              PIC X(16) VALUE '0123456789ABCDEF'.
013200 01  WS-HEX-CHAR-TABLE REDEFINES WS-HEX-CHAR-VALUES.
013300     03  WS-HEX-CHAR                 OCCURS 16 TIMES
013400                                     INDEXED BY WS-HC-IDX-A
013500                                                WS-HC-IDX-B
013600                                     PIC X(01).
013700
013800* PER-NIBBLE HAMMING-DISTANCE TABLE - ROW IS THE HEX VALUE (0-15)
013900* OF THE FIRST DIGIT, COLUMN IS THE HEX VALUE OF THE SECOND, CELL
014000* IS THE NUMBER OF DIFFERING BITS BETWEEN THE TWO 4-BIT NIBBLES.
014100 01  WS-NIBBLE-DIST-VALUES.
014200     03  FILLER                     PIC X(16) VALUE '0112122312232334'.
014300     03  FILLER                     PIC X(16) VALUE '1021213221323243'.
014400     03  FILLER                     PIC X(16) VALUE '1201231223123423'.
014500     03  FILLER                     PIC X(16) VALUE '2110322132214332'.
014600     03  FILLER                     PIC X(16) VALUE '1223011223341223'.
014700     03  FILLER                     PIC X(16) VALUE '2132102132432132'.
014800     03  FILLER                     PIC X(16) VALUE '2312120134232312'.
014900     03  FILLER                     PIC X(16) VALUE '3221211043323221'.
015000     03  FILLER                     PIC X(16) VALUE '1223233401121223'.
015100     03  FILLER                     PIC X(16) VALUE '2132324310212132'.
015200     03  FILLER                     PIC X(16) VALUE '2312342312012312'.
015300     03  FILLER                     PIC X(16) VALUE '3221433221103221'.
015400     03  FILLER                     PIC X(16) VALUE '2334122312230112'.
015500     03  FILLER                     PIC X(16) VALUE '3243213221321021'.
015600     03  FILLER                     PIC X(16) VALUE '3423231223121201'.
015700     03  FILLER                     PIC X(16) VALUE '4332322132212110'.
015800 01  WS-NIBBLE-DIST-TABLE REDEFINES WS-NIBBLE-DIST-VALUES.
015900     03  WS-NIB-ROW                  OCCURS 16 TIMES
016000                                     INDEXED BY WS-NIB-ROW-IDX.
016100         05  WS-NIB-COL              OCCURS 16 TIMES
016200                                     INDEXED BY WS-NIB-COL-IDX
016300                                     PIC 9(01).
016400
016500 COPY DFCONFIG.
016600
016700 COPY DFRTC.
016800
016900 COPY DFSTATW.
017000
017100/*****************************************************************
017200*                                                                *
017300*    PROCEDURE DIVISION                                          *
017400*                                                                *
017500******************************************************************
017600 PROCEDURE DIVISION.
017700
017800 A00-MAINLINE-ROUTINE.
017900
018000     PERFORM B10-INITIALIZATION THRU B15-EXIT.
018100
018200     IF  RTC-NORMAL
018300         PERFORM B30-LOAD-IMAGE-CANDIDATES THRU B35-EXIT
018400           UNTIL DFS-STAT-EOFILE(1)
018500              OR RTC-CODE NOT = ZERO
018600     END-IF.
018700
018800     IF  RTC-NORMAL
018900         PERFORM C00-GREEDY-GROUP-LOOP THRU C05-EXIT
019000           VARYING WS-IMG-IDX FROM 1 BY 1
019100             UNTIL WS-IMG-IDX > WS-IMG-COUNT
019200     END-IF.
019300
019400     PERFORM B20-TERMINATION THRU B25-EXIT.
019500
019600     PERFORM R00-PRINT-ALGO-LINE THRU R05-EXIT.
019700
019800     GOBACK.
019900
020000/*****************************************************************
020100*    PROGRAM INITIALIZATION ROUTINE                              *
020200******************************************************************
020300 B10-INITIALIZATION.
020400
020500     PERFORM B15-APPLY-MODE-OVERRIDES THRU B15A-EXIT.
020600     PERFORM B18-VALIDATE-CONFIG THRU B18A-EXIT.
020700
020800     MOVE 'FILECATI'                 TO DFS-FILE-NAME(1).
020900     MOVE 'GROUPOUT'                 TO DFS-FILE-NAME(2).
021000     MOVE 'MEMBROUT'                 TO DFS-FILE-NAME(3).
021100
021200     MOVE 'OPEN'                     TO DFS-FILE-ACTION(1).
021300     OPEN INPUT FILE-CATALOG-IN.
021400     MOVE FILE1-STAT                 TO DFS-FILE-STAT(1).
021500     MOVE 1                          TO DFS-SUB.
021600     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
021700
021800     IF  RTC-NORMAL
021900         MOVE 'OPEN'                 TO DFS-FILE-ACTION(2)
022000         OPEN OUTPUT GROUP-OUT
022100         MOVE FILE2-STAT             TO DFS-FILE-STAT(2)
022200         MOVE 2                      TO DFS-SUB
022300         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
022400     END-IF.
022500
022600     IF  RTC-NORMAL
022700         MOVE 'OPEN'                 TO DFS-FILE-ACTION(3)
022800         OPEN OUTPUT MEMBER-OUT
022900         MOVE FILE3-STAT             TO DFS-FILE-STAT(3)
023000         MOVE 3                      TO DFS-SUB
023100         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
023200     END-IF.
023300
023400     IF  RTC-NORMAL
023500         MOVE 'READ'                 TO DFS-FILE-ACTION(1)
023600         READ FILE-CATALOG-IN
023700             AT END SET DFS-STAT-EOFILE(1) TO TRUE
023800         END-READ
023900     END-IF.
024000
024100 B15-EXIT.
024200     EXIT.
024300
024400/*****************************************************************
024500*    MOVE THE SIMILAR-MODE OVERRIDE ROW INTO THE WORKING CONFIG  *
024600******************************************************************
024700 B15-APPLY-MODE-OVERRIDES.
024800
024900     MOVE 'SIMILAR'                  TO CFG-DETECTION-MODE.
025000     SET CFG-OVR-IDX                 TO 1.
025100     SEARCH CFG-OVR-ENTRY
025200         AT END
025300             MOVE 16                 TO RTC-CODE
025400         WHEN CFG-OVR-MODE(CFG-OVR-IDX) = 'SIMILAR      '
025500             MOVE CFG-OVR-PERC-THRESH(CFG-OVR-IDX)
025600                                     TO CFG-PERCEPTUAL-THRESHOLD
025700             MOVE CFG-OVR-MIN-CONF(CFG-OVR-IDX)
025800                                     TO CFG-MIN-CONFIDENCE-THRESH
025900             MOVE CFG-OVR-SIZE-TOL(CFG-OVR-IDX)
026000                                     TO CFG-SIZE-TOLERANCE
026100             MOVE CFG-OVR-TIME-TOL(CFG-OVR-IDX)
026200                                     TO CFG-TIME-TOLERANCE
026300             MOVE CFG-OVR-MERGE-SW(CFG-OVR-IDX)
026400                                     TO CFG-CROSS-ALGO-VALID-SW.
026500
026600 B15A-EXIT.
026700     EXIT.
026800
026900/*****************************************************************
027000*    VALIDATE THE EFFECTIVE CONFIGURATION                        *
027100******************************************************************
027200 B18-VALIDATE-CONFIG.
027300
027400     MOVE ZERO                       TO CFG-VALIDATION-ERRORS.
027500
027600     IF  CFG-PERCEPTUAL-THRESHOLD < 0 OR > 100
027700         ADD 1 TO CFG-VALIDATION-ERRORS
027800         DISPLAY 'CONFIG ERROR - PERCEPTUAL THRESHOLD OUT OF RANGE'
027900                                                    UPON PRINTER
028000     END-IF.
028100
028200     IF  CFG-MIN-CONFIDENCE-THRESH < 0 OR > 100
028300         ADD 1 TO CFG-VALIDATION-ERRORS
028400         DISPLAY 'CONFIG ERROR - MIN CONFIDENCE OUT OF RANGE'
028500                                                    UPON PRINTER
028600     END-IF.
028700
028800     IF  CFG-MAX-RESULTS-PER-GROUP NOT > ZERO
028900         ADD 1 TO CFG-VALIDATION-ERRORS
029000         DISPLAY 'CONFIG ERROR - MAX RESULTS PER GROUP NOT POSITIVE'
029100                                                    UPON PRINTER
029200     END-IF.
029300
029400     IF  CFG-VALIDATION-ERRORS > ZERO
029500         MOVE 16                     TO RTC-CODE
029600     END-IF.
029700
029800 B18A-EXIT.
029900     EXIT.
030000
030100/*****************************************************************
030200*    PROGRAM TERMINATION ROUTINE                                 *
030300******************************************************************
030400 B20-TERMINATION.
030500
030600     CLOSE FILE-CATALOG-IN
030700           GROUP-OUT
030800           MEMBER-OUT.
030900
031000 B25-EXIT.
031100     EXIT.
031200
031300/*****************************************************************
031400*    CHECK A SEQUENTIAL FILE'S STATUS                            *
031500******************************************************************
031600 B90-CHECK-STATUS.
031700 COPY DFSTATP.
031800 B95-EXIT-CHECK.
031900     EXIT.
032000
032100/*****************************************************************
032200*    LOAD EVERY IMAGE-BEARING CATALOG ENTRY INTO MEMORY          *
032300******************************************************************
032400 B30-LOAD-IMAGE-CANDIDATES.
032500
032600     ADD  1                          TO WS-FILES-PROCESSED.
032700     IF  FCR-IMG-WIDTH > ZERO
032800     AND FCR-IMG-HEIGHT > ZERO
032900     AND FCR-PERC-HASH NOT = SPACES
033000         ADD  1                      TO WS-IMG-COUNT
033100         MOVE FCR-FILE-ID            TO WS-IMG-FILE-ID(WS-IMG-COUNT)
033200         MOVE FCR-PERC-HASH          TO WS-IMG-PERC-HASH(WS-IMG-COUNT)
033300         MOVE 'N'                    TO WS-IMG-DONE-SW(WS-IMG-COUNT)
033400     END-IF.
033500
033600     MOVE 'READ'                     TO DFS-FILE-ACTION(1).
033700     READ FILE-CATALOG-IN
033800         AT END SET DFS-STAT-EOFILE(1) TO TRUE
033900     END-READ.
034000
034100 B35-EXIT.
034200     EXIT.
034300
034400/*****************************************************************
034500*    GREEDY GROUPING SWEEP OVER THE IMAGE TABLE                  *
034600******************************************************************
034700 C00-GREEDY-GROUP-LOOP.
034800
034900     IF  WS-IMG-DONE(WS-IMG-IDX)
035000         GO TO C05-EXIT
035100     END-IF.
035200
035300     MOVE 'Y'                        TO WS-IMG-DONE-SW(WS-IMG-IDX).
035400     MOVE 1                          TO WS-GRP-MEMBER-COUNT.
035500     MOVE WS-IMG-FILE-ID(WS-IMG-IDX) TO WS-GM-FILE-ID(1).
035600     MOVE 100.0                      TO WS-GM-SIMILARITY(1).
035700     MOVE 100.0                      TO WS-SIM-SUM.
035800
035900     SET WS-IMG-IDX2                 TO WS-IMG-IDX.
036000     SET WS-IMG-IDX2                 UP BY 1.
036100     PERFORM C10-COMPARE-REST THRU C15-EXIT
036200       VARYING WS-IMG-IDX2 FROM WS-IMG-IDX2 BY 1
036300         UNTIL WS-IMG-IDX2 > WS-IMG-COUNT.
036400
036500     IF  WS-GRP-MEMBER-COUNT > 1
036600         PERFORM F00-WRITE-GROUP THRU F05-EXIT
036700     END-IF.
036800
036900 C05-EXIT.
037000     EXIT.
037100
037200 C10-COMPARE-REST.
037300
037400     IF  WS-IMG-DONE(WS-IMG-IDX2)
037500         GO TO C15-EXIT
037600     END-IF.
037700
037800     MOVE WS-IMG-PERC-HASH(WS-IMG-IDX) TO WS-HASH-A.
037900     MOVE WS-IMG-PERC-HASH(WS-IMG-IDX2) TO WS-HASH-B.
038000     PERFORM D00-COMPUTE-HAMMING-SIMILARITY THRU D05-EXIT.
038100
038200     IF  WS-SIMILARITY NOT < CFG-PERCEPTUAL-THRESHOLD
038300         MOVE 'Y'                    TO WS-IMG-DONE-SW(WS-IMG-IDX2)
038400         ADD  1                      TO WS-GRP-MEMBER-COUNT
038500         MOVE WS-IMG-FILE-ID(WS-IMG-IDX2)
038600                                     TO WS-GM-FILE-ID(WS-GRP-MEMBER-COUNT)
038700         MOVE WS-SIMILARITY          TO
038710             WS-GM-SIMILARITY(WS-GRP-MEMBER-COUNT)
038800         ADD  WS-SIMILARITY          TO WS-SIM-SUM
038900     END-IF.
039000
039100 C15-EXIT.
039200     EXIT.
039300
039400/*****************************************************************
039500*    HAMMING DISTANCE AND SIMILARITY BETWEEN WS-HASH-A/WS-HASH-B *
039600******************************************************************
039700 D00-COMPUTE-HAMMING-SIMILARITY.
039800
039900     MOVE ZERO                       TO WS-HAMMING.
040000     IF  WS-HASH-A = SPACES OR WS-HASH-B = SPACES
040100         MOVE 0.0                    TO WS-SIMILARITY
040200         GO TO D05-EXIT
040300     END-IF.
040400
040500     PERFORM D10-HAMMING-LOOP THRU D15-EXIT
040600       VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 64.
040700
040800     COMPUTE WS-SIMILARITY ROUNDED =
040900         (256 - WS-HAMMING) / 256 * 100.
041000     IF  WS-SIMILARITY < 0.0
041100         MOVE 0.0                    TO WS-SIMILARITY
041200     END-IF.
041300
041400 D05-EXIT.
041500     EXIT.
041600
041700 D10-HAMMING-LOOP.
041800
041900     MOVE WS-HASH-A(WS-POS:1)        TO WS-CHAR-A.
042000     MOVE WS-HASH-B(WS-POS:1)        TO WS-CHAR-B.
042100
042200     SET WS-HC-IDX-A                 TO 1.
042300     SEARCH WS-HEX-CHAR
042400         AT END CONTINUE
042500         WHEN WS-HEX-CHAR(WS-HC-IDX-A) = WS-CHAR-A CONTINUE
042600     END-SEARCH.
042700
042800     SET WS-HC-IDX-B                 TO 1.
042900     SEARCH WS-HEX-CHAR
043000         AT END CONTINUE
043100         WHEN WS-HEX-CHAR(WS-HC-IDX-B) = WS-CHAR-B CONTINUE
043200     END-SEARCH.
043300
043400     SET WS-NIB-ROW-IDX              TO WS-HC-IDX-A.
043500     SET WS-NIB-COL-IDX              TO WS-HC-IDX-B.
043600     ADD  WS-NIB-COL(WS-NIB-ROW-IDX WS-NIB-COL-IDX) TO WS-HAMMING.
043700
043800 D15-EXIT.
043900     EXIT.
044000
044100/*****************************************************************
044200*    WRITE ONE DUPLICATE-GROUP-RECORD AND ITS GROUP MEMBERS      *
044300******************************************************************
044400 F00-WRITE-GROUP.
044500
044600     ADD  1                          TO WS-GROUP-SEQUENCE
044700                                        WS-GROUPS-FOUND.
044800     MOVE 'PERC-'                    TO DGR-GID-PREFIX.
044900     MOVE WS-GROUP-SEQUENCE          TO DGR-GID-SEQUENCE.
045000     MOVE 'PERCEPTUAL'               TO DGR-DETECT-METHOD.
045100     MOVE WS-GRP-MEMBER-COUNT        TO DGR-FILE-COUNT.
045200
045300     COMPUTE DGR-CONFIDENCE-SCORE ROUNDED =
045400         WS-SIM-SUM / WS-GRP-MEMBER-COUNT.
045500     MOVE DGR-CONFIDENCE-SCORE       TO DGR-SIMILARITY-PCT.
045600
045700     MOVE ZERO                       TO DGR-TOTAL-SIZE.
045800     SET WS-GM-IDX                   TO 1.
045900     PERFORM F10-WRITE-MEMBER THRU F15-EXIT
046000       VARYING WS-GM-IDX FROM 1 BY 1
046100         UNTIL WS-GM-IDX > WS-GRP-MEMBER-COUNT.
046200
046300     MOVE 'WRITE'                    TO DFS-FILE-ACTION(2).
046400     WRITE DGR-DUPLICATE-GROUP-RECORD.
046500
046600 F05-EXIT.
046700     EXIT.
046800
046900 F10-WRITE-MEMBER.
047000
047100     MOVE DGR-GROUP-ID               TO GMR-GROUP-ID.
047200     MOVE WS-GM-FILE-ID(WS-GM-IDX)   TO GMR-FILE-ID.
047300     MOVE WS-GM-SIMILARITY(WS-GM-IDX) TO GMR-MEMBER-CONFIDENCE.
047400     IF  WS-GM-IDX = 1
047500         MOVE 'Y'                    TO GMR-IS-ORIGINAL
047600     ELSE
047700         MOVE 'N'                    TO GMR-IS-ORIGINAL
047800     END-IF.
047900
048000     MOVE 'WRITE'                    TO DFS-FILE-ACTION(3).
048100     WRITE GMR-GROUP-MEMBER-RECORD.
048200
048300 F15-EXIT.
048400     EXIT.
048500
048600/*****************************************************************
048700*    ALGORITHM PERFORMANCE LINE FOR THIS DETECTOR                *
048800******************************************************************
048900 R00-PRINT-ALGO-LINE.
049000
049100     IF  WS-FILES-PROCESSED = ZERO
049200         MOVE ZERO                   TO WS-ERROR-RATE
049300     ELSE
049400         COMPUTE WS-ERROR-RATE ROUNDED =
049500             WS-ERRORS / WS-FILES-PROCESSED * 100
049600     END-IF.
049700
049800     DISPLAY ' '                                       UPON PRINTER.
049900     DISPLAY 'PERCEPTUAL SIMILARITY DETECTOR'           UPON PRINTER.
050000     MOVE WS-FILES-PROCESSED         TO VAR-EDIT.
050100     DISPLAY '  FILES PROCESSED ..... ' VAR-EDIT       UPON PRINTER.
050200     MOVE WS-GROUPS-FOUND            TO VAR-EDIT.
050300     DISPLAY '  GROUPS FOUND ........ ' VAR-EDIT       UPON PRINTER.
050400
050500 R05-EXIT.
050600     EXIT.
