000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DFCATRPT.
000900 AUTHOR.        DAVE L CLARK.
001000 DATE-WRITTEN.  FEBRUARY 1992.
001100 DATE-COMPILED.
001200 INSTALLATION.  SMART FOLDER GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       READS THE WHOLE FILE CATALOG ONE TIME AND PRINTS
001500*               THE CATALOG STATISTICS REPORT - SIZE TOTALS, THE
001600*               FILE-TYPE DISTRIBUTION, AND THE BASIC EXACT-
001700*               DUPLICATE LISTING BY SHARED SHA-256 HASH.
001800
001900* CHANGE HISTORY ------------------------------------------------
002000* 02/11/1992 DLC ORIGINAL PROGRAM.
002100* 09/08/1993 RAH ADDED FILE-TYPE DISTRIBUTION TABLE.
002200* 04/09/1999 TJK Y2K - CREATED-TS/MODIFIED-TS NOT REFERENCED BY
002300*               THIS PROGRAM, REVIEWED AND PASSED UNDER REQ#
002400*               Y2K-0147 WITH NO CHANGE.
002500* 01/18/2001 DLC WIDENED WS-EXT-TABLE TO 200 ENTRIES - SHOP NOW
002600*               HOLDS MORE FILE TYPES THAN THE ORIGINAL 50 SLOTS.
002700* 05/30/2003 RAH IMAGE-WITH-HASH COUNT ADDED FOR THE NEW
002800*               PERCEPTUAL DETECTOR'S COVERAGE CHECK.
002850* 02/14/2005 DLC REMOVED THE UNUSED UPSI-7/WITH-UPDATES SWITCH -
002860*               CARRIED OVER FROM THE OLD VSE JOBSTREAM AND NEVER
002870*               TESTED BY THIS PROGRAM.  REQ# DLC-0177.
002900* END OF HISTORY ------------------------------------------------
003000
003100/*****************************************************************
003200*                                                                *
003300*    ENVIRONMENT DIVISION                                        *
003400*                                                                *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700
003800 CONFIGURATION SECTION.
003900
004000 SOURCE-COMPUTER. IBM-2086-A04-140.
004100 OBJECT-COMPUTER. IBM-2086-A04-140.
004200
004300 SPECIAL-NAMES.
004400     SYSLST IS PRINTER.
004600
004700 INPUT-OUTPUT SECTION.
004800
004900 FILE-CONTROL.
005000
005100     SELECT FILE-CATALOG-IN
005200         ASSIGN TO FILECATI
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS FILE1-STAT.
005500
005600/*****************************************************************
005700*                                                                *
005800*    DATA DIVISION                                                *
005900*                                                                *
006000******************************************************************
006100 DATA DIVISION.
006200
006300 FILE SECTION.
006400
006500 FD  FILE-CATALOG-IN.
006600 COPY FILECAT.
006700
006800 WORKING-STORAGE SECTION.
006900 01  FILE1-STAT                       PIC  X(02).
007000
007100 01  WS-FIELDS.
007200     03  FILLER                      PIC  X(11)  VALUE '**STORAGE**'.
007300     03  THIS-PGM                    PIC  X(08)  VALUE 'DFCATRPT'.
007400     03  WS-CAT-COUNT                PIC S9(05)  BINARY VALUE ZEROES.
007500     03  WS-TOTAL-FILES              PIC  9(09)  VALUE ZEROES.
007600     03  WS-TOTAL-SIZE               PIC  9(15)  VALUE ZEROES.
007700     03  WS-AVG-SIZE                 PIC  9(15)  VALUE ZEROES.
007800     03  WS-MAX-SIZE                 PIC  9(12)  VALUE ZEROES.
007900     03  WS-MIN-SIZE                 PIC  9(12)  VALUE ZEROES.
008000     03  WS-IMAGE-COUNT              PIC  9(09)  VALUE ZEROES.
008100     03  WS-IMAGE-HASH-COUNT         PIC  9(09)  VALUE ZEROES.
008200     03  WS-DUP-HASH-GROUPS          PIC  9(07)  VALUE ZEROES.
008300     03  WS-DUP-HASH-FILES           PIC  9(09)  VALUE ZEROES.
008310     03  WS-KEPT-GRP-COUNT           PIC S9(05)  BINARY VALUE ZEROES.
008320     03  WS-KEPT-MBR-COUNT           PIC S9(05)  BINARY VALUE ZEROES.
008330     03  WS-MBR-POS                  PIC S9(05)  BINARY VALUE ZEROES.
008400     03  WS-EXT-COUNT                PIC S9(05)  BINARY VALUE ZEROES.
008500     03  WS-OUTER-IDX                PIC S9(05)  BINARY VALUE ZEROES.
008600     03  WS-INNER-IDX                PIC S9(05)  BINARY VALUE ZEROES.
008700     03  WS-HOLD-COUNT               PIC S9(05)  BINARY VALUE ZEROES.
008800     03  WS-ORIG-ROW                 PIC S9(05)  BINARY VALUE ZEROES.
008900     03  WS-KB-AMOUNT                PIC  9(09)V9 COMP-3.
009000     03  WS-MB-AMOUNT                PIC  9(09)V9 COMP-3.
009100     03  VAR-EDIT                    PIC  Z(7)9-.
009200     03  VAR-EDIT-15                 PIC  Z(13)9-.
009300     03  VAR-EDIT-DEC                PIC  Z(7)9.9-.
009410     03  VAR-SIZE-TEXT               PIC  X(12).
009420     03  FILLER                      PIC  X(01).
010000
010100* CATALOG ENTRIES HELD IN MEMORY FOR THE HASH-GROUPING PASS -
010200* LOADED ONCE ON THE SINGLE READ OF THE CATALOG FILE.
010300 01  WS-CAT-TABLE.
010400     03  WS-CAT-ENTRY OCCURS 1 TO 9000 TIMES
010500                      DEPENDING ON WS-CAT-COUNT
010600                      INDEXED BY WS-CAT-IDX WS-CAT-IDX2.
010700         05  WS-CAT-FILE-ID          PIC  9(09).
010800         05  WS-CAT-FILE-NAME        PIC  X(050).
010810*
010820* SHORTENED VIEW OF THE FILE NAME FOR THE DUPLICATE-LISTING LINE,
010830* SO NAME + FORMATTED SIZE + [ORIGINAL] MARKER STAYS INSIDE 80
010840* COLUMNS ON THE PRINTED FORM.
010850         05  WS-CAT-NAME-BRK REDEFINES WS-CAT-FILE-NAME.
010860             07  WS-CAT-NAME-PRINT   PIC  X(030).
010870             07  WS-CAT-NAME-REST    PIC  X(020).
010900         05  WS-CAT-FILE-SIZE        PIC  9(12).
011000         05  WS-CAT-SHA-HASH         PIC  X(064).
011100         05  WS-CAT-DONE-SW          PIC  X(01)  VALUE 'N'.
011200             88  WS-CAT-DONE                     VALUE 'Y'.
011210         05  FILLER                  PIC  X(01).
011220*
011230* SHORTENED VIEW OF THE HASH, USED ON THE PRINTED DUPLICATE
011240* LISTING SO THE HASH LINE STAYS INSIDE THE SHOP'S 80-COLUMN
011250* GREEN-BAR FORM WIDTH.
011260         05  WS-CAT-HASH-BRK REDEFINES WS-CAT-SHA-HASH.
011270             07  WS-CAT-HASH-PREFIX  PIC  X(016).
011280             07  WS-CAT-HASH-REST    PIC  X(048).
011300
011400* HOLDING AREA FOR THE MEMBER LIST OF THE HASH VALUE CURRENTLY
011500* BEING FLUSHED OUT TO THE BASIC DUPLICATE LISTING.
011600 01  WS-HOLD-TABLE.
011700     03  WS-HOLD-ENTRY OCCURS 1 TO 9000 TIMES
011800                       DEPENDING ON WS-HOLD-COUNT
011900                       INDEXED BY WS-HOLD-IDX.
012000         05  WS-HOLD-CAT-ROW         PIC S9(05)  BINARY.
012010         05  FILLER                  PIC  X(01).
012100
012200* ONE ENTRY PER DISTINCT FILE EXTENSION ENCOUNTERED ON THE SCAN -
012210* THE SHOP'S CATALOG RARELY CARRIES MORE THAN A FEW DOZEN TYPES.
012220 01  WS-EXT-TABLE.
012400     03  WS-EXT-ENTRY OCCURS 1 TO 200 TIMES
012500                      DEPENDING ON WS-EXT-COUNT
012600                      INDEXED BY WS-EXT-IDX.
012700         05  WS-EXT-VALUE            PIC  X(010).
012800         05  WS-EXT-TALLY            PIC S9(07)  BINARY.
012810         05  FILLER                  PIC  X(01).
012900
012910* ONE ENTRY PER SHARED-HASH GROUP KEPT FOR THE BASIC DUPLICATE
012920* LISTING - FILLED BY E00 BEFORE THE REPORT IS PRINTED SO THE
012930* LISTING COMES OUT AFTER THE DATABASE/SIZE/TYPE SECTIONS PER R3.
012940 01  WS-GRP-TABLE.
012950     03  WS-GRP-ENTRY OCCURS 1 TO 2000 TIMES
012960                      DEPENDING ON WS-KEPT-GRP-COUNT
012970                      INDEXED BY WS-GRP-IDX.
012980         05  WS-GRP-START            PIC S9(05)  BINARY.
012990         05  WS-GRP-COUNT            PIC S9(05)  BINARY.
013000         05  WS-GRP-ORIG-ROW         PIC S9(05)  BINARY.
013010         05  FILLER                  PIC  X(01).
013020
013030* FLATTENED MEMBER LIST FOR ALL KEPT GROUPS - EACH GROUP'S SLICE
013040* RUNS FROM WS-GRP-START FOR WS-GRP-COUNT ENTRIES.
013050 01  WS-MBR-LIST.
013060     03  WS-MBR-ENTRY OCCURS 1 TO 9000 TIMES
013070                      DEPENDING ON WS-KEPT-MBR-COUNT
013080                      INDEXED BY WS-MBR-IDX.
013090         05  WS-MBR-CAT-ROW          PIC S9(05)  BINARY.
013100         05  FILLER                  PIC  X(01).
013110
013120 COPY DFRTC.
013130
013140 COPY DFSTATW.
013150
013400/*****************************************************************
013500*                                                                *
013600*    PROCEDURE DIVISION                                          *
013700*                                                                *
013800******************************************************************
013900 PROCEDURE DIVISION.
014000
014100 A00-MAINLINE-ROUTINE.
014200
014300     PERFORM B10-INITIALIZATION THRU B15-EXIT.
014400
014500     IF  RTC-NORMAL
014600         PERFORM C00-ACCUMULATE-CATALOG-STATS THRU C05-EXIT
014700           UNTIL DFS-STAT-EOFILE(1)
014800     END-IF.
014900
015000     IF  RTC-NORMAL
015100         PERFORM E00-BASIC-DUPLICATE-LISTING THRU E05-EXIT
015200     END-IF.
015300
015400     PERFORM B20-TERMINATION THRU B25-EXIT.
015500
015600     IF  RTC-NORMAL
015700         PERFORM R00-PRINT-DATABASE-STATS THRU R05-EXIT
015800         PERFORM R10-PRINT-SIZE-STATS THRU R15-EXIT
015900         PERFORM R20-PRINT-TYPE-DISTRIBUTION THRU R25-EXIT
016000         PERFORM R30-PRINT-DUPLICATE-LISTING THRU R35-EXIT
016100     END-IF.
016200
016300     GOBACK.
016400
016500/*****************************************************************
016600*    PROGRAM INITIALIZATION ROUTINE                              *
016700******************************************************************
016800 B10-INITIALIZATION.
016900
017000     MOVE 'FILECATI'                 TO DFS-FILE-NAME(1).
017100
017200     MOVE 'OPEN'                     TO DFS-FILE-ACTION(1).
017300     OPEN INPUT FILE-CATALOG-IN.
017400     MOVE FILE1-STAT                 TO DFS-FILE-STAT(1).
017500     MOVE 1                          TO DFS-SUB.
017600     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
017700
017800     MOVE 999999999999              TO WS-MIN-SIZE.
017900
018000     IF  RTC-NORMAL
018100         MOVE 'READ'                 TO DFS-FILE-ACTION(1)
018200         READ FILE-CATALOG-IN
018300             AT END SET DFS-STAT-EOFILE(1) TO TRUE
018400         END-READ
018500     END-IF.
018600
018700 B15-EXIT.
018800     EXIT.
018900
019000/*****************************************************************
019100*    PROGRAM TERMINATION ROUTINE                                 *
019200******************************************************************
019300 B20-TERMINATION.
019400
019500     CLOSE FILE-CATALOG-IN.
019600
019700 B25-EXIT.
019800     EXIT.
019900
020000/*****************************************************************
020100*    CHECK A SEQUENTIAL FILE'S STATUS                            *
020200******************************************************************
020300 B90-CHECK-STATUS.
020400 COPY DFSTATP.
020500 B95-EXIT-CHECK.
020600     EXIT.
020700
020800/*****************************************************************
020900*    ACCUMULATE WHOLE-CATALOG STATISTICS FOR ONE RECORD AND      *
021000*    LOAD THE RECORD INTO THE IN-MEMORY TABLE FOR THE BASIC      *
021100*    DUPLICATE-LISTING PASS THAT FOLLOWS                        *
021200******************************************************************
021300 C00-ACCUMULATE-CATALOG-STATS.
021400
021500     ADD  1                          TO WS-TOTAL-FILES
021600                                        WS-CAT-COUNT.
021700     ADD  FCR-FILE-SIZE              TO WS-TOTAL-SIZE.
021800
021900     IF  FCR-FILE-SIZE > WS-MAX-SIZE
022000         MOVE FCR-FILE-SIZE          TO WS-MAX-SIZE
022100     END-IF.
022200     IF  FCR-FILE-SIZE < WS-MIN-SIZE
022300         MOVE FCR-FILE-SIZE          TO WS-MIN-SIZE
022400     END-IF.
022500
022600     IF  FCR-IMG-WIDTH > ZERO
022700     AND FCR-IMG-HEIGHT > ZERO
022800         ADD  1                      TO WS-IMAGE-COUNT
022900         IF  FCR-PERC-HASH NOT = SPACES
023000             ADD  1                  TO WS-IMAGE-HASH-COUNT
023100         END-IF
023200     END-IF.
023300
023400     PERFORM D00-BUILD-TYPE-DISTRIBUTION THRU D05-EXIT.
023500
023600     MOVE FCR-FILE-ID                TO WS-CAT-FILE-ID(WS-CAT-COUNT).
023700     MOVE FCR-FILE-NAME              TO
023710         WS-CAT-FILE-NAME(WS-CAT-COUNT).
023800     MOVE FCR-FILE-SIZE              TO
023810         WS-CAT-FILE-SIZE(WS-CAT-COUNT).
023900     MOVE FCR-SHA-HASH               TO
023910         WS-CAT-SHA-HASH(WS-CAT-COUNT).
024000     MOVE 'N'                        TO WS-CAT-DONE-SW(WS-CAT-COUNT).
024100
024200     MOVE 'READ'                     TO DFS-FILE-ACTION(1).
024300     READ FILE-CATALOG-IN
024400         AT END SET DFS-STAT-EOFILE(1) TO TRUE
024500     END-READ.
024600
024700 C05-EXIT.
024800     EXIT.
024900
025000/*****************************************************************
025100*    FIND OR ADD THIS RECORD'S EXTENSION IN THE TYPE-DISTRIBUTION *
025200*    TABLE AND BUMP ITS TALLY - A BLANK FCR-FILE-TYPE IS CARRIED  *
025300*    UNDER THE LITERAL KEY 'UNKNOWN'                              *
025400******************************************************************
025500 D00-BUILD-TYPE-DISTRIBUTION.
025600
025700     MOVE FCR-FILE-TYPE              TO VAR-SIZE-TEXT.
025800     IF  FCR-FILE-TYPE = SPACES
025900         MOVE 'UNKNOWN'              TO VAR-SIZE-TEXT
026000     END-IF.
026100
026200     SET WS-EXT-IDX                  TO 1.
026300     SEARCH WS-EXT-ENTRY
026400         AT END
026500             ADD  1                  TO WS-EXT-COUNT
026600             MOVE VAR-SIZE-TEXT      TO WS-EXT-VALUE(WS-EXT-COUNT)
026700             MOVE 1                  TO WS-EXT-TALLY(WS-EXT-COUNT)
026800         WHEN WS-EXT-VALUE(WS-EXT-IDX) = VAR-SIZE-TEXT
026900             ADD  1                  TO WS-EXT-TALLY(WS-EXT-IDX)
027000     END-SEARCH.
027100
027200 D05-EXIT.
027300     EXIT.
027400
027500/*****************************************************************
027600*    BASIC EXACT-DUPLICATE LISTING - GROUP THE IN-MEMORY CATALOG  *
027700*    TABLE BY SHA-256 HASH, SKIPPING BLANK HASHES, AND MARK THE   *
027800*    SMALLEST MEMBER OF EACH SHARED HASH AS THE ORIGINAL          *
027900******************************************************************
028000 E00-BASIC-DUPLICATE-LISTING.
028100
028200     IF  WS-CAT-COUNT = ZERO
028300         GO TO E05-EXIT
028400     END-IF.
028500
028600     PERFORM E10-TEST-ONE-OUTER-ROW THRU E15-EXIT
028700       VARYING WS-OUTER-IDX FROM 1 BY 1
028800         UNTIL WS-OUTER-IDX > WS-CAT-COUNT.
028900
029000 E05-EXIT.
029100     EXIT.
029200
029300 E10-TEST-ONE-OUTER-ROW.
029400
029500     IF  WS-CAT-DONE(WS-OUTER-IDX)
029600         GO TO E15-EXIT
029700     END-IF.
029800     IF  WS-CAT-SHA-HASH(WS-OUTER-IDX) = SPACES
029900         GO TO E15-EXIT
030000     END-IF.
030100
030200     MOVE ZERO                       TO WS-HOLD-COUNT.
030300     ADD  1                          TO WS-HOLD-COUNT.
030400     MOVE WS-OUTER-IDX               TO WS-HOLD-CAT-ROW(WS-HOLD-COUNT).
030500     SET WS-CAT-IDX                  TO WS-OUTER-IDX.
030600     SET WS-CAT-DONE(WS-CAT-IDX)     TO TRUE.
030700
030800     PERFORM E20-TEST-ONE-INNER-ROW THRU E25-EXIT
030900       VARYING WS-INNER-IDX FROM WS-OUTER-IDX BY 1
031000         UNTIL WS-INNER-IDX > WS-CAT-COUNT.
031100
031200     IF  WS-HOLD-COUNT > 1
031300         ADD  1                      TO WS-DUP-HASH-GROUPS
031310                                        WS-KEPT-GRP-COUNT
031400         ADD  WS-HOLD-COUNT          TO WS-DUP-HASH-FILES
031500         PERFORM F00-FIND-SMALLEST-MEMBER THRU F05-EXIT
031510         PERFORM G00-SAVE-GROUP THRU G05-EXIT
031700     END-IF.
031800
031900 E15-EXIT.
032000     EXIT.
032100
032200 E20-TEST-ONE-INNER-ROW.
032300
032400     IF  WS-INNER-IDX = WS-OUTER-IDX
032500         GO TO E25-EXIT
032600     END-IF.
032700     IF  WS-CAT-DONE(WS-INNER-IDX)
032800         GO TO E25-EXIT
032900     END-IF.
033000     IF  WS-CAT-SHA-HASH(WS-INNER-IDX) NOT = WS-CAT-SHA-HASH(WS-OUTER-IDX)
033100         GO TO E25-EXIT
033200     END-IF.
033300
033400     ADD  1                          TO WS-HOLD-COUNT.
033500     MOVE WS-INNER-IDX               TO WS-HOLD-CAT-ROW(WS-HOLD-COUNT).
033600     SET WS-CAT-IDX2                 TO WS-INNER-IDX.
033700     SET WS-CAT-DONE(WS-CAT-IDX2)    TO TRUE.
033800
033900 E25-EXIT.
034000     EXIT.
034100
034200/*****************************************************************
034300*    WITHIN THE CURRENT HASH GROUP, FLAG THE SMALLEST FILE AS    *
034400*    THE ORIGINAL - FIRST ENCOUNTERED WINS A TIE ON SIZE         *
034500******************************************************************
034600 F00-FIND-SMALLEST-MEMBER.
034700
034800     SET WS-HOLD-IDX                 TO 1.
034900     SET WS-CAT-IDX                  TO WS-HOLD-CAT-ROW(1).
035000     MOVE 1                          TO WS-ORIG-ROW.
035100
035200     PERFORM F10-TEST-ONE-MEMBER THRU F15-EXIT
035300       VARYING WS-HOLD-IDX FROM 2 BY 1
035400         UNTIL WS-HOLD-IDX > WS-HOLD-COUNT.
035500
035600 F05-EXIT.
035700     EXIT.
035800
035900 F10-TEST-ONE-MEMBER.
036000
036100     SET WS-CAT-IDX2                 TO WS-HOLD-CAT-ROW(WS-HOLD-IDX).
036200     SET WS-CAT-IDX                  TO WS-HOLD-CAT-ROW(WS-ORIG-ROW).
036300     IF  WS-CAT-FILE-SIZE(WS-CAT-IDX2) < WS-CAT-FILE-SIZE(WS-CAT-IDX)
036400         MOVE WS-HOLD-IDX            TO WS-ORIG-ROW
036500     END-IF.
036600
036700 F15-EXIT.
036800     EXIT.
036900
036950/*****************************************************************
036960*    SAVE A DISCOVERED DUPLICATE GROUP OFF THE TRANSIENT HOLD    *
036970*    TABLE INTO THE PERMANENT GRP/MBR TABLES SO R30 CAN PRINT    *
036980*    THE WHOLE LISTING ONCE, AFTER THE TYPE DISTRIBUTION - RAH   *
036990*    05/30/2003 REQ# RAH-0212                                   *
037000 G00-SAVE-GROUP.
037010
037020     COMPUTE WS-GRP-START(WS-KEPT-GRP-COUNT) =
037030             WS-KEPT-MBR-COUNT + 1.
037040     MOVE WS-HOLD-COUNT    TO WS-GRP-COUNT(WS-KEPT-GRP-COUNT).
037050     MOVE WS-ORIG-ROW      TO WS-GRP-ORIG-ROW(WS-KEPT-GRP-COUNT).
037060
037070     PERFORM G10-APPEND-ONE-MEMBER THRU G15-EXIT
037080       VARYING WS-HOLD-IDX FROM 1 BY 1
037090         UNTIL WS-HOLD-IDX > WS-HOLD-COUNT.
037100
037110 G05-EXIT.
037120     EXIT.
037130
037140 G10-APPEND-ONE-MEMBER.
037150
037160     ADD  1                TO WS-KEPT-MBR-COUNT.
037170     MOVE WS-HOLD-CAT-ROW(WS-HOLD-IDX)
037180                           TO WS-MBR-CAT-ROW(WS-KEPT-MBR-COUNT).
037190
037200 G15-EXIT.
037210     EXIT.
037220
037230/*****************************************************************
037240*    WHOLE-CATALOG DATABASE STATISTICS SECTION OF R3             *
037250******************************************************************
037260 R00-PRINT-DATABASE-STATS.
037400
037500     DISPLAY ' '                                       UPON PRINTER.
037600     DISPLAY '***************************************'  UPON PRINTER.
037700     DISPLAY '*      CATALOG STATISTICS REPORT       *'  UPON PRINTER.
037800     DISPLAY '***************************************'  UPON PRINTER.
037900     DISPLAY ' '                                       UPON PRINTER.
038000     DISPLAY 'DATABASE STATISTICS:'                     UPON PRINTER.
038100     MOVE WS-TOTAL-FILES             TO VAR-EDIT.
038200     DISPLAY '  TOTAL FILES .......... ' VAR-EDIT      UPON PRINTER.
038300     MOVE WS-DUP-HASH-GROUPS         TO VAR-EDIT.
038400     DISPLAY '  DUPLICATE HASH GROUPS  ' VAR-EDIT      UPON PRINTER.
038500     MOVE WS-DUP-HASH-FILES          TO VAR-EDIT.
038600     DISPLAY '  DUPLICATE FILE COUNT   ' VAR-EDIT      UPON PRINTER.
038700     MOVE WS-IMAGE-COUNT             TO VAR-EDIT.
038800     DISPLAY '  TOTAL IMAGES .........  ' VAR-EDIT     UPON PRINTER.
038900     MOVE WS-IMAGE-HASH-COUNT        TO VAR-EDIT.
039000     DISPLAY '  IMAGES WITH PERC HASH  ' VAR-EDIT      UPON PRINTER.
039100
039200 R05-EXIT.
039300     EXIT.
039400
039500/*****************************************************************
039600*    SIZE STATISTICS SECTION OF R3 - AVERAGE IS TRUNCATED TO AN  *
039700*    INTEGER BEFORE IT IS FORMATTED FOR DISPLAY                  *
039800******************************************************************
039900 R10-PRINT-SIZE-STATS.
040000
040100     IF  WS-TOTAL-FILES = ZERO
040200         MOVE ZERO                   TO WS-AVG-SIZE
040300     ELSE
040400         DIVIDE WS-TOTAL-SIZE BY WS-TOTAL-FILES GIVING WS-AVG-SIZE
040500     END-IF.
040600
040700     DISPLAY ' '                                       UPON PRINTER.
040800     DISPLAY 'SIZE STATISTICS:'                         UPON PRINTER.
040900     MOVE WS-TOTAL-SIZE              TO VAR-EDIT-15.
041000     DISPLAY '  TOTAL SIZE ...........  ' VAR-EDIT-15  UPON PRINTER.
041100     PERFORM F20-FORMAT-SIZE THRU F25-EXIT.
041200     DISPLAY '  AVERAGE SIZE ......... ' VAR-SIZE-TEXT UPON PRINTER.
041300     MOVE WS-MAX-SIZE                TO WS-AVG-SIZE.
041400     PERFORM F20-FORMAT-SIZE THRU F25-EXIT.
041500     DISPLAY '  LARGEST FILE ......... ' VAR-SIZE-TEXT UPON PRINTER.
041600     IF  WS-TOTAL-FILES = ZERO
041700         MOVE ZERO                   TO WS-MIN-SIZE
041800     END-IF.
041900     MOVE WS-MIN-SIZE                TO WS-AVG-SIZE.
042000     PERFORM F20-FORMAT-SIZE THRU F25-EXIT.
042100     DISPLAY '  SMALLEST FILE ........ ' VAR-SIZE-TEXT UPON PRINTER.
042200
042300 R15-EXIT.
042400     EXIT.
042500
042600/*****************************************************************
042700*    FILE-TYPE DISTRIBUTION SECTION OF R3 - ONE LINE PER EXTENSION*
042800******************************************************************
042900 R20-PRINT-TYPE-DISTRIBUTION.
043000
043100     DISPLAY ' '                                       UPON PRINTER.
043200     DISPLAY 'FILE-TYPE DISTRIBUTION:'                  UPON PRINTER.
043300
043400     PERFORM R22-PRINT-ONE-TYPE THRU R24-EXIT
043500       VARYING WS-EXT-IDX FROM 1 BY 1
043600         UNTIL WS-EXT-IDX > WS-EXT-COUNT.
043700
043800 R25-EXIT.
043900     EXIT.
044000
044100 R22-PRINT-ONE-TYPE.
044200
044300     MOVE WS-EXT-TALLY(WS-EXT-IDX)   TO VAR-EDIT.
044400     DISPLAY '  ' WS-EXT-VALUE(WS-EXT-IDX) ' .......... ' VAR-EDIT
044500                                                       UPON PRINTER.
044600
044700 R24-EXIT.
044800     EXIT.
044900
045000/*****************************************************************
045100*    BASIC DUPLICATE LISTING SECTION OF R3 - ONE BLOCK PER SHARED*
045200*    HASH, PRINTED FROM THE GROUPS G00 SAVED OFF DURING E00 - SO *
045300*    THE LISTING PRINTS ONCE, AFTER THE TYPE DISTRIBUTION        *
045400 R30-PRINT-DUPLICATE-LISTING.
045500
045600     IF  WS-KEPT-GRP-COUNT = ZERO
045700         GO TO R35-EXIT
045800     END-IF.
045810
045820     PERFORM R31-PRINT-ONE-GROUP THRU R31A-EXIT
045830       VARYING WS-GRP-IDX FROM 1 BY 1
045840         UNTIL WS-GRP-IDX > WS-KEPT-GRP-COUNT.
045900
047000 R35-EXIT.
047100     EXIT.
047200
047210 R31-PRINT-ONE-GROUP.
047220
047230     DISPLAY ' '                                       UPON PRINTER.
047240     SET WS-MBR-IDX      TO WS-GRP-START(WS-GRP-IDX).
047250     SET WS-CAT-IDX      TO WS-MBR-CAT-ROW(WS-MBR-IDX).
047260     DISPLAY 'HASH ' WS-CAT-HASH-PREFIX(WS-CAT-IDX) '...' UPON PRINTER.
047270     MOVE WS-GRP-COUNT(WS-GRP-IDX)   TO VAR-EDIT.
047280     DISPLAY '  MEMBER COUNT ........ ' VAR-EDIT       UPON PRINTER.
047290
047300     PERFORM R32-PRINT-ONE-MEMBER THRU R34-EXIT
047310       VARYING WS-HOLD-IDX FROM 1 BY 1
047320         UNTIL WS-HOLD-IDX > WS-GRP-COUNT(WS-GRP-IDX).
047330
047340 R31A-EXIT.
047350     EXIT.
047360
047370 R32-PRINT-ONE-MEMBER.
047400
047500     COMPUTE WS-MBR-POS = WS-GRP-START(WS-GRP-IDX) + WS-HOLD-IDX - 1.
047510     SET WS-MBR-IDX                  TO WS-MBR-POS.
047520     SET WS-CAT-IDX                  TO WS-MBR-CAT-ROW(WS-MBR-IDX).
047600     MOVE WS-CAT-FILE-SIZE(WS-CAT-IDX) TO WS-AVG-SIZE.
047700     PERFORM F20-FORMAT-SIZE THRU F25-EXIT.
047800
047900     IF  WS-HOLD-IDX = WS-GRP-ORIG-ROW(WS-GRP-IDX)
048000         DISPLAY '    ' WS-CAT-NAME-PRINT(WS-CAT-IDX) ' '
048100                 VAR-SIZE-TEXT ' [ORIGINAL]'           UPON PRINTER
048200     ELSE
048300         DISPLAY '    ' WS-CAT-NAME-PRINT(WS-CAT-IDX) ' '
048400                 VAR-SIZE-TEXT                         UPON PRINTER
048500     END-IF.
048600
048700 R34-EXIT.
048800     EXIT.
048900
049000/*****************************************************************
049100*    FORMAT A BYTE COUNT HELD IN WS-AVG-SIZE INTO VAR-SIZE-TEXT  *
049200*    USING THE SHOP'S B / KB / MB DISPLAY RULE (U7)              *
049300******************************************************************
049400 F20-FORMAT-SIZE.
049500
049600     IF  WS-AVG-SIZE < 1024
049700         PERFORM F22-APPEND-B THRU F22A-EXIT
050000     ELSE
050100         IF  WS-AVG-SIZE < 1048576
050200             COMPUTE WS-KB-AMOUNT ROUNDED = WS-AVG-SIZE / 1024
050300             PERFORM F24-APPEND-KB THRU F24A-EXIT
050400         ELSE
050500             COMPUTE WS-MB-AMOUNT ROUNDED = WS-AVG-SIZE / 1048576
050600             PERFORM F26-APPEND-MB THRU F26A-EXIT
050700         END-IF
050800     END-IF.
050900
051000 F25-EXIT.
051100     EXIT.
051200
051300 F22-APPEND-B.
051400
051500     MOVE SPACES                     TO VAR-SIZE-TEXT.
051600     MOVE WS-AVG-SIZE                TO VAR-EDIT.
051700     STRING VAR-EDIT ' B' DELIMITED BY SIZE
051800         INTO VAR-SIZE-TEXT.
051900
052000 F22A-EXIT.
052100     EXIT.
052200
052300 F24-APPEND-KB.
052400
052500     MOVE SPACES                     TO VAR-SIZE-TEXT.
052600     MOVE WS-KB-AMOUNT                TO VAR-EDIT-DEC.
052700     STRING VAR-EDIT-DEC ' KB' DELIMITED BY SIZE
052800         INTO VAR-SIZE-TEXT.
052900
053000 F24A-EXIT.
053100     EXIT.
053200
053300 F26-APPEND-MB.
053400
053500     MOVE SPACES                     TO VAR-SIZE-TEXT.
053600     MOVE WS-MB-AMOUNT                TO VAR-EDIT-DEC.
053700     STRING VAR-EDIT-DEC ' MB' DELIMITED BY SIZE
053800         INTO VAR-SIZE-TEXT.
053900
054000 F26A-EXIT.
054100     EXIT.
