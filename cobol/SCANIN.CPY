000100******************************************************************
000200*                                                                *
000300*    SCANIN   -  SCAN INPUT RECORD                               *
000400*                                                                *
000500*    ONE CANDIDATE FILE PRESENTED TO THE SCAN PASS.  FIXED-      *
000600*    POSITION TEXT SO SAMPLE DATA CAN BE HAND-EDITED.            *
000700*                                                                *
000800******************************************************************
000900* CHANGE LOG ------------------------------------------------   *
001000* 06/14/1989 RAH  ORIGINAL COPYBOOK.                             *
001100* 04/09/1999 TJK  Y2K - TIMESTAMPS WIDENED TO 4-DIGIT YEAR.      *
001200*                 REQ# Y2K-0147.                                 *
001300* END OF CHANGE LOG ------------------------------------------   *
001400*
001500 01  SIR-SCAN-INPUT-RECORD.
001600     03  SIR-FILE-PATH                PIC  X(120).
001700     03  SIR-FILE-NAME                PIC  X(050).
001800     03  SIR-FILE-SIZE                PIC  9(12).
001900     03  SIR-FILE-TYPE                PIC  X(010).
002000     03  SIR-MIME-TYPE                PIC  X(040).
002100     03  SIR-IMG-WIDTH                PIC  9(05).
002200     03  SIR-IMG-HEIGHT               PIC  9(05).
002300     03  SIR-CREATED-TS               PIC  9(14).
002400     03  SIR-MODIFIED-TS              PIC  9(14).
002500     03  SIR-RAW-SHA                  PIC  X(064).
002600     03  SIR-RAW-PERC                 PIC  X(064).
002700     03  SIR-CORRUPT-FLAG             PIC  X(001).
002800         88  SIR-IS-CORRUPT                     VALUE 'Y'.
002900         88  SIR-NOT-CORRUPT                     VALUE 'N', ' '.
003000     03  FILLER                      PIC  X(021).
003100*
003200* ALTERNATE VIEW OF THE TWO TIMESTAMPS, SAME SHAPE AS FILECAT.
003300     03  SIR-CREATED-TS-BRK  REDEFINES  SIR-CREATED-TS.
003400         05  SIR-CRT-CCYY             PIC  9(04).
003500         05  SIR-CRT-MM               PIC  9(02).
003600         05  SIR-CRT-DD               PIC  9(02).
003700         05  SIR-CRT-HH               PIC  9(02).
003800         05  SIR-CRT-MI               PIC  9(02).
003900         05  SIR-CRT-SS               PIC  9(02).
004000     03  SIR-MODIFIED-TS-BRK REDEFINES  SIR-MODIFIED-TS.
004100         05  SIR-MOD-CCYY             PIC  9(04).
004200         05  SIR-MOD-MM               PIC  9(02).
004300         05  SIR-MOD-DD               PIC  9(02).
004400         05  SIR-MOD-HH               PIC  9(02).
004500         05  SIR-MOD-MI               PIC  9(02).
004600         05  SIR-MOD-SS               PIC  9(02).
