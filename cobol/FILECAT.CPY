000100******************************************************************
000200*                                                                *
000300*    FILECAT  -  FILE CATALOG RECORD                             *
000400*                                                                *
000500*    ONE ENTRY PER FILE ACCEPTED BY THE SCAN.  THE CENTRAL       *
000600*    RECORD OF THE SMART FOLDER DUPLICATE DETECTION SYSTEM.      *
000700*                                                                *
000800******************************************************************
000900* CHANGE LOG ------------------------------------------------   *
001000* 06/14/1989 RAH  ORIGINAL COPYBOOK.                             *
001100* 11/02/1991 RAH  ADDED PERC-HASH FOR IMAGE SIMILARITY PASS.     *
001200* 04/09/1999 TJK  Y2K - CREATED-TS/MODIFIED-TS WIDENED TO 4-DIGIT*
001300*                 YEAR (WAS 2-DIGIT).  REQ# Y2K-0147.            *
001400* 08/22/2001 DLC  ADDED IMG-WIDTH/IMG-HEIGHT FOR DIMENSION MATCH.*
001500* END OF CHANGE LOG ------------------------------------------   *
001600*
001700 01  FCR-FILE-CATALOG-RECORD.
001800     03  FCR-FILE-ID                 PIC  9(09).
001900     03  FCR-FILE-PATH               PIC  X(120).
002000     03  FCR-FILE-NAME                PIC  X(050).
002100     03  FCR-FILE-SIZE                PIC  9(12).
002200     03  FCR-SHA-HASH                 PIC  X(064).
002300     03  FCR-PERC-HASH                PIC  X(064).
002400     03  FCR-FILE-TYPE                PIC  X(010).
002500     03  FCR-MIME-TYPE                PIC  X(040).
002600     03  FCR-IMG-WIDTH                PIC  9(05).
002700     03  FCR-IMG-HEIGHT               PIC  9(05).
002800     03  FCR-CREATED-TS               PIC  9(14).
002900     03  FCR-MODIFIED-TS              PIC  9(14).
003000     03  FILLER                      PIC  X(033).
003100*
003200* ALTERNATE VIEW OF THE CREATED TIMESTAMP, BROKEN OUT TO
003300* CCYYMMDDHHMMSS COMPONENTS FOR DISPLAY AND DATE-MATH WORK.
003400     03  FCR-CREATED-TS-BRK  REDEFINES  FCR-CREATED-TS.
003500         05  FCR-CRT-CCYY             PIC  9(04).
003600         05  FCR-CRT-MM               PIC  9(02).
003700         05  FCR-CRT-DD               PIC  9(02).
003800         05  FCR-CRT-HH               PIC  9(02).
003900         05  FCR-CRT-MI               PIC  9(02).
004000         05  FCR-CRT-SS               PIC  9(02).
004100*
004200* ALTERNATE VIEW OF THE MODIFIED TIMESTAMP, SAME LAYOUT.
004300     03  FCR-MODIFIED-TS-BRK REDEFINES  FCR-MODIFIED-TS.
004400         05  FCR-MOD-CCYY             PIC  9(04).
004500         05  FCR-MOD-MM               PIC  9(02).
004600         05  FCR-MOD-DD               PIC  9(02).
004700         05  FCR-MOD-HH               PIC  9(02).
004800         05  FCR-MOD-MI               PIC  9(02).
004900         05  FCR-MOD-SS               PIC  9(02).
