000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DFDETEXM.
000900 AUTHOR.        R A HOLLENBECK.
001000 DATE-WRITTEN.  NOVEMBER 1991.
001100 DATE-COMPILED.
001200 INSTALLATION.  SMART FOLDER GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       SORTS THE FILE CATALOG BY SHA-256 HASH AND
001500*               EMITS ONE DUPLICATE GROUP FOR EVERY HASH VALUE
001600*               SHARED BY TWO OR MORE CATALOG ENTRIES.
001700
001800* CHANGE HISTORY ------------------------------------------------
001900* 11/02/1991 RAH ORIGINAL PROGRAM - SORT/GROUP EXACT MATCHES.
002000* 02/18/1994 RAH ADDED CONFIGURATION VALIDATION AT STARTUP.
002100* 04/09/1999 TJK Y2K - NO DATE FIELDS COMPARED HERE, REVIEWED AND
002200*               PASSED UNDER REQ# Y2K-0147 WITH NO CHANGE.
002210* 01/18/2001 DLC SORT WORK FILE DD NOW PICKS UP THE SHOP-WIDE
002220*               SORTWK CLASS INSTEAD OF A HARD-CODED UNIT - REQ#
002230*               DLC-0098.
002240* 05/30/2003 RAH GROUP-ID SEQUENCE WIDENED TO 15 DIGITS.
002250* 11/12/2004 RAH REQ# RAH-0344 - END-OF-RUN ALGO LINE NOW PRINTS
002260*               EVEN WHEN GROUPS FOUND IS ZERO, SO OPERATIONS CAN
002270*               TELL A CLEAN RUN FROM A STEP THAT NEVER EXECUTED.
002280* 02/14/2005 DLC REMOVED THE UNUSED UPSI-7/WITH-UPDATES SWITCH -
002290*               CARRIED OVER FROM THE OLD VSE JOBSTREAM AND NEVER
002300*               TESTED BY THIS PROGRAM.  REQ# DLC-0177.
002400* END OF HISTORY ------------------------------------------------
002500
002600/*****************************************************************
002700*                                                                *
002800*    ENVIRONMENT DIVISION                                        *
002900*                                                                *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200
003300 CONFIGURATION SECTION.
003400
003500 SOURCE-COMPUTER. IBM-2086-A04-140.
003600 OBJECT-COMPUTER. IBM-2086-A04-140.
003700
003800 SPECIAL-NAMES.
003900     SYSLST IS PRINTER.
004100
004200 INPUT-OUTPUT SECTION.
004300
004400 FILE-CONTROL.
004500
004600     SELECT FILE-CATALOG-IN
004700         ASSIGN TO FILECATI
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS FILE1-STAT.
005000
005100     SELECT SORT-WKFILE
005200         ASSIGN TO SORTWK01.
005300
005400     SELECT GROUP-OUT
005500         ASSIGN TO GROUPOUT
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FILE2-STAT.
005800
005900     SELECT MEMBER-OUT
006000         ASSIGN TO MEMBROUT
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS FILE3-STAT.
006300
006400/*****************************************************************
006500*                                                                *
006600*    DATA DIVISION                                               *
006700*                                                                *
006800******************************************************************
006900 DATA DIVISION.
007000
007100 FILE SECTION.
007200
007300 FD  FILE-CATALOG-IN.
007400 COPY FILECAT.
007500
007600 SD  SORT-WKFILE.
007700 01  SRT-REC.
007800     03  SRT-SHA-HASH                PIC  X(064).
007900     03  SRT-FILE-ID                 PIC  9(09).
008000     03  SRT-FILE-NAME               PIC  X(050).
008100     03  SRT-FILE-PATH               PIC  X(120).
008200     03  SRT-FILE-SIZE               PIC  9(12).
008300     03  FILLER                     PIC  X(030).
008400
008500 FD  GROUP-OUT.
008600 COPY DUPGRP.
008700
008800 FD  MEMBER-OUT.
008900 COPY GRPMEMB.
009000
009100 WORKING-STORAGE SECTION.
009110 01  FILE1-STAT                       PIC  X(02).
009120 01  FILE2-STAT                       PIC  X(02).
009130 01  FILE3-STAT                       PIC  X(02).
009200
009300 01  WS-FIELDS.
009400     03  FILLER                      PIC  X(11)  VALUE '**STORAGE**'.
009500     03  THIS-PGM                    PIC  X(08)  VALUE 'DFDETEXM'.
009600     03  WS-GROUP-SEQUENCE           PIC S9(06)  BINARY VALUE ZEROES.
009700     03  WS-MEMBER-COUNT             PIC S9(05)  BINARY VALUE ZEROES.
009800     03  WS-HOLD-HASH                PIC  X(064) VALUE SPACES.
009900     03  WS-GROUPS-FOUND             PIC  9(07)  VALUE ZEROES.
010000     03  WS-FILES-PROCESSED          PIC  9(09)  VALUE ZEROES.
010100     03  WS-ERRORS                   PIC  9(05)  VALUE ZEROES.
010200     03  WS-ERROR-RATE               PIC S9(03)V9 COMP-3.
010300     03  WS-END-OF-SORT-SW           PIC  X(01)  VALUE 'N'.
010400         88  WS-END-OF-SORT                      VALUE 'Y'.
010500     03  VAR-EDIT                    PIC  Z(7)9-.
010600
010700* HOLDING AREA FOR THE CURRENT HASH'S MEMBER LIST, BUILT AS THE
010800* OUTPUT PROCEDURE READS MATCHING SORTED RECORDS, THEN FLUSHED
010900* WHEN THE HASH CHANGES OR THE SORT FILE IS EXHAUSTED.
011000 01  WS-HOLD-TABLE.
011100     03  WS-HOLD-ENTRY OCCURS 1 TO 5000 TIMES
011200                       DEPENDING ON WS-MEMBER-COUNT
011300                       INDEXED BY WS-HOLD-IDX.
011400         05  WS-HOLD-FILE-ID         PIC  9(09).
011500         05  WS-HOLD-FILE-SIZE       PIC  9(12).
011600
011700 COPY DFCONFIG.
011800
011900 COPY DFRTC.
012000
012100 COPY DFSTATW.
012200
012300/*****************************************************************
012400*                                                                *
012500*    PROCEDURE DIVISION                                          *
012600*                                                                *
012700******************************************************************
012800 PROCEDURE DIVISION.
012900
013000 A00-MAINLINE-ROUTINE.
013100
013200     PERFORM B10-INITIALIZATION THRU B15-EXIT.
013300
013400     IF  RTC-NORMAL
013500         SORT SORT-WKFILE ON ASCENDING KEY SRT-SHA-HASH
013600             INPUT PROCEDURE  C00-PROCESS-CATALOG THRU C99-EXIT-PROCESS
013700             OUTPUT PROCEDURE E00-EMIT-HASH-GROUPS THRU E99-EXIT-EMIT
013800     END-IF.
013900
014000     PERFORM B20-TERMINATION THRU B25-EXIT.
014100
014200     PERFORM R00-PRINT-ALGO-LINE THRU R05-EXIT.
014300
014400     GOBACK.
014500
014600/*****************************************************************
014700*    PROGRAM INITIALIZATION ROUTINE                              *
014800******************************************************************
014900 B10-INITIALIZATION.
015000
015100     PERFORM B15-APPLY-MODE-OVERRIDES THRU B15A-EXIT.
015200     PERFORM B18-VALIDATE-CONFIG THRU B18A-EXIT.
015300
015400     MOVE 'FILECATI'                 TO DFS-FILE-NAME(1).
015500     MOVE 'GROUPOUT'                 TO DFS-FILE-NAME(2).
015600     MOVE 'MEMBROUT'                 TO DFS-FILE-NAME(3).
015700
015800     MOVE 'OPEN'                     TO DFS-FILE-ACTION(1).
015900     OPEN INPUT FILE-CATALOG-IN.
016000     MOVE FILE1-STAT                 TO DFS-FILE-STAT(1).
016100     MOVE 1                          TO DFS-SUB.
016200     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
016300
016400     IF  RTC-NORMAL
016500         MOVE 'OPEN'                 TO DFS-FILE-ACTION(2)
016600         OPEN OUTPUT GROUP-OUT
016700         MOVE FILE2-STAT             TO DFS-FILE-STAT(2)
016800         MOVE 2                      TO DFS-SUB
016900         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
017000     END-IF.
017100
017200     IF  RTC-NORMAL
017300         MOVE 'OPEN'                 TO DFS-FILE-ACTION(3)
017400         OPEN OUTPUT MEMBER-OUT
017500         MOVE FILE3-STAT             TO DFS-FILE-STAT(3)
017600         MOVE 3                      TO DFS-SUB
017700         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
017800     END-IF.
017900
018000 B15-EXIT.
018100     EXIT.
018200
018300/*****************************************************************
018400*    MOVE THE EXACT-MODE OVERRIDE ROW INTO THE WORKING CONFIG     *
018500******************************************************************
018600 B15-APPLY-MODE-OVERRIDES.
018700
018800     MOVE 'EXACT'                    TO CFG-DETECTION-MODE.
018900     SET CFG-OVR-IDX                 TO 1.
019000     SEARCH CFG-OVR-ENTRY
019100         AT END
019200             MOVE 16                 TO RTC-CODE
019300         WHEN CFG-OVR-MODE(CFG-OVR-IDX) = 'EXACT        '
019400             MOVE CFG-OVR-PERC-THRESH(CFG-OVR-IDX)
019500                                     TO CFG-PERCEPTUAL-THRESHOLD
019600             MOVE CFG-OVR-MIN-CONF(CFG-OVR-IDX)
019700                                     TO CFG-MIN-CONFIDENCE-THRESH
019800             MOVE CFG-OVR-SIZE-TOL(CFG-OVR-IDX)
019900                                     TO CFG-SIZE-TOLERANCE
020000             MOVE CFG-OVR-TIME-TOL(CFG-OVR-IDX)
020100                                     TO CFG-TIME-TOLERANCE
020200             MOVE CFG-OVR-MERGE-SW(CFG-OVR-IDX)
020300                                     TO CFG-CROSS-ALGO-VALID-SW.
020400
020500 B15A-EXIT.
020600     EXIT.
020700
020800/*****************************************************************
020900*    VALIDATE THE EFFECTIVE CONFIGURATION - EACH FAILURE ADDS    *
021000*    ONE TO CFG-VALIDATION-ERRORS AND IS ONE MESSAGE ON SYSLST   *
021100******************************************************************
021200 B18-VALIDATE-CONFIG.
021300
021400     MOVE ZERO                       TO CFG-VALIDATION-ERRORS.
021500
021600     IF  CFG-PERCEPTUAL-THRESHOLD < 0 OR > 100
021700         ADD 1 TO CFG-VALIDATION-ERRORS
021800         DISPLAY 'CONFIG ERROR - PERCEPTUAL THRESHOLD OUT OF RANGE'
021900                                                    UPON PRINTER
022000     END-IF.
022100
022200     IF  CFG-MIN-CONFIDENCE-THRESH < 0 OR > 100
022300         ADD 1 TO CFG-VALIDATION-ERRORS
022400         DISPLAY 'CONFIG ERROR - MIN CONFIDENCE OUT OF RANGE'
022500                                                    UPON PRINTER
022600     END-IF.
022700
022800     IF  CFG-MAX-RESULTS-PER-GROUP NOT > ZERO
022900         ADD 1 TO CFG-VALIDATION-ERRORS
023000         DISPLAY 'CONFIG ERROR - MAX RESULTS PER GROUP NOT POSITIVE'
023100                                                    UPON PRINTER
023200     END-IF.
023300
023400     IF  CFG-VALIDATION-ERRORS > ZERO
023500         MOVE 16                     TO RTC-CODE
023600     END-IF.
023700
023800 B18A-EXIT.
023900     EXIT.
024000
024100/*****************************************************************
024200*    PROGRAM TERMINATION ROUTINE                                 *
024300******************************************************************
024400 B20-TERMINATION.
024500
024600     CLOSE FILE-CATALOG-IN
024700           GROUP-OUT
024800           MEMBER-OUT.
024900
025000 B25-EXIT.
025100     EXIT.
025200
025300/*****************************************************************
025400*    CHECK A SEQUENTIAL FILE'S STATUS                            *
025500******************************************************************
025600 B90-CHECK-STATUS.
025700 COPY DFSTATP.
025800 B95-EXIT-CHECK.
025900     EXIT.
026000
026100/*****************************************************************
026200*    SORT INPUT PROCEDURE - RELEASE ONLY CATALOG ENTRIES THAT    *
026300*    CARRY A NON-BLANK SHA-256 HASH                              *
026400******************************************************************
026500 C00-PROCESS-CATALOG.
026600
026700     MOVE 'READ'                     TO DFS-FILE-ACTION(1).
026800     READ FILE-CATALOG-IN
026900         AT END GO TO C99-EXIT-PROCESS
027000     END-READ.
027100
027200     ADD  1                          TO WS-FILES-PROCESSED.
027300     IF  FCR-SHA-HASH NOT = SPACES
027400         MOVE FCR-SHA-HASH           TO SRT-SHA-HASH
027500         MOVE FCR-FILE-ID            TO SRT-FILE-ID
027600         MOVE FCR-FILE-NAME          TO SRT-FILE-NAME
027700         MOVE FCR-FILE-PATH          TO SRT-FILE-PATH
027800         MOVE FCR-FILE-SIZE          TO SRT-FILE-SIZE
027900         RELEASE SRT-REC
028000     END-IF.
028100
028200     GO TO C00-PROCESS-CATALOG.
028300
028400 C99-EXIT-PROCESS.
028500     EXIT.
028600
028700/*****************************************************************
028800*    SORT OUTPUT PROCEDURE - GROUP CONSECUTIVE EQUAL HASHES      *
028900******************************************************************
029000 E00-EMIT-HASH-GROUPS.
029100
029200     MOVE SPACES                     TO WS-HOLD-HASH.
029300     MOVE ZERO                       TO WS-MEMBER-COUNT.
029400
029500     RETURN SORT-WKFILE
029600         AT END SET WS-END-OF-SORT TO TRUE
029700     END-RETURN.
029800
029900     PERFORM E10-GROUP-LOOP THRU E15-EXIT
030000       UNTIL WS-END-OF-SORT.
030100
030200     IF  WS-MEMBER-COUNT > 1
030300         PERFORM F00-WRITE-GROUP THRU F05-EXIT
030400     END-IF.
030500
030600 E99-EXIT-EMIT.
030700     EXIT.
030800
030900 E10-GROUP-LOOP.
031000
031100     IF  SRT-SHA-HASH NOT = WS-HOLD-HASH
031200         IF  WS-MEMBER-COUNT > 1
031300             PERFORM F00-WRITE-GROUP THRU F05-EXIT
031400         END-IF
031500         MOVE SRT-SHA-HASH           TO WS-HOLD-HASH
031600         MOVE ZERO                   TO WS-MEMBER-COUNT
031700     END-IF.
031800
031900     ADD  1                          TO WS-MEMBER-COUNT.
032000     MOVE SRT-FILE-ID                TO WS-HOLD-FILE-ID(WS-MEMBER-COUNT).
032100     MOVE SRT-FILE-SIZE              TO
032110         WS-HOLD-FILE-SIZE(WS-MEMBER-COUNT).
032200
032300     RETURN SORT-WKFILE
032400         AT END SET WS-END-OF-SORT TO TRUE
032500     END-RETURN.
032600
032700 E15-EXIT.
032800     EXIT.
032900
033000/*****************************************************************
033100*    WRITE ONE DUPLICATE-GROUP-RECORD AND ITS GROUP MEMBERS      *
033200******************************************************************
033300 F00-WRITE-GROUP.
033400
033500     ADD  1                          TO WS-GROUP-SEQUENCE
033600                                        WS-GROUPS-FOUND.
033700     MOVE 'SHA-'                     TO DGR-GID-PREFIX.
033800     MOVE WS-GROUP-SEQUENCE          TO DGR-GID-SEQUENCE.
033900     MOVE 'SHA256'                   TO DGR-DETECT-METHOD.
034000     MOVE 100.0                      TO DGR-CONFIDENCE-SCORE
034100                                        DGR-SIMILARITY-PCT.
034200     MOVE WS-MEMBER-COUNT            TO DGR-FILE-COUNT.
034300
034400     MOVE ZERO                       TO DGR-TOTAL-SIZE.
034500     SET WS-HOLD-IDX                 TO 1.
034600     PERFORM F10-SUM-AND-WRITE-MEMBER THRU F15-EXIT
034700       VARYING WS-HOLD-IDX FROM 1 BY 1
034800         UNTIL WS-HOLD-IDX > WS-MEMBER-COUNT.
034900
035000     MOVE 'WRITE'                    TO DFS-FILE-ACTION(2).
035100     WRITE DGR-DUPLICATE-GROUP-RECORD.
035200
035300 F05-EXIT.
035400     EXIT.
035500
035600 F10-SUM-AND-WRITE-MEMBER.
035700
035800     ADD  WS-HOLD-FILE-SIZE(WS-HOLD-IDX) TO DGR-TOTAL-SIZE.
035900
036000     MOVE DGR-GROUP-ID               TO GMR-GROUP-ID.
036100     MOVE WS-HOLD-FILE-ID(WS-HOLD-IDX) TO GMR-FILE-ID.
036200     MOVE 100.0                      TO GMR-MEMBER-CONFIDENCE.
036300     IF  WS-HOLD-IDX = 1
036400         MOVE 'Y'                    TO GMR-IS-ORIGINAL
036500     ELSE
036600         MOVE 'N'                    TO GMR-IS-ORIGINAL
036700     END-IF.
036800
036900     MOVE 'WRITE'                    TO DFS-FILE-ACTION(3).
037000     WRITE GMR-GROUP-MEMBER-RECORD.
037100
037200 F15-EXIT.
037300     EXIT.
037400
037500/*****************************************************************
037600*    ALGORITHM PERFORMANCE LINE FOR THIS DETECTOR                *
037700******************************************************************
037800 R00-PRINT-ALGO-LINE.
037900
038000     IF  WS-FILES-PROCESSED = ZERO
038100         MOVE ZERO                   TO WS-ERROR-RATE
038200     ELSE
038300         COMPUTE WS-ERROR-RATE ROUNDED =
038400             WS-ERRORS / WS-FILES-PROCESSED * 100
038500     END-IF.
038600
038700     DISPLAY ' '                                       UPON PRINTER.
038800     DISPLAY 'EXACT DUPLICATE DETECTOR (SHA256)'        UPON PRINTER.
038900     MOVE WS-FILES-PROCESSED         TO VAR-EDIT.
039000     DISPLAY '  FILES PROCESSED ..... ' VAR-EDIT       UPON PRINTER.
039100     MOVE WS-GROUPS-FOUND            TO VAR-EDIT.
039200     DISPLAY '  GROUPS FOUND ........ ' VAR-EDIT       UPON PRINTER.
039300
039400 R05-EXIT.
039500     EXIT.
