000100******************************************************************
000200*                                                                *
000300*    SESSRES  -  SESSION RESULTS / ALGORITHM PERFORMANCE         *
000400*                                                                *
000500*    ONE SESSION-RESULTS-RECORD PER DETECTION RUN, FOLLOWED BY   *
000600*    ONE ALGO-PERFORMANCE-RECORD PER ALGORITHM RUN.  BOTH ARE    *
000700*    WRITTEN TO SESSION-OUT BY THE CONSOLIDATOR (DFCONSOL).      *
000800*                                                                *
000900******************************************************************
001000* CHANGE LOG ------------------------------------------------   *
001100* 11/02/1991 RAH  ORIGINAL COPYBOOK.                             *
001200* 02/18/1994 RAH  ADDED ALGO-PERFORMANCE-RECORD.                 *
001300* END OF CHANGE LOG ------------------------------------------   *
001400*
001500 01  SRR-SESSION-RESULTS-RECORD.
001600     03  SRR-RECORD-TYPE              PIC  X(001)  VALUE 'S'.
001700     03  SRR-SESSION-ID               PIC  X(020).
001800     03  SRR-DETECTION-MODE           PIC  X(014).
001900         88  SRR-MODE-EXACT                       VALUE 'EXACT'.
002000         88  SRR-MODE-SIMILAR                     VALUE 'SIMILAR'.
002100         88  SRR-MODE-METADATA                    VALUE 'METADATA'.
002200         88  SRR-MODE-COMPREHENSIVE               VALUE 'COMPREHENSIVE'.
002300     03  SRR-FILES-SCANNED            PIC  9(09).
002400     03  SRR-GROUPS-FOUND             PIC  9(07).
002500     03  SRR-DUPLICATES-FOUND         PIC  9(09).
002600     03  SRR-ERROR-COUNT              PIC  9(05).
002700     03  SRR-SUCCESS-RATE             PIC S9(03)V9  COMP-3.
002800     03  SRR-DUPLICATE-PCT            PIC S9(03)V9  COMP-3.
002900     03  FILLER                      PIC  X(035).
003000*
003100 01  APR-ALGO-PERFORMANCE-RECORD.
003200     03  APR-RECORD-TYPE              PIC  X(001)  VALUE 'A'.
003300     03  APR-SESSION-ID               PIC  X(020).
003400     03  APR-ALGO-NAME                PIC  X(020).
003500     03  APR-FILES-PROCESSED          PIC  9(09).
003600     03  APR-GROUPS-FOUND             PIC  9(07).
003700     03  APR-ERRORS                   PIC  9(05).
003800     03  APR-ERROR-RATE               PIC S9(03)V9  COMP-3.
003900     03  FILLER                      PIC  X(051).
