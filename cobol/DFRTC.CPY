000100******************************************************************
000200*                                                                *
000300*    DFRTC    -  RETURN-CODE WORK AREA (PARAMETER BLOCK)         *
000400*                                                                *
000500*    COMMON RETURN-CODE CONVENTION SHARED BY ALL DFxxxxxx        *
000600*    BATCH PROGRAMS - A NON-ZERO RTC-CODE STOPS THE MAINLINE     *
000700*    PROCESSING LOOP AND FORCES AN EARLY, CLEAN TERMINATION.     *
000800*                                                                *
000900******************************************************************
001000* CHANGE LOG ------------------------------------------------   *
001100* 06/14/1989 RAH  ORIGINAL COPYBOOK.                             *
001200* END OF CHANGE LOG ------------------------------------------   *
001300*
001400 01  DFRTC-PARMS.
001500     03  RTC-CODE                     PIC S9(04)  BINARY VALUE ZEROES.
001600         88  RTC-NORMAL                          VALUE ZERO.
001700         88  RTC-WARNING                         VALUE 4.
001800         88  RTC-ERROR                           VALUE 8 THRU 16.
001900     03  RTC-MESSAGE                  PIC  X(080) VALUE SPACES.
